000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF SYSTEMS GROUP                  00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    PRODMAINT.                                        00000600
000700 AUTHOR.        D. STOUT.                                         00000700
000800 INSTALLATION.  SYSTEMS GROUP.                                    00000800
000900 DATE-WRITTEN.  05/09/89.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200***************************************************************** 00001200
001300* PROGRAM:  PRODMAINT                                             00001300
001400*                                                                 00001400
001500* READS A SEQUENTIAL TRANSACTION FILE OF PRODUCT MAINTENANCE      00001500
001600* REQUESTS AND APPLIES EACH ONE AGAINST THE PRODUCT MASTER.       00001600
001700* WRITES A NEW PRODUCT MASTER AND AN ACTIVITY REPORT.  ORDMAINT   00001700
001800* READS THIS SAME MASTER READ-ONLY FOR ITS PRODUCT-ID VALIDATION  00001800
001900* AND PRICING -- THIS IS THE ONLY PROGRAM THAT MAY WRITE IT.      00001900
002000*                                                                 00002000
002100* TRANSACTION TYPES (PT-TYPE):                                    00002100
002200*     A  ADD (CREATE) PRODUCT     D  DELETE PRODUCT               00002200
002300*     U  UPDATE PRODUCT           S  SEARCH BY NAME OR SKU        00002300
002400*                                                                 00002400
002500* UNLIKE CUSTMAINT, UPDATE HERE IS A FULL REPLACE, NOT A PARTIAL  00002500
002600* MERGE -- SKU, NAME AND PRICE ARE ALL REQUIRED ON EVERY UPDATE   00002600
002700* TRANSACTION, SAME AS ADD.  THE ASYMMETRY IS DELIBERATE -- SEE   00002700
002800* SR0341 BELOW -- AND IS CARRIED OVER INTENTIONALLY, NOT AN       00002800
002900* OVERSIGHT.  DELETE DOES NOT CHECK FOR EXISTING ORDER LINE       00002900
003000* ITEMS REFERENCING THE PRODUCT.                                  00003000
003100***************************************************************** 00003100
003200*                        C H A N G E   L O G                      00003200
003300*                                                                 00003300
003400* DATE      BY   REQUEST    DESCRIPTION                           00003400
003500* --------  ---  ---------  ------------------------------------  00003500
003600* 05/09/89  DRS  INIT       INITIAL WRITE-UP, PRODUCT MASTER      00003600
003700*                           SPLIT OUT OF ORDMAINT SO THE ORDER    00003700
003800*                           JOB NO LONGER OWNS PRODUCT DATA.      00003800
003900* 09/19/89  DRS  SR0141     ADD-TRANSACTION NOW ASSIGNS THE NEXT  00003900
004000*                           SURROGATE ID ITSELF, SAME AS SR0140   00004000
004100*                           DID FOR THE CUSTOMER MASTER.          00004100
004200* 04/02/91  CNW  SR0297     SEARCH (TYPE S) TRANSACTION ADDED --  00004200
004300*                           NAME-OR-SKU-CONTAINS LISTING FOR THE  00004300
004400*                           CATALOG DESK, READ-ONLY.              00004400
004500* 01/22/93  CNW  SR0356     IN-MEMORY TABLE LOOKUP (SEARCH ALL)   00004500
004600*                           REPLACES THE OLD SORTED-MATCH LOGIC,  00004600
004700*                           SAME REASON AS SR0355 ON CUSTMAINT.   00004700
004800* 08/14/95  RTP  SR0341     UPDATE-TRANSACTION SKU-UNIQUENESS     00004800
004900*                           RE-CHECK IS SKIPPED WHEN THE NEW SKU  00004900
005000*                           MATCHES THE CURRENT ONE IGNORING      00005000
005100*                           CASE -- OTHERWISE A PRODUCT CANNOT    00005100
005200*                           BE RESAVED WITH ITS OWN UNCHANGED     00005200
005300*                           SKU.  WHEN THE RE-CHECK DOES RUN IT   00005300
005400*                           IS AN EXACT (CASE-SENSITIVE) MATCH,   00005400
005500*                           SAME RULE AS THE ADD-TRANSACTION      00005500
005600*                           CHECK -- CONFIRMED WITH ANALYSIS,     00005600
005700*                           THE MISMATCHED CASE SENSITIVITY       00005700
005800*                           BETWEEN THE GUARD AND THE CHECK IS    00005800
005900*                           NOT A TYPO.                           00005900
006000* 06/02/96  RTP  SR0478     RAISED PRODUCT TABLE SIZE, VOLUME     00006000
006100*                           GROWTH PROJECTIONS FROM FINANCE.      00006100
006200* 11/18/98  LMK  Y2K-0013   DATE-WRITTEN/CHANGE LOG DATES REVIEWED00006200
006300*                           FOR CENTURY WINDOWING.  NO STORED     00006300
006400*                           DATE FIELDS IN THIS PROGRAM -- NO     00006400
006500*                           WINDOWING LOGIC REQUIRED.  CLOSED     00006500
006600*                           WITHOUT CODE CHANGE.                  00006600
006700* 03/09/99  LMK  Y2K-0013   FINAL Y2K SIGN-OFF, NO OPEN ITEMS.    00006700
006800***************************************************************** 00006800
006900                                                                  00006900
007000 ENVIRONMENT DIVISION.                                            00007000
007100                                                                  00007100
007200 CONFIGURATION SECTION.                                           00007200
007300                                                                  00007300
007400 SOURCE-COMPUTER.  IBM-390.                                       00007400
007500 OBJECT-COMPUTER.  IBM-390.                                       00007500
007600                                                                  00007600
007700 SPECIAL-NAMES.                                                   00007700
007800     C01 IS TOP-OF-FORM.                                          00007800
007900                                                                  00007900
008000 INPUT-OUTPUT SECTION.                                            00008000
008100                                                                  00008100
008200 FILE-CONTROL.                                                    00008200
008300                                                                  00008300
008400     SELECT PRODUCT-TRAN-FILE   ASSIGN TO PRODTRAN                00008400
008500            ORGANIZATION IS LINE SEQUENTIAL                       00008500
008600            FILE STATUS  IS WS-PRODTRAN-STATUS.                   00008600
008700                                                                  00008700
008800     SELECT PRODUCT-MASTER-IN   ASSIGN TO PRODMSTI                00008800
008900            ACCESS MODE  IS SEQUENTIAL                            00008900
009000            FILE STATUS  IS WS-PRODMSTI-STATUS.                   00009000
009100                                                                  00009100
009200     SELECT PRODUCT-MASTER-OUT  ASSIGN TO PRODMSTO                00009200
009300            ACCESS MODE  IS SEQUENTIAL                            00009300
009400            FILE STATUS  IS WS-PRODMSTO-STATUS.                   00009400
009500                                                                  00009500
009600     SELECT PRODUCT-RPT-FILE    ASSIGN TO PRODRPT                 00009600
009700            ORGANIZATION IS LINE SEQUENTIAL                       00009700
009800            FILE STATUS  IS WS-PRODRPT-STATUS.                    00009800
009900                                                                  00009900
010000 DATA DIVISION.                                                   00010000
010100                                                                  00010100
010200 FILE SECTION.                                                    00010200
010300                                                                  00010300
010400 FD  PRODUCT-TRAN-FILE                                            00010400
010500     RECORDING MODE IS F.                                         00010500
010600 COPY PRODTRN REPLACING ==:TAG:== BY ==PT==.                      00010600
010700                                                                  00010700
010800 FD  PRODUCT-MASTER-IN                                            00010800
010900     RECORDING MODE IS F.                                         00010900
011000 COPY PRODCOPY REPLACING ==:TAG:== BY ==PI==.                     00011000
011100                                                                  00011100
011200 FD  PRODUCT-MASTER-OUT                                           00011200
011300     RECORDING MODE IS F.                                         00011300
011400 COPY PRODCOPY REPLACING ==:TAG:== BY ==PO==.                     00011400
011500                                                                  00011500
011600 FD  PRODUCT-RPT-FILE                                             00011600
011700     RECORDING MODE IS F.                                         00011700
011800 01  RPT-RECORD                  PIC X(132).                      00011800
011900                                                                  00011900
012000 WORKING-STORAGE SECTION.                                         00012000
012100                                                                  00012100
012200 01  WS-FILE-STATUSES.                                            00012200
012300     05  WS-PRODTRAN-STATUS      PIC X(02)  VALUE SPACES.         00012300
012400     05  WS-PRODMSTI-STATUS      PIC X(02)  VALUE SPACES.         00012400
012500     05  WS-PRODMSTO-STATUS      PIC X(02)  VALUE SPACES.         00012500
012600     05  WS-PRODRPT-STATUS       PIC X(02)  VALUE SPACES.         00012600
012700     05  FILLER                  PIC X(04)  VALUE SPACES.         00012700
012800                                                                  00012800
012900 01  SWITCHES.                                                    00012900
013000     05  WS-PRODTRAN-EOF-SW      PIC X      VALUE 'N'.            00013000
013100         88  PRODTRAN-EOF                   VALUE 'Y'.            00013100
013200     05  WS-PRODMSTI-EOF-SW      PIC X      VALUE 'N'.            00013200
013300         88  PRODMSTI-EOF                   VALUE 'Y'.            00013300
013400     05  WS-TRAN-OK-SW           PIC X      VALUE 'Y'.            00013400
013500         88  TRAN-OK                        VALUE 'Y'.            00013500
013600     05  WS-MATCH-FOUND-SW       PIC X      VALUE 'N'.            00013600
013700         88  MATCH-FOUND                    VALUE 'Y'.            00013700
013800     05  WS-SKU-SAME-CASE-SW     PIC X      VALUE 'N'.            00013800
013900         88  SKU-SAME-IGNORING-CASE         VALUE 'Y'.            00013900
014000     05  FILLER                  PIC X(04)  VALUE SPACES.         00014000
014100                                                                  00014100
014200 01  WS-SUBSCRIPTS-AND-COUNTERS.                                  00014200
014300     05  WS-PROD-MAX             PIC S9(4)  COMP  VALUE +0.       00014300
014400     05  WS-NEXT-PROD-ID         PIC S9(9)  COMP  VALUE +0.       00014400
014450*                                                                 00014450
014460* WS-SUB1 AND WS-SUB2 MOVED OUT TO 77-LEVELS BELOW -- SAME        00014460
014470* HOUSE PRACTICE AS ORDMAINT, THE TWO TABLE SUBSCRIPTS EVERY      00014470
014480* PARAGRAPH TOUCHES GET THEIR OWN STORAGE MAP ENTRY.              00014480
014700     05  WS-NAME-LEN             PIC S9(4)  COMP  VALUE +0.       00014700
014800     05  WS-SKU-LEN              PIC S9(4)  COMP  VALUE +0.       00014800
014900     05  WS-STR-LEN              PIC S9(4)  COMP  VALUE +0.       00014900
015000     05  WS-MAX-START            PIC S9(4)  COMP  VALUE +0.       00015000
015100     05  WS-TRY-POS              PIC S9(4)  COMP  VALUE +0.       00015100
015200     05  FILLER                  PIC X(04)  VALUE SPACES.         00015200
015210                                                                  00015210
015220 77  WS-SUB1                     PIC S9(4)  COMP  VALUE +0.       00015220
015230 77  WS-SUB2                     PIC S9(4)  COMP  VALUE +0.       00015230
015300                                                                  00015300
015400 01  REPORT-TOTALS.                                               00015400
015500     05  NUM-TRAN-RECS           PIC S9(9)  COMP-3  VALUE +0.     00015500
015600     05  NUM-TRAN-ERRORS         PIC S9(9)  COMP-3  VALUE +0.     00015600
015700     05  NUM-ADD-REQUESTS        PIC S9(9)  COMP-3  VALUE +0.     00015700
015800     05  NUM-ADD-PROCESSED       PIC S9(9)  COMP-3  VALUE +0.     00015800
015900     05  NUM-UPDATE-REQUESTS     PIC S9(9)  COMP-3  VALUE +0.     00015900
016000     05  NUM-UPDATE-PROCESSED    PIC S9(9)  COMP-3  VALUE +0.     00016000
016100     05  NUM-DELETE-REQUESTS     PIC S9(9)  COMP-3  VALUE +0.     00016100
016200     05  NUM-DELETE-PROCESSED    PIC S9(9)  COMP-3  VALUE +0.     00016200
016300     05  NUM-SEARCH-REQUESTS     PIC S9(9)  COMP-3  VALUE +0.     00016300
016400     05  NUM-SEARCH-MATCHES      PIC S9(9)  COMP-3  VALUE +0.     00016400
016500     05  FILLER                  PIC X(04)  VALUE SPACES.         00016500
016600                                                                  00016600
016700***************************************************************** 00016700
016800* PRODUCT MASTER TABLE -- BUILT ONCE AT PROGRAM START, SEARCH     00016800
016900* ALL'D BY ID, LINEAR-SCANNED BY SKU (SKU IS NOT THE ASCENDING    00016900
017000* KEY).  REWRITTEN IN FULL AT PROGRAM END, LOGICALLY-DELETED      00017000
017100* ENTRIES DROPPED ON THE WAY OUT -- SAME SHAPE AS CUSTMAINT.      00017100
017200***************************************************************** 00017200
017300 01  WS-PROD-TABLE.                                               00017300
017400     05  WS-PROD-ENTRY  OCCURS 5000 TIMES                         00017400
017500                        ASCENDING KEY IS WS-PI-ID                 00017500
017600                        INDEXED BY WS-PROD-IDX.                   00017600
017700     COPY PRODCOPY REPLACING ==:TAG:== BY ==WS-PI==               00017700
017800                              ==01  WS-PI-RECORD.== BY == ==.     00017800
017900         10  WS-PI-DELETED-SW    PIC X  VALUE 'N'.                00017900
018000             88  WS-PI-IS-DELETED       VALUE 'Y'.                00018000
018100                                                                  00018100
018200***************************************************************** 00018200
018300* SUBSTRING-SEARCH WORK AREA -- SAME NO-INTRINSIC-FUNCTION        00018300
018400* CONTAINS TEST AS CUSTMAINT, SHARED BY THE NAME AND SKU PASSES   00018400
018500* OF THE SEARCH TRANSACTION.                                      00018500
018600***************************************************************** 00018600
018700 01  WS-SEARCH-WORK.                                              00018700
018800     05  WS-UC-NAME              PIC X(150).                      00018800
018900     05  WS-UC-SEARCH            PIC X(150).                      00018900
019000     05  FILLER                  PIC X(004)  VALUE SPACES.        00019000
019100                                                                  00019100
019200***************************************************************** 00019200
019300* ERROR-MESSAGE AND REPORT LINE LAYOUTS                           00019300
019400***************************************************************** 00019400
019500 01  ERR-MSG-BAD-TRAN.                                            00019500
019600     05  FILLER PIC X(31)                                         00019600
019700                  VALUE 'Error Processing Transaction. '.         00019700
019800     05  ERR-MSG-DATA1            PIC X(35)  VALUE SPACES.        00019800
019900     05  ERR-MSG-DATA2            PIC X(66)  VALUE SPACES.        00019900
020000 01  RPT-HEADER1.                                                 00020000
020100     05  FILLER                   PIC X(39)                       00020100
020200                VALUE 'PRODUCT MAINTENANCE RUN REPORT   DATE: '.  00020200
020300     05  RPT-MM                   PIC 99.                         00020300
020400     05  FILLER                   PIC X     VALUE '/'.            00020400
020500     05  RPT-DD                   PIC 99.                         00020500
020600     05  FILLER                   PIC X     VALUE '/'.            00020600
020700     05  RPT-YY                   PIC 99.                         00020700
020800     05  FILLER                   PIC X(61) VALUE SPACES.         00020800
020900 01  RPT-TRAN-DETAIL1.                                            00020900
021000     05  RPT-TRAN-MSG1            PIC X(31)                       00021000
021100                  VALUE '       Transaction processed: '.         00021100
021200     05  RPT-TRAN-TYPE            PIC X(01)  VALUE SPACES.        00021200
021300     05  FILLER                   PIC X(01)  VALUE SPACES.        00021300
021400     05  RPT-TRAN-PROD-ID         PIC 9(09)  VALUE ZEROS.         00021400
021500     05  FILLER                   PIC X(90)  VALUE SPACES.        00021500
021600 01  RPT-SEARCH-HDR1.                                             00021600
021700     05  FILLER  PIC X(32)                                        00021700
021800             VALUE '  Product ID   SKU          Name'.            00021800
021900     05  FILLER  PIC X(100) VALUE SPACES.                         00021900
022000 01  RPT-SEARCH-DETAIL1.                                          00022000
022100     05  RPT-SRCH-PROD-ID         PIC ZZZZZZZZ9.                  00022100
022200     05  FILLER                   PIC X(02)  VALUE SPACES.        00022200
022300     05  RPT-SRCH-SKU             PIC X(050).                     00022300
022400     05  FILLER                   PIC X(02)  VALUE SPACES.        00022400
022500     05  RPT-SRCH-NAME            PIC X(063).                     00022500
022600 01  RPT-STATS-HDR1.                                              00022600
022700     05  FILLER PIC X(26) VALUE 'Transaction Totals:       '.     00022700
022800     05  FILLER PIC X(106) VALUE SPACES.                          00022800
022900 01  RPT-STATS-HDR2.                                              00022900
023000     05  FILLER PIC X(26) VALUE 'Transaction      Number of'.     00023000
023100     05  FILLER PIC X(28) VALUE '        Number        Number'.   00023100
023200     05  FILLER PIC X(78) VALUE SPACES.                           00023200
023300 01  RPT-STATS-HDR3.                                              00023300
023400     05  FILLER PIC X(26) VALUE 'Type          Transactions'.     00023400
023500     05  FILLER PIC X(28) VALUE '     Processed      In Error'.   00023500
023600     05  FILLER PIC X(78) VALUE SPACES.                           00023600
023700 01  RPT-STATS-DETAIL.                                            00023700
023800     05  RPT-TRAN             PIC X(10).                          00023800
023900     05  FILLER               PIC X(4)     VALUE SPACES.          00023900
024000     05  RPT-NUM-TRANS        PIC ZZZ,ZZZ,ZZ9.                    00024000
024100     05  FILLER               PIC X(3)     VALUE SPACES.          00024100
024200     05  RPT-NUM-TRAN-PROC    PIC ZZZ,ZZZ,ZZ9.                    00024200
024300     05  FILLER               PIC X(3)     VALUE SPACES.          00024300
024400     05  RPT-NUM-TRAN-ERR     PIC ZZZ,ZZZ,ZZ9.                    00024400
024500     05  FILLER               PIC X(79)   VALUE SPACES.           00024500
024600                                                                  00024600
024700 01  CURRENT-DATE-AND-TIME.                                       00024700
024800     05  CURRENT-YEAR            PIC 9999.                        00024800
024900     05  CURRENT-MONTH           PIC 99.                          00024900
025000     05  CURRENT-DAY             PIC 99.                          00025000
025100     05  FILLER                  PIC X(13).                       00025100
025200                                                                  00025200
025300 PROCEDURE DIVISION.                                              00025300
025400                                                                  00025400
025500 000-MAIN.                                                        00025500
025600     ACCEPT CURRENT-DATE-AND-TIME FROM DATE YYYYMMDD.             00025600
025700                                                                  00025700
025800     PERFORM 700-OPEN-FILES.                                      00025800
025900     PERFORM 710-LOAD-PROD-TABLE.                                 00025900
026000     PERFORM 800-INIT-REPORT.                                     00026000
026100                                                                  00026100
026200     PERFORM 740-READ-TRAN-FILE.                                  00026200
026300     PERFORM 100-PROCESS-TRANSACTIONS                             00026300
026400             UNTIL PRODTRAN-EOF.                                  00026400
026500                                                                  00026500
026600     PERFORM 760-WRITE-PRODUCT-MASTER-OUT.                        00026600
026700     PERFORM 850-REPORT-TRAN-STATS.                               00026700
026800     PERFORM 790-CLOSE-FILES.                                     00026800
026900                                                                  00026900
027000     GOBACK.                                                      00027000
027100                                                                  00027100
027200 100-PROCESS-TRANSACTIONS.                                        00027200
027300     ADD +1 TO NUM-TRAN-RECS.                                     00027300
027400     MOVE 'Y' TO WS-TRAN-OK-SW.                                   00027400
027500                                                                  00027500
027600     EVALUATE TRUE                                                00027600
027700         WHEN PT-IS-ADD                                           00027700
027800             ADD +1 TO NUM-ADD-REQUESTS                           00027800
027900             PERFORM 210-PROCESS-ADD-TRAN THRU 210-EXIT           00027900
028000         WHEN PT-IS-UPDATE                                        00028000
028100             ADD +1 TO NUM-UPDATE-REQUESTS                        00028100
028200             PERFORM 220-PROCESS-UPDATE-TRAN THRU 220-EXIT        00028200
028300         WHEN PT-IS-DELETE                                        00028300
028400             ADD +1 TO NUM-DELETE-REQUESTS                        00028400
028500             PERFORM 230-PROCESS-DELETE-TRAN THRU 230-EXIT        00028500
028600         WHEN PT-IS-SEARCH                                        00028600
028700             ADD +1 TO NUM-SEARCH-REQUESTS                        00028700
028800             PERFORM 240-PROCESS-SEARCH-TRAN                      00028800
028900         WHEN OTHER                                               00028900
029000             MOVE 'INVALID TRANSACTION TYPE:' TO ERR-MSG-DATA1    00029000
029100             MOVE PT-TYPE TO ERR-MSG-DATA2                        00029100
029200             PERFORM 299-REPORT-BAD-TRAN                          00029200
029300     END-EVALUATE.                                                00029300
029400                                                                  00029400
029500     IF TRAN-OK AND NOT PT-IS-SEARCH                              00029500
029600         PERFORM 830-REPORT-TRAN-PROCESSED                        00029600
029700     END-IF.                                                      00029700
029800                                                                  00029800
029900     PERFORM 740-READ-TRAN-FILE.                                  00029900
030000                                                                  00030000
030100***************************************************************** 00030100
030200* ADD (CREATE) PRODUCT (PT-TYPE = 'A').  SKU, NAME AND PRICE ARE  00030200
030300* ALL REQUIRED.  SKU MUST EXACT-MATCH NO OTHER PRODUCT'S SKU --   00030300
030400* CASE-SENSITIVE, PER SR0341 ABOVE.  SEE SR0141 FOR THE           00030400
030500* SURROGATE-ID ASSIGNMENT.                                        00030500
030600***************************************************************** 00030600
030700 210-PROCESS-ADD-TRAN.                                            00030700
030800     PERFORM 250-VALIDATE-SKU-NAME-PRICE.                         00030800
030900     IF NOT TRAN-OK                                               00030900
031000         GO TO 210-EXIT                                           00031000
031100     END-IF.                                                      00031100
031200                                                                  00031200
031300     PERFORM 280-CHECK-SKU-EXISTS VARYING WS-SUB1                 00031300
031400             FROM 1 BY 1                                          00031400
031500             UNTIL WS-SUB1 > WS-PROD-MAX OR MATCH-FOUND.          00031500
031600     IF MATCH-FOUND                                               00031600
031700         MOVE 'SKU ALREADY EXISTS' TO ERR-MSG-DATA1               00031700
031800         PERFORM 299-REPORT-BAD-TRAN                              00031800
031900         GO TO 210-EXIT                                           00031900
032000     END-IF.                                                      00032000
032100                                                                  00032100
032200     ADD +1 TO WS-PROD-MAX.                                       00032200
032300     SET WS-PROD-IDX TO WS-PROD-MAX.                              00032300
032400     MOVE WS-NEXT-PROD-ID        TO WS-PI-ID (WS-PROD-IDX).       00032400
032500     ADD +1                      TO WS-NEXT-PROD-ID.              00032500
032600     MOVE PT-SKU                 TO WS-PI-SKU (WS-PROD-IDX).      00032600
032700     MOVE PT-NAME                TO WS-PI-NAME (WS-PROD-IDX).     00032700
032800     MOVE PT-PRICE               TO WS-PI-PRICE (WS-PROD-IDX).    00032800
032900     MOVE 'N'             TO WS-PI-DELETED-SW (WS-PROD-IDX).      00032900
033000                                                                  00033000
033100     MOVE WS-PI-ID (WS-PROD-IDX) TO RPT-TRAN-PROD-ID.             00033100
033200     ADD +1 TO NUM-ADD-PROCESSED.                                 00033200
033300 210-EXIT.                                                        00033300
033400     EXIT.                                                        00033400
033500                                                                  00033500
033600***************************************************************** 00033600
033700* UPDATE PRODUCT (PT-TYPE = 'U').  A FULL REPLACE, NOT A PARTIAL  00033700
033800* MERGE -- SKU/NAME/PRICE ARE ALL REQUIRED ON EVERY UPDATE THE    00033800
033900* SAME AS ADD, BUT PRICE MUST ALSO BE POSITIVE HERE (ADD ONLY     00033900
034000* REQUIRES IT BE PRESENT) -- SEE SR0341.  THE SKU RE-CHECK IS     00034000
034100* SKIPPED WHEN THE NEW SKU MATCHES THE CURRENT ONE IGNORING       00034100
034200* CASE; WHEN IT DOES RUN IT IS AN EXACT, CASE-SENSITIVE MATCH     00034200
034300* AGAINST EVERY PRODUCT ON THE FILE.                              00034300
034400***************************************************************** 00034400
034500 220-PROCESS-UPDATE-TRAN.                                         00034500
034600     PERFORM 660-FIND-PRODUCT-BY-ID.                              00034600
034700     IF NOT TRAN-OK                                               00034700
034800         GO TO 220-EXIT                                           00034800
034900     END-IF.                                                      00034900
035000                                                                  00035000
035100     PERFORM 250-VALIDATE-SKU-NAME-PRICE.                         00035100
035200     IF NOT TRAN-OK                                               00035200
035300         GO TO 220-EXIT                                           00035300
035400     END-IF.                                                      00035400
035500                                                                  00035500
035600     IF PT-PRICE NOT > +0.00                                      00035600
035700         MOVE 'PRICE MUST BE POSITIVE' TO ERR-MSG-DATA1           00035700
035800         PERFORM 299-REPORT-BAD-TRAN                              00035800
035900         GO TO 220-EXIT                                           00035900
036000     END-IF.                                                      00036000
036100                                                                  00036100
036200     MOVE 'N' TO WS-SKU-SAME-CASE-SW.                             00036200
036300     MOVE PT-SKU TO WS-UC-NAME.                                   00036300
036400     MOVE WS-PI-SKU (WS-PROD-IDX) TO WS-UC-SEARCH.                00036400
036500     INSPECT WS-UC-NAME   CONVERTING                              00036500
036600         'abcdefghijklmnopqrstuvwxyz' TO                          00036600
036700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00036700
036800     INSPECT WS-UC-SEARCH CONVERTING                              00036800
036900         'abcdefghijklmnopqrstuvwxyz' TO                          00036900
037000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00037000
037100     IF WS-UC-NAME = WS-UC-SEARCH                                 00037100
037200         SET SKU-SAME-IGNORING-CASE TO TRUE                       00037200
037300     END-IF.                                                      00037300
037400                                                                  00037400
037500     IF NOT SKU-SAME-IGNORING-CASE                                00037500
037600         PERFORM 280-CHECK-SKU-EXISTS VARYING WS-SUB1             00037600
037700                 FROM 1 BY 1                                      00037700
037800                 UNTIL WS-SUB1 > WS-PROD-MAX OR MATCH-FOUND       00037800
037900         IF MATCH-FOUND                                           00037900
038000             MOVE 'SKU ALREADY EXISTS' TO ERR-MSG-DATA1           00038000
038100             PERFORM 299-REPORT-BAD-TRAN                          00038100
038200             GO TO 220-EXIT                                       00038200
038300         END-IF                                                   00038300
038400     END-IF.                                                      00038400
038500                                                                  00038500
038600     MOVE PT-SKU   TO WS-PI-SKU   (WS-PROD-IDX).                  00038600
038700     MOVE PT-NAME  TO WS-PI-NAME  (WS-PROD-IDX).                  00038700
038800     MOVE PT-PRICE TO WS-PI-PRICE (WS-PROD-IDX).                  00038800
038900                                                                  00038900
039000     MOVE PT-PROD-ID TO RPT-TRAN-PROD-ID.                         00039000
039100     ADD +1 TO NUM-UPDATE-PROCESSED.                              00039100
039200 220-EXIT.                                                        00039200
039300     EXIT.                                                        00039300
039400                                                                  00039400
039500***************************************************************** 00039500
039600* DELETE PRODUCT (PT-TYPE = 'D').  UNCONDITIONAL ONCE FOUND --    00039600
039700* NO CHECK THAT THE PRODUCT IS REFERENCED BY ANY EXISTING ORDER   00039700
039800* LINE ITEM.  LOGICAL DELETE, DROPPED ON THE FINAL REWRITE.       00039800
039900***************************************************************** 00039900
040000 230-PROCESS-DELETE-TRAN.                                         00040000
040100     PERFORM 660-FIND-PRODUCT-BY-ID.                              00040100
040200     IF NOT TRAN-OK                                               00040200
040300         GO TO 230-EXIT                                           00040300
040400     END-IF.                                                      00040400
040500                                                                  00040500
040600     SET WS-PI-IS-DELETED (WS-PROD-IDX) TO TRUE.                  00040600
040700     MOVE PT-PROD-ID TO RPT-TRAN-PROD-ID.                         00040700
040800     ADD +1 TO NUM-DELETE-PROCESSED.                              00040800
040900 230-EXIT.                                                        00040900
041000     EXIT.                                                        00041000
041100                                                                  00041100
041200***************************************************************** 00041200
041300* SEARCH PRODUCTS BY NAME OR SKU (PT-TYPE = 'S').  CONTAINS,      00041300
041400* CASE-INSENSITIVE, AGAINST EITHER FIELD -- A MATCH ON EITHER IS  00041400
041500* ENOUGH.  READ-ONLY; ONE DETAIL LINE PER MATCH, NO PAGE WINDOW.  00041500
041600***************************************************************** 00041600
041700 240-PROCESS-SEARCH-TRAN.                                         00041700
041800     MOVE RPT-SEARCH-HDR1 TO RPT-RECORD.                          00041800
041900     WRITE RPT-RECORD.                                            00041900
042000                                                                  00042000
042100     PERFORM 243-SEARCH-ONE-PRODUCT VARYING WS-SUB1               00042100
042200             FROM 1 BY 1 UNTIL WS-SUB1 > WS-PROD-MAX.             00042200
042300                                                                  00042300
042400 243-SEARCH-ONE-PRODUCT.                                          00042400
042500     IF WS-PI-IS-DELETED (WS-SUB1)                                00042500
042600         GO TO 243-EXIT                                           00042600
042700     END-IF.                                                      00042700
042800                                                                  00042800
042900     MOVE WS-PI-NAME (WS-SUB1) TO WS-UC-NAME.                     00042900
043000     MOVE PT-SEARCH-STRING     TO WS-UC-SEARCH.                   00043000
043100     PERFORM 270-STRING-CONTAINS-SEARCH.                          00043100
043200                                                                  00043200
043300     IF NOT MATCH-FOUND                                           00043300
043400         MOVE WS-PI-SKU (WS-SUB1) TO WS-UC-NAME.                  00043400
043500         MOVE PT-SEARCH-STRING    TO WS-UC-SEARCH.                00043500
043600         PERFORM 270-STRING-CONTAINS-SEARCH.                      00043600
043700     END-IF.                                                      00043700
043800                                                                  00043800
043900     IF MATCH-FOUND                                               00043900
044000         ADD +1 TO NUM-SEARCH-MATCHES                             00044000
044100         MOVE WS-PI-ID (WS-SUB1)   TO RPT-SRCH-PROD-ID            00044100
044200         MOVE WS-PI-SKU (WS-SUB1)  TO RPT-SRCH-SKU                00044200
044300         MOVE WS-PI-NAME (WS-SUB1) TO RPT-SRCH-NAME               00044300
044400         MOVE RPT-SEARCH-DETAIL1   TO RPT-RECORD                  00044400
044500         WRITE RPT-RECORD                                         00044500
044600     END-IF.                                                      00044600
044700 243-EXIT.                                                        00044700
044800     EXIT.                                                        00044800
044900                                                                  00044900
045000***************************************************************** 00045000
045100* 250-VALIDATE-SKU-NAME-PRICE -- COMMON REQUIRED-FIELD EDIT       00045100
045200* SHARED BY ADD AND UPDATE.  SKU MUST BE 5-50 CHARACTERS          00045200
045300* (TRIMMED); NAME MUST BE NON-BLANK; PRICE MUST BE PRESENT.  THE  00045300
045400* POSITIVE-PRICE EDIT IS DONE SEPARATELY BY THE CALLER SINCE IT   00045400
045500* APPLIES TO UPDATE ONLY.                                         00045500
045600***************************************************************** 00045600
045700 250-VALIDATE-SKU-NAME-PRICE.                                     00045700
045800     MOVE 50 TO WS-SKU-LEN.                                       00045800
045900     MOVE PT-SKU TO WS-UC-SEARCH.                                 00045900
046000     PERFORM 255-SHRINK-SKU-LEN UNTIL WS-SKU-LEN = 0.             00046000
046100     IF WS-SKU-LEN = 0                                            00046100
046200         MOVE 'SKU REQUIRED' TO ERR-MSG-DATA1                     00046200
046300         PERFORM 299-REPORT-BAD-TRAN                              00046300
046400         GO TO 250-EXIT                                           00046400
046500     END-IF.                                                      00046500
046600     IF WS-SKU-LEN < 5                                            00046600
046700         MOVE 'SKU MUST BE AT LEAST 5 CHARACTERS' TO ERR-MSG-DATA100046700
046800         PERFORM 299-REPORT-BAD-TRAN                              00046800
046900         GO TO 250-EXIT                                           00046900
047000     END-IF.                                                      00047000
047100                                                                  00047100
047200     IF PT-NAME = SPACES                                          00047200
047300         MOVE 'PRODUCT NAME REQUIRED' TO ERR-MSG-DATA1            00047300
047400         PERFORM 299-REPORT-BAD-TRAN                              00047400
047500         GO TO 250-EXIT                                           00047500
047600     END-IF.                                                      00047600
047700                                                                  00047700
047800     IF NOT PT-PRICE-PRESENT                                      00047800
047900         MOVE 'PRICE REQUIRED' TO ERR-MSG-DATA1                   00047900
048000         PERFORM 299-REPORT-BAD-TRAN                              00048000
048100         GO TO 250-EXIT                                           00048100
048200     END-IF.                                                      00048200
048300 250-EXIT.                                                        00048300
048400     EXIT.                                                        00048400
048500                                                                  00048500
048600 255-SHRINK-SKU-LEN.                                              00048600
048700     IF WS-UC-SEARCH (WS-SKU-LEN:1) NOT = SPACE                   00048700
048800         GO TO 255-EXIT                                           00048800
048900     END-IF.                                                      00048900
049000     SUBTRACT 1 FROM WS-SKU-LEN.                                  00049000
049100 255-EXIT.                                                        00049100
049200     EXIT.                                                        00049200
049300                                                                  00049300
049400***************************************************************** 00049400
049500* 270-STRING-CONTAINS-SEARCH -- IS WS-UC-SEARCH (TRIMMED) A       00049500
049600* SUBSTRING OF WS-UC-NAME (TRIMMED), CASE-INSENSITIVE?  AN EMPTY  00049600
049700* SEARCH STRING MATCHES EVERYTHING.  SAME IDIOM AS CUSTMAINT'S    00049700
049800* 270-NAME-CONTAINS-SEARCH, RESTATED HERE SINCE THIS SHOP         00049800
049900* DUPLICATES RATHER THAN SHARES THIS KIND OF HELPER LOGIC.        00049900
050000***************************************************************** 00050000
050100 270-STRING-CONTAINS-SEARCH.                                      00050100
050200     INSPECT WS-UC-NAME   CONVERTING                              00050200
050300         'abcdefghijklmnopqrstuvwxyz' TO                          00050300
050400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00050400
050500     INSPECT WS-UC-SEARCH CONVERTING                              00050500
050600         'abcdefghijklmnopqrstuvwxyz' TO                          00050600
050700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00050700
050800                                                                  00050800
050900     MOVE 'N' TO WS-MATCH-FOUND-SW.                               00050900
051000     MOVE 150 TO WS-NAME-LEN.                                     00051000
051100     PERFORM 275-SHRINK-NAME-LEN UNTIL WS-NAME-LEN = 0.           00051100
051200     MOVE 150 TO WS-STR-LEN.                                      00051200
051300     PERFORM 277-SHRINK-STR-LEN UNTIL WS-STR-LEN = 0.             00051300
051400                                                                  00051400
051500     IF WS-STR-LEN = 0                                            00051500
051600         MOVE 'Y' TO WS-MATCH-FOUND-SW                            00051600
051700         GO TO 270-EXIT                                           00051700
051800     END-IF.                                                      00051800
051900                                                                  00051900
052000     IF WS-STR-LEN > WS-NAME-LEN                                  00052000
052100         GO TO 270-EXIT                                           00052100
052200     END-IF.                                                      00052200
052300                                                                  00052300
052400     COMPUTE WS-MAX-START = WS-NAME-LEN - WS-STR-LEN + 1.         00052400
052500     PERFORM 279-TRY-ONE-START VARYING WS-TRY-POS FROM 1 BY 1     00052500
052600             UNTIL WS-TRY-POS > WS-MAX-START OR MATCH-FOUND.      00052600
052700 270-EXIT.                                                        00052700
052800     EXIT.                                                        00052800
052900                                                                  00052900
053000 275-SHRINK-NAME-LEN.                                             00053000
053100     IF WS-UC-NAME (WS-NAME-LEN:1) NOT = SPACE                    00053100
053200         GO TO 275-EXIT                                           00053200
053300     END-IF.                                                      00053300
053400     SUBTRACT 1 FROM WS-NAME-LEN.                                 00053400
053500 275-EXIT.                                                        00053500
053600     EXIT.                                                        00053600
053700                                                                  00053700
053800 277-SHRINK-STR-LEN.                                              00053800
053900     IF WS-UC-SEARCH (WS-STR-LEN:1) NOT = SPACE                   00053900
054000         GO TO 277-EXIT                                           00054000
054100     END-IF.                                                      00054100
054200     SUBTRACT 1 FROM WS-STR-LEN.                                  00054200
054300 277-EXIT.                                                        00054300
054400     EXIT.                                                        00054400
054500                                                                  00054500
054600 279-TRY-ONE-START.                                               00054600
054700     IF WS-UC-NAME (WS-TRY-POS:WS-STR-LEN) =                      00054700
054800                WS-UC-SEARCH (1:WS-STR-LEN)                       00054800
054900         MOVE 'Y' TO WS-MATCH-FOUND-SW                            00054900
055000     END-IF.                                                      00055000
055100                                                                  00055100
055200***************************************************************** 00055200
055300* 280-CHECK-SKU-EXISTS -- LOOK FOR AN EXACT, CASE-SENSITIVE SKU   00055300
055400* MATCH AMONG NON-DELETED PRODUCTS.  DRIVEN VARYING WS-SUB1 BY    00055400
055500* THE CALLER; SETS WS-MATCH-FOUND-SW WHEN ONE TURNS UP.           00055500
055600***************************************************************** 00055600
055700 280-CHECK-SKU-EXISTS.                                            00055700
055800     IF WS-PI-IS-DELETED (WS-SUB1)                                00055800
055900         GO TO 280-EXIT                                           00055900
056000     END-IF.                                                      00056000
056100     IF WS-PI-SKU (WS-SUB1) = PT-SKU                              00056100
056200         MOVE 'Y' TO WS-MATCH-FOUND-SW                            00056200
056300     END-IF.                                                      00056300
056400 280-EXIT.                                                        00056400
056500     EXIT.                                                        00056500
056600                                                                  00056600
056700***************************************************************** 00056700
056800* 299-REPORT-BAD-TRAN -- MODELED ON THE BAD-TRANSACTION REPORTING 00056800
056900* PARAGRAPH IN ORDMAINT/SAM3ABND.                                 00056900
057000***************************************************************** 00057000
057100 299-REPORT-BAD-TRAN.                                             00057100
057200     MOVE 'N' TO WS-TRAN-OK-SW.                                   00057200
057300     ADD +1 TO NUM-TRAN-ERRORS.                                   00057300
057400     MOVE SPACES TO RPT-RECORD.                                   00057400
057500     STRING ERR-MSG-BAD-TRAN DELIMITED BY SIZE                    00057500
057600         INTO RPT-RECORD                                          00057600
057700     END-STRING.                                                  00057700
057800     WRITE RPT-RECORD.                                            00057800
057900                                                                  00057900
058000***************************************************************** 00058000
058100* 660-FIND-PRODUCT-BY-ID -- LOOK UP PT-PROD-ID ON THE IN-MEMORY   00058100
058200* PRODUCT TABLE.  A LOGICALLY-DELETED ENTRY IS TREATED AS NOT     00058200
058300* FOUND.                                                          00058300
058400***************************************************************** 00058400
058500 660-FIND-PRODUCT-BY-ID.                                          00058500
058600     MOVE 'Y' TO WS-TRAN-OK-SW.                                   00058600
058700     SET WS-PROD-IDX TO +1.                                       00058700
058800     SEARCH ALL WS-PROD-ENTRY                                     00058800
058900         WHEN WS-PI-ID (WS-PROD-IDX) = PT-PROD-ID                 00058900
059000             CONTINUE                                             00059000
059100         AT END                                                   00059100
059200             MOVE 'PRODUCT NOT FOUND' TO ERR-MSG-DATA1            00059200
059300             PERFORM 299-REPORT-BAD-TRAN                          00059300
059400     END-SEARCH.                                                  00059400
059500     IF TRAN-OK AND WS-PI-IS-DELETED (WS-PROD-IDX)                00059500
059600         MOVE 'PRODUCT NOT FOUND' TO ERR-MSG-DATA1                00059600
059700         PERFORM 299-REPORT-BAD-TRAN                              00059700
059800     END-IF.                                                      00059800
059900                                                                  00059900
060000***************************************************************** 00060000
060100* 700 SERIES -- OPEN, LOAD, READ, WRITE, CLOSE.                   00060100
060200***************************************************************** 00060200
060300 700-OPEN-FILES.                                                  00060300
060400     OPEN INPUT  PRODUCT-TRAN-FILE                                00060400
060500          INPUT  PRODUCT-MASTER-IN                                00060500
060600          OUTPUT PRODUCT-MASTER-OUT                               00060600
060700          OUTPUT PRODUCT-RPT-FILE.                                00060700
060800     EVALUATE WS-PRODTRAN-STATUS                                  00060800
060900         WHEN '00' CONTINUE                                       00060900
061000         WHEN OTHER                                               00061000
061100             DISPLAY 'PRODMAINT - PRODTRAN OPEN ERROR '           00061100
061200                     WS-PRODTRAN-STATUS                           00061200
061300             MOVE 16 TO RETURN-CODE                               00061300
061400             GOBACK                                               00061400
061500     END-EVALUATE.                                                00061500
061600                                                                  00061600
061700 710-LOAD-PROD-TABLE.                                             00061700
061800     MOVE 'N' TO WS-PRODMSTI-EOF-SW.                              00061800
061900     MOVE +1 TO WS-NEXT-PROD-ID.                                  00061900
062000     READ PRODUCT-MASTER-IN INTO WS-PROD-ENTRY (WS-PROD-MAX + 1)  00062000
062100         AT END MOVE 'Y' TO WS-PRODMSTI-EOF-SW                    00062100
062200     END-READ.                                                    00062200
062300     PERFORM 715-LOAD-ONE-PROD UNTIL PRODMSTI-EOF.                00062300
062400                                                                  00062400
062500 715-LOAD-ONE-PROD.                                               00062500
062600     ADD +1 TO WS-PROD-MAX.                                       00062600
062700     MOVE 'N' TO WS-PI-DELETED-SW (WS-PROD-MAX).                  00062700
062800     IF WS-PI-ID (WS-PROD-MAX) >= WS-NEXT-PROD-ID                 00062800
062900         COMPUTE WS-NEXT-PROD-ID = WS-PI-ID (WS-PROD-MAX) + 1     00062900
063000     END-IF.                                                      00063000
063100     READ PRODUCT-MASTER-IN INTO WS-PROD-ENTRY (WS-PROD-MAX + 1)  00063100
063200         AT END MOVE 'Y' TO WS-PRODMSTI-EOF-SW                    00063200
063300     END-READ.                                                    00063300
063400                                                                  00063400
063500 740-READ-TRAN-FILE.                                              00063500
063600     READ PRODUCT-TRAN-FILE                                       00063600
063700         AT END MOVE 'Y' TO WS-PRODTRAN-EOF-SW                    00063700
063800     END-READ.                                                    00063800
063900                                                                  00063900
064000 760-WRITE-PRODUCT-MASTER-OUT.                                    00064000
064100     PERFORM 765-WRITE-ONE-PRODUCT VARYING WS-SUB1                00064100
064200             FROM 1 BY 1 UNTIL WS-SUB1 > WS-PROD-MAX.             00064200
064300                                                                  00064300
064400 765-WRITE-ONE-PRODUCT.                                           00064400
064500     IF NOT WS-PI-IS-DELETED (WS-SUB1)                            00064500
064600         MOVE WS-PROD-ENTRY (WS-SUB1) TO PO-RECORD                00064600
064700         WRITE PO-RECORD                                          00064700
064800     END-IF.                                                      00064800
064900                                                                  00064900
065000 790-CLOSE-FILES.                                                 00065000
065100     CLOSE PRODUCT-TRAN-FILE                                      00065100
065200           PRODUCT-MASTER-IN                                      00065200
065300           PRODUCT-MASTER-OUT                                     00065300
065400           PRODUCT-RPT-FILE.                                      00065400
065500                                                                  00065500
065600***************************************************************** 00065600
065700* 800 SERIES -- ACTIVITY REPORT.                                  00065700
065800***************************************************************** 00065800
065900 800-INIT-REPORT.                                                 00065900
066000     MOVE CURRENT-MONTH TO RPT-MM.                                00066000
066100     MOVE CURRENT-DAY   TO RPT-DD.                                00066100
066200     MOVE CURRENT-YEAR  TO RPT-YY.                                00066200
066300     MOVE RPT-HEADER1 TO RPT-RECORD.                              00066300
066400     WRITE RPT-RECORD.                                            00066400
066500                                                                  00066500
066600 830-REPORT-TRAN-PROCESSED.                                       00066600
066700     MOVE SPACES TO RPT-RECORD.                                   00066700
066800     MOVE PT-TYPE          TO RPT-TRAN-TYPE.                      00066800
066900     MOVE RPT-TRAN-DETAIL1 TO RPT-RECORD.                         00066900
067000     WRITE RPT-RECORD.                                            00067000
067100                                                                  00067100
067200 850-REPORT-TRAN-STATS.                                           00067200
067300     MOVE RPT-STATS-HDR1 TO RPT-RECORD.  WRITE RPT-RECORD.        00067300
067400     MOVE RPT-STATS-HDR2 TO RPT-RECORD.  WRITE RPT-RECORD.        00067400
067500     MOVE RPT-STATS-HDR3 TO RPT-RECORD.  WRITE RPT-RECORD.        00067500
067600                                                                  00067600
067700     MOVE 'ADD'        TO RPT-TRAN.                               00067700
067800     MOVE NUM-ADD-REQUESTS     TO RPT-NUM-TRANS.                  00067800
067900     MOVE NUM-ADD-PROCESSED    TO RPT-NUM-TRAN-PROC.              00067900
068000     COMPUTE RPT-NUM-TRAN-ERR =                                   00068000
068100         NUM-ADD-REQUESTS - NUM-ADD-PROCESSED.                    00068100
068200     MOVE RPT-STATS-DETAIL TO RPT-RECORD.  WRITE RPT-RECORD.      00068200
068300                                                                  00068300
068400     MOVE 'UPDATE'     TO RPT-TRAN.                               00068400
068500     MOVE NUM-UPDATE-REQUESTS  TO RPT-NUM-TRANS.                  00068500
068600     MOVE NUM-UPDATE-PROCESSED TO RPT-NUM-TRAN-PROC.              00068600
068700     COMPUTE RPT-NUM-TRAN-ERR =                                   00068700
068800         NUM-UPDATE-REQUESTS - NUM-UPDATE-PROCESSED.              00068800
068900     MOVE RPT-STATS-DETAIL TO RPT-RECORD.  WRITE RPT-RECORD.      00068900
069000                                                                  00069000
069100     MOVE 'DELETE'     TO RPT-TRAN.                               00069100
069200     MOVE NUM-DELETE-REQUESTS  TO RPT-NUM-TRANS.                  00069200
069300     MOVE NUM-DELETE-PROCESSED TO RPT-NUM-TRAN-PROC.              00069300
069400     COMPUTE RPT-NUM-TRAN-ERR =                                   00069400
069500         NUM-DELETE-REQUESTS - NUM-DELETE-PROCESSED.              00069500
069600     MOVE RPT-STATS-DETAIL TO RPT-RECORD.  WRITE RPT-RECORD.      00069600
069700                                                                  00069700
069800     MOVE 'SEARCH'     TO RPT-TRAN.                               00069800
069900     MOVE NUM-SEARCH-REQUESTS  TO RPT-NUM-TRANS.                  00069900
070000     MOVE NUM-SEARCH-MATCHES   TO RPT-NUM-TRAN-PROC.              00070000
070100     MOVE ZERO                TO RPT-NUM-TRAN-ERR.                00070100
070200     MOVE RPT-STATS-DETAIL TO RPT-RECORD.  WRITE RPT-RECORD.      00070200
