000100*****************************************************************         
000200* COPYBOOK:  PRODTRN                                           *          
000300*                                                               *         
000400* PRODUCT MAINTENANCE TRANSACTION RECORD.  ONE PER INPUT       *          
000500* RECORD ON PRODUCT-TRANSACTION-FILE, READ BY PRODMAINT.       *          
000600* THE 'S' (SEARCH) FUNCTION DRIVES THE NAME-OR-SKU-CONTAINS    *          
000700* LISTING ONLY, NO MASTER RECORD IS TOUCHED.                   *          
000800*****************************************************************         
000900*                                                                         
001000 01  :TAG:-RECORD.                                                        
001100     05  :TAG:-TYPE              PIC X(01).                               
001200         88  :TAG:-IS-ADD                VALUE 'A'.                       
001300         88  :TAG:-IS-UPDATE             VALUE 'U'.                       
001400         88  :TAG:-IS-DELETE             VALUE 'D'.                       
001500         88  :TAG:-IS-SEARCH             VALUE 'S'.                       
001600     05  :TAG:-PROD-ID           PIC 9(09).                               
001700     05  :TAG:-PROD-ID-ALPHA REDEFINES :TAG:-PROD-ID                      
001800                                   PIC X(09).                             
001900     05  :TAG:-SKU               PIC X(050).                              
002000     05  :TAG:-HAS-SKU           PIC X(01).                               
002100         88  :TAG:-SKU-PRESENT           VALUE 'Y'.                       
002200     05  :TAG:-NAME              PIC X(150).                              
002300     05  :TAG:-HAS-NAME          PIC X(01).                               
002400         88  :TAG:-NAME-PRESENT          VALUE 'Y'.                       
002500     05  :TAG:-PRICE             PIC S9(8)V9(2)  COMP-3.                  
002600     05  :TAG:-HAS-PRICE         PIC X(01).                               
002700         88  :TAG:-PRICE-PRESENT         VALUE 'Y'.                       
002800     05  :TAG:-SEARCH-STRING     PIC X(150).                              
002900     05  :TAG:-TRAN-RESERVE.                                              
003000         10  :TAG:-TRAN-DATA-1    PIC X(020).                             
003100         10  :TAG:-TRAN-DATA-2    PIC X(020).                             
003200     05  FILLER                  PIC X(010).                              
