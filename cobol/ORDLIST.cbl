000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF SYSTEMS GROUP                  00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    ORDLIST.                                          00000600
000700 AUTHOR.        J. MARSH.                                         00000700
000800 INSTALLATION.  SYSTEMS GROUP.                                    00000800
000900 DATE-WRITTEN.  01/15/91.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200***************************************************************** 00001200
001300* PROGRAM:  ORDLIST                                               00001300
001400*                                                                 00001400
001500* READS ONE QUERY-PARM-FILE RECORD (STATUS, CUSTOMER-ID, AND      00001500
001600* PRODUCT-ID FILTER KEYS, EACH INDEPENDENTLY OPTIONAL), LOADS THE 00001600
001700* ORDER MASTER READ-ONLY, SELECTS EVERY ORDER THAT SATISFIES ALL  00001700
001800* SUPPLIED FILTER KEYS (AN OMITTED KEY MATCHES EVERYTHING), AND   00001800
001900* PRODUCES THE ORDER-LISTING-REPORT IN ASCENDING CUSTOMER-ID /    00001900
002000* ASCENDING ORDER-ID SEQUENCE, WITH A "CUSTOMER TOTAL" LINE ON    00002000
002100* EACH CHANGE OF CUSTOMER-ID AND A FINAL "GRAND TOTAL" LINE.      00002100
002200*                                                                 00002200
002300* THIS JOB NEVER WRITES ORDER-MASTER -- IT IS A QUERY/REPORT RUN  00002300
002400* ONLY, COMPANION TO ORDMAINT (WHICH OWNS THE MASTER).            00002400
002500***************************************************************** 00002500
002600*                        C H A N G E   L O G                      00002600
002700*                                                                 00002700
002800* DATE      BY   REQUEST    DESCRIPTION                           00002800
002900* --------  ---  ---------  ------------------------------------  00002900
003000* 01/15/91  JKM  INIT       INITIAL WRITE-UP, SPLIT OFF ORDMAINT'S00003000
003100*                           STATISTICS REPORT INTO ITS OWN QUERY  00003100
003200*                           JOB WITH A REAL SELECTION FILTER.     00003200
003300* 09/30/92  CNW  SR0322     ADDED PRODUCT-ID FILTER KEY (QUERY    00003300
003400*                           NOW MATCHES IF ANY LINE ITEM ON THE   00003400
003500*                           ORDER CARRIES THE REQUESTED PRODUCT). 00003500
003600* 04/11/94  RTP  SR0398     CUSTOMER-ID CONTROL BREAK AND GRAND   00003600
003700*                           TOTAL ADDED.  PRIOR RELEASE WROTE     00003700
003800*                           DETAIL LINES ONLY, NO SUBTOTALLING.   00003800
003900* 02/20/96  RTP  SR0455     IN-MEMORY INSERTION SORT OF THE       00003900
004000*                           QUALIFYING SET REPLACES THE OLD "SORT 00004000
004100*                           THE WHOLE MASTER FIRST" STEP -- ONLY  00004100
004200*                           ORDERS THAT PASS THE FILTER NEED BE   00004200
004300*                           ORDERED, NOT THE ENTIRE MASTER.       00004300
004400* 11/18/98  LMK  Y2K-0012   DATE-WRITTEN/CHANGE LOG DATES REVIEWED00004400
004500*                           FOR CENTURY WINDOWING.  NO STORED     00004500
004600*                           DATE FIELDS IN THIS PROGRAM -- NO     00004600
004700*                           WINDOWING LOGIC REQUIRED.  CLOSED     00004700
004800*                           WITHOUT CODE CHANGE.                  00004800
004900* 03/09/99  LMK  Y2K-0012   FINAL Y2K SIGN-OFF, NO OPEN ITEMS.    00004900
005000***************************************************************** 00005000
005100                                                                  00005100
005200 ENVIRONMENT DIVISION.                                            00005200
005300                                                                  00005300
005400 CONFIGURATION SECTION.                                           00005400
005500                                                                  00005500
005600 SOURCE-COMPUTER.  IBM-390.                                       00005600
005700 OBJECT-COMPUTER.  IBM-390.                                       00005700
005800                                                                  00005800
005900 SPECIAL-NAMES.                                                   00005900
006000     C01 IS TOP-OF-FORM.                                          00006000
006100                                                                  00006100
006200 INPUT-OUTPUT SECTION.                                            00006200
006300                                                                  00006300
006400 FILE-CONTROL.                                                    00006400
006500                                                                  00006500
006600     SELECT QUERY-PARM-FILE  ASSIGN TO QRYPARM                    00006600
006700            ORGANIZATION IS LINE SEQUENTIAL                       00006700
006800            FILE STATUS  IS WS-QRYPRM-STATUS.                     00006800
006900                                                                  00006900
007000     SELECT ORDER-MASTER-IN  ASSIGN TO ORDMSTI                    00007000
007100            ACCESS MODE  IS SEQUENTIAL                            00007100
007200            FILE STATUS  IS WS-ORDMSTI-STATUS.                    00007200
007300                                                                  00007300
007400     SELECT ORDER-RPT-FILE   ASSIGN TO ORDRPT                     00007400
007500            ORGANIZATION IS LINE SEQUENTIAL                       00007500
007600            FILE STATUS  IS WS-ORDRPT-STATUS.                     00007600
007700                                                                  00007700
007800 DATA DIVISION.                                                   00007800
007900                                                                  00007900
008000 FILE SECTION.                                                    00008000
008100                                                                  00008100
008200 FD  QUERY-PARM-FILE                                              00008200
008300     RECORDING MODE IS F.                                         00008300
008400 COPY QRYPARM REPLACING ==:TAG:== BY ==QP==.                      00008400
008500                                                                  00008500
008600 FD  ORDER-MASTER-IN                                              00008600
008700     RECORDING MODE IS F.                                         00008700
008800 COPY ORDCOPY REPLACING ==:TAG:== BY ==OI==.                      00008800
008900                                                                  00008900
009000 FD  ORDER-RPT-FILE                                               00009000
009100     RECORDING MODE IS F.                                         00009100
009200 01  RPT-RECORD                  PIC X(132).                      00009200
009300                                                                  00009300
009400 WORKING-STORAGE SECTION.                                         00009400
009500                                                                  00009500
009600 01  WS-FILE-STATUSES.                                            00009600
009700     05  WS-QRYPRM-STATUS        PIC X(02)  VALUE SPACES.         00009700
009800     05  WS-ORDMSTI-STATUS       PIC X(02)  VALUE SPACES.         00009800
009900     05  WS-ORDRPT-STATUS        PIC X(02)  VALUE SPACES.         00009900
010000     05  FILLER                  PIC X(04)  VALUE SPACES.         00010000
010100                                                                  00010100
010200 01  SWITCHES.                                                    00010200
010300     05  WS-QRYPRM-EOF-SW        PIC X      VALUE 'N'.            00010300
010400         88  QRYPRM-EOF                     VALUE 'Y'.            00010400
010500     05  WS-ORDMSTI-EOF-SW       PIC X      VALUE 'N'.            00010500
010600         88  ORDMSTI-EOF                    VALUE 'Y'.            00010600
010700     05  WS-PROD-MATCH-SW        PIC X      VALUE 'N'.            00010700
010800         88  PROD-MATCH-FOUND               VALUE 'Y'.            00010800
010900     05  WS-FIRST-QUAL-SW        PIC X      VALUE 'Y'.            00010900
011000         88  FIRST-QUALIFYING-ROW           VALUE 'Y'.            00011000
011100     05  FILLER                  PIC X(04)  VALUE SPACES.         00011100
011200                                                                  00011200
011300 01  WS-SUBSCRIPTS-AND-COUNTERS.                                  00011300
011400     05  WS-ORD-MAX              PIC S9(4)  COMP  VALUE +0.       00011400
011500     05  WS-QUAL-MAX             PIC S9(4)  COMP  VALUE +0.       00011500
011600     05  WS-SUB1                 PIC S9(4)  COMP  VALUE +0.       00011600
011700     05  WS-SUB2                 PIC S9(4)  COMP  VALUE +0.       00011700
011800     05  WS-INS-TO               PIC S9(4)  COMP  VALUE +0.       00011800
011900     05  FILLER                  PIC X(04)  VALUE SPACES.         00011900
012000                                                                  00012000
012100 01  REPORT-TOTALS.                                               00012100
012200     05  NUM-ORDERS-READ         PIC S9(9)  COMP-3  VALUE +0.     00012200
012300     05  NUM-ORDERS-QUALIFIED    PIC S9(9)  COMP-3  VALUE +0.     00012300
012400     05  WS-CUST-SUBTOTAL        PIC S9(8)V9(2) COMP-3 VALUE +0.  00012400
012500     05  WS-GRAND-TOTAL          PIC S9(8)V9(2) COMP-3 VALUE +0.  00012500
012600     05  FILLER                  PIC X(04)  VALUE SPACES.         00012600
012700                                                                  00012700
012800***************************************************************** 00012800
012900* READ-ONLY ORDER TABLE -- LOADED WHOLE FROM ORDER-MASTER-IN,     00012900
013000* NEVER REWRITTEN.  SAME SHAPE AS THE TABLE ORDMAINT BUILDS, SO   00013000
013100* THE LINE-ITEM OCCURS IS AVAILABLE FOR THE PRODUCT-ID FILTER.    00013100
013200***************************************************************** 00013200
013300 01  WS-ORDER-TABLE.                                              00013300
013400     05  WS-ORDER-ENTRY  OCCURS 5000 TIMES                        00013400
013500                          ASCENDING KEY IS WS-OH-ID               00013500
013600                          INDEXED BY WS-ORD-IDX.                  00013600
013700     COPY ORDCOPY REPLACING ==:TAG:== BY ==WS-OH==                00013700
013800                             ==01  WS-OH-HEADER.== BY == ==.      00013800
013900                                                                  00013900
014000***************************************************************** 00014000
014100* QUALIFYING-ORDER TABLE -- ONE ENTRY PER ORDER THAT PASSES THE   00014100
014200* STATUS/CUSTOMER-ID/PRODUCT-ID FILTER, BUILT BY 200-SERIES BELOW 00014200
014300* AND THEN PUT INTO ASCENDING CUSTOMER-ID/ORDER-ID SEQUENCE BY    00014300
014400* THE INSERTION SORT IN THE 250 SERIES.  NOT SEARCH ALL'D -- THIS 00014400
014500* TABLE IS WALKED TOP TO BOTTOM ONCE TO PRODUCE THE REPORT.       00014500
014600***************************************************************** 00014600
014700 01  WS-QUAL-TABLE.                                               00014700
014800     05  WS-QUAL-ENTRY  OCCURS 5000 TIMES.                        00014800
014900         10  WS-QL-ORD-ID        PIC 9(09).                       00014900
015000         10  WS-QL-CUST-ID       PIC 9(09).                       00015000
015100         10  WS-QL-STATUS        PIC X(01).                       00015100
015200         10  WS-QL-TOTAL         PIC S9(8)V9(2) COMP-3.           00015200
015300         10  FILLER              PIC X(10).                       00015300
015400                                                                  00015400
015500***************************************************************** 00015500
015600* REPORT LINE LAYOUTS.  DETAIL COLUMNS PER THE ORDER-LISTING-     00015600
015700* REPORT SPECIFICATION: ORD-ID 1-9, CUST-ID 11-19, STATUS 21-21,  00015700
015800* TOTAL (SIGNED, EDITED) 23-33.                                   00015800
015900***************************************************************** 00015900
016000 01  RPT-HEADER1.                                                 00016000
016100     05  FILLER                   PIC X(40)                       00016100
016200               VALUE 'ORDER LISTING REPORT             DATE: '.   00016200
016300     05  RPT-MM                   PIC 99.                         00016300
016400     05  FILLER                   PIC X     VALUE '/'.            00016400
016500     05  RPT-DD                   PIC 99.                         00016500
016600     05  FILLER                   PIC X     VALUE '/'.            00016600
016700     05  RPT-YY                   PIC 99.                         00016700
016800     05  FILLER                   PIC X(60) VALUE SPACES.         00016800
016900                                                                  00016900
017000 01  RPT-DETAIL1.                                                 00017000
017100     05  RPT-DT-ORD-ID            PIC 9(09).                      00017100
017200     05  FILLER                   PIC X(01)  VALUE SPACES.        00017200
017300     05  RPT-DT-CUST-ID           PIC 9(09).                      00017300
017400     05  FILLER                   PIC X(01)  VALUE SPACES.        00017400
017500     05  RPT-DT-STATUS            PIC X(01).                      00017500
017600     05  FILLER                   PIC X(01)  VALUE SPACES.        00017600
017700     05  RPT-DT-TOTAL             PIC -9999999.99.                00017700
017800     05  FILLER                   PIC X(99)  VALUE SPACES.        00017800
017900                                                                  00017900
018000 01  RPT-CUST-TOTAL1.                                             00018000
018100     05  FILLER                   PIC X(22)  VALUE SPACES.        00018100
018200     05  FILLER                   PIC X(16)                       00018200
018300               VALUE 'CUSTOMER TOTAL: '.                          00018300
018400     05  RPT-CT-TOTAL             PIC -9999999.99.                00018400
018500     05  FILLER                   PIC X(83)  VALUE SPACES.        00018500
018600                                                                  00018600
018700 01  RPT-GRAND-TOTAL1.                                            00018700
018800     05  FILLER                   PIC X(13)                       00018800
018900               VALUE 'GRAND TOTAL: '.                             00018900
019000     05  RPT-GT-TOTAL             PIC -9999999.99.                00019000
019100     05  FILLER                   PIC X(05)  VALUE SPACES.        00019100
019200     05  FILLER                   PIC X(23)                       00019200
019300               VALUE 'QUALIFYING ORDER COUNT:'.                   00019300
019400     05  RPT-GT-COUNT             PIC ZZZ,ZZZ,ZZ9.                00019400
019500     05  FILLER                   PIC X(80)  VALUE SPACES.        00019500
019600                                                                  00019600
019700 01  WS-WORK-FIELDS.                                              00019700
019800     05  WS-BREAK-CUST-ID         PIC 9(09).                      00019800
019900     05  FILLER                   PIC X(04)  VALUE SPACES.        00019900
020000                                                                  00020000
020100 01  CURRENT-DATE-AND-TIME.                                       00020100
020200     05  CURRENT-YEAR            PIC 9999.                        00020200
020300     05  CURRENT-MONTH           PIC 99.                          00020300
020400     05  CURRENT-DAY             PIC 99.                          00020400
020500                                                                  00020500
020600 PROCEDURE DIVISION.                                              00020600
020700                                                                  00020700
020800 000-MAIN.                                                        00020800
020900     ACCEPT CURRENT-DATE-AND-TIME FROM DATE YYYYMMDD.             00020900
021000     PERFORM 700-OPEN-FILES.                                      00021000
021100     PERFORM 710-READ-QUERY-PARM.                                 00021100
021200     PERFORM 730-LOAD-ORDER-TABLE.                                00021200
021300     PERFORM 200-SELECT-QUALIFYING-ORDERS THRU 200-EXIT           00021300
021400             VARYING WS-SUB1 FROM 1 BY 1                          00021400
021500             UNTIL WS-SUB1 > WS-ORD-MAX.                          00021500
021600     PERFORM 800-INIT-REPORT.                                     00021600
021700     PERFORM 500-PRODUCE-REPORT-BODY                              00021700
021800             VARYING WS-SUB1 FROM 1 BY 1                          00021800
021900             UNTIL WS-SUB1 > WS-QUAL-MAX.                         00021900
022000     IF WS-QUAL-MAX > 0                                           00022000
022100         PERFORM 520-WRITE-CUSTOMER-TOTAL                         00022100
022200     END-IF.                                                      00022200
022300     PERFORM 560-WRITE-GRAND-TOTAL.                               00022300
022400     PERFORM 790-CLOSE-FILES.                                     00022400
022500     GOBACK.                                                      00022500
022600                                                                  00022600
022700***************************************************************** 00022700
022800* 200 SERIES -- SELECTION.  TESTED AGAINST EACH ORDER-TABLE       00022800
022900* ENTRY, ONE AT A TIME, IN MASTER-FILE (ORDER-ID ASCENDING)       00022900
023000* SEQUENCE.  A QUALIFYING ORDER IS INSERTED DIRECTLY INTO         00023000
023100* WS-QUAL-TABLE IN ITS FINAL CUSTOMER-ID/ORDER-ID SEQUENCE --     00023100
023200* SEE 210 BELOW.                                                  00023200
023300***************************************************************** 00023300
023400 200-SELECT-QUALIFYING-ORDERS.                                    00023400
023500     MOVE 'N' TO WS-PROD-MATCH-SW.                                00023500
023600     IF QP-PROD-ID-PRESENT                                        00023600
023700         PERFORM 205-CHECK-PROD-ID-ON-ORDER                       00023700
023800                 VARYING WS-SUB2 FROM 1 BY 1                      00023800
023900                 UNTIL WS-SUB2 > WS-OH-ITEM-COUNT (WS-SUB1)       00023900
024000                    OR PROD-MATCH-FOUND                           00024000
024100     END-IF.                                                      00024100
024200     IF (NOT QP-STATUS-PRESENT                                    00024200
024300             OR WS-OH-STATUS (WS-SUB1) = QP-STATUS)               00024300
024400        AND (NOT QP-CUST-ID-PRESENT                               00024400
024500             OR WS-OH-CUST-ID (WS-SUB1) = QP-CUST-ID)             00024500
024600        AND (NOT QP-PROD-ID-PRESENT OR PROD-MATCH-FOUND)          00024600
024700         PERFORM 210-INSERT-QUALIFYING-ROW                        00024700
024800     END-IF.                                                      00024800
024900 200-EXIT.                                                        00024900
025000     EXIT.                                                        00025000
025100                                                                  00025100
025200 205-CHECK-PROD-ID-ON-ORDER.                                      00025200
025300     IF WS-OH-IT-PROD-ID (WS-SUB1, WS-SUB2) = QP-PROD-ID          00025300
025400         SET PROD-MATCH-FOUND TO TRUE                             00025400
025500     END-IF.                                                      00025500
025600                                                                  00025600
025700***************************************************************** 00025700
025800* INSERTION SORT, RESTATED FROM THE SHOP'S ADSORT1 SUBROUTINE --  00025800
025900* WALK BACKWARDS FROM THE NEW BOTTOM SLOT, SHIFTING EVERY ROW     00025900
026000* THAT SORTS AFTER THE NEW ONE DOWN BY ONE, THEN DROP THE NEW     00026000
026100* ROW INTO THE HOLE.  ONLY THE QUALIFYING SET IS EVER SORTED,     00026100
026200* NOT THE WHOLE MASTER (SEE SR0455 IN THE CHANGE LOG).            00026200
026300***************************************************************** 00026300
026400 210-INSERT-QUALIFYING-ROW.                                       00026400
026500     ADD +1 TO NUM-ORDERS-QUALIFIED.                              00026500
026600     ADD +1 TO WS-QUAL-MAX.                                       00026600
026700     COMPUTE WS-INS-TO = WS-QUAL-MAX - 1.                         00026700
026800     PERFORM 215-SHIFT-ONE-SLOT-UP                                00026800
026900             UNTIL WS-INS-TO <= 0                                 00026900
027000                OR NOT (WS-QL-CUST-ID (WS-INS-TO) >               00027000
027100                             WS-OH-CUST-ID (WS-SUB1)              00027100
027200                        OR (WS-QL-CUST-ID (WS-INS-TO) =           00027200
027300                                 WS-OH-CUST-ID (WS-SUB1)          00027300
027400                            AND WS-QL-ORD-ID (WS-INS-TO) >        00027400
027500                                 WS-OH-ID (WS-SUB1))).            00027500
027600     ADD +1 TO WS-INS-TO.                                         00027600
027700     MOVE WS-OH-ID (WS-SUB1)       TO WS-QL-ORD-ID (WS-INS-TO).   00027700
027800     MOVE WS-OH-CUST-ID (WS-SUB1)  TO WS-QL-CUST-ID (WS-INS-TO).  00027800
027900     MOVE WS-OH-STATUS (WS-SUB1)   TO WS-QL-STATUS (WS-INS-TO).   00027900
028000     MOVE WS-OH-TOTAL (WS-SUB1)    TO WS-QL-TOTAL (WS-INS-TO).    00028000
028100                                                                  00028100
028200 215-SHIFT-ONE-SLOT-UP.                                           00028200
028300     MOVE WS-QL-ORD-ID (WS-INS-TO)                                00028300
028400                              TO WS-QL-ORD-ID (WS-INS-TO + 1).    00028400
028500     MOVE WS-QL-CUST-ID (WS-INS-TO)                               00028500
028600                              TO WS-QL-CUST-ID (WS-INS-TO + 1).   00028600
028700     MOVE WS-QL-STATUS (WS-INS-TO)                                00028700
028800                              TO WS-QL-STATUS (WS-INS-TO + 1).    00028800
028900     MOVE WS-QL-TOTAL (WS-INS-TO)                                 00028900
029000                              TO WS-QL-TOTAL (WS-INS-TO + 1).     00029000
029100     SUBTRACT 1 FROM WS-INS-TO.                                   00029100
029200                                                                  00029200
029300***************************************************************** 00029300
029400* 500 SERIES -- REPORT BODY.  DRIVEN ACROSS THE NOW-SORTED        00029400
029500* WS-QUAL-TABLE.  A CHANGE OF CUSTOMER-ID CLOSES OUT THE PRIOR    00029500
029600* CUSTOMER'S SUBTOTAL BEFORE THE FIRST DETAIL LINE OF THE NEW     00029600
029700* ONE IS WRITTEN.  000-MAIN CLOSES OUT THE FINAL CUSTOMER AND     00029700
029800* WRITES THE GRAND TOTAL AFTER THIS PERFORM ENDS.                 00029800
029900***************************************************************** 00029900
030000 500-PRODUCE-REPORT-BODY.                                         00030000
030100     IF FIRST-QUALIFYING-ROW                                      00030100
030200         MOVE WS-QL-CUST-ID (WS-SUB1) TO WS-BREAK-CUST-ID         00030200
030300         MOVE 'N' TO WS-FIRST-QUAL-SW                             00030300
030400     ELSE                                                         00030400
030500         IF WS-QL-CUST-ID (WS-SUB1) NOT = WS-BREAK-CUST-ID        00030500
030600             PERFORM 520-WRITE-CUSTOMER-TOTAL                     00030600
030700             MOVE WS-QL-CUST-ID (WS-SUB1) TO WS-BREAK-CUST-ID     00030700
030800         END-IF                                                   00030800
030900     END-IF.                                                      00030900
031000     PERFORM 505-WRITE-DETAIL-LINE.                               00031000
031100     ADD WS-QL-TOTAL (WS-SUB1) TO WS-CUST-SUBTOTAL.               00031100
031200     ADD WS-QL-TOTAL (WS-SUB1) TO WS-GRAND-TOTAL.                 00031200
031300                                                                  00031300
031400 505-WRITE-DETAIL-LINE.                                           00031400
031500     MOVE SPACES                   TO RPT-RECORD.                 00031500
031600     MOVE WS-QL-ORD-ID  (WS-SUB1)  TO RPT-DT-ORD-ID.              00031600
031700     MOVE WS-QL-CUST-ID (WS-SUB1)  TO RPT-DT-CUST-ID.             00031700
031800     MOVE WS-QL-STATUS  (WS-SUB1)  TO RPT-DT-STATUS.              00031800
031900     MOVE WS-QL-TOTAL   (WS-SUB1)  TO RPT-DT-TOTAL.               00031900
032000     MOVE RPT-DETAIL1              TO RPT-RECORD.                 00032000
032100     WRITE RPT-RECORD.                                            00032100
032200                                                                  00032200
032300 520-WRITE-CUSTOMER-TOTAL.                                        00032300
032400     MOVE SPACES           TO RPT-RECORD.                         00032400
032500     MOVE WS-CUST-SUBTOTAL TO RPT-CT-TOTAL.                       00032500
032600     MOVE RPT-CUST-TOTAL1  TO RPT-RECORD.                         00032600
032700     WRITE RPT-RECORD.                                            00032700
032800     MOVE +0.00 TO WS-CUST-SUBTOTAL.                              00032800
032900                                                                  00032900
033000 560-WRITE-GRAND-TOTAL.                                           00033000
033100     MOVE SPACES              TO RPT-RECORD.                      00033100
033200     MOVE WS-GRAND-TOTAL      TO RPT-GT-TOTAL.                    00033200
033300     MOVE NUM-ORDERS-QUALIFIED TO RPT-GT-COUNT.                   00033300
033400     MOVE RPT-GRAND-TOTAL1    TO RPT-RECORD.                      00033400
033500     WRITE RPT-RECORD.                                            00033500
033600                                                                  00033600
033700***************************************************************** 00033700
033800* 700 SERIES -- FILE I/O.                                         00033800
033900***************************************************************** 00033900
034000 700-OPEN-FILES.                                                  00034000
034100     OPEN INPUT  QUERY-PARM-FILE                                  00034100
034200                 ORDER-MASTER-IN.                                 00034200
034300     OPEN OUTPUT ORDER-RPT-FILE.                                  00034300
034400                                                                  00034400
034500 710-READ-QUERY-PARM.                                             00034500
034600     MOVE SPACES TO QP-STATUS.                                    00034600
034700     MOVE 'N'    TO QP-HAS-STATUS.                                00034700
034800     MOVE 'N'    TO QP-HAS-CUST-ID.                               00034800
034900     MOVE 'N'    TO QP-HAS-PROD-ID.                               00034900
035000     READ QUERY-PARM-FILE                                         00035000
035100         AT END                                                   00035100
035200             SET QRYPRM-EOF TO TRUE                               00035200
035300     END-READ.                                                    00035300
035400                                                                  00035400
035500 730-LOAD-ORDER-TABLE.                                            00035500
035600     MOVE +0 TO WS-ORD-MAX.                                       00035600
035700     READ ORDER-MASTER-IN INTO WS-ORDER-ENTRY (WS-ORD-MAX + 1)    00035700
035800         AT END                                                   00035800
035900             SET ORDMSTI-EOF TO TRUE                              00035900
036000     END-READ.                                                    00036000
036100     PERFORM 735-LOAD-ONE-ORDER UNTIL ORDMSTI-EOF.                00036100
036200                                                                  00036200
036300 735-LOAD-ONE-ORDER.                                              00036300
036400     ADD +1 TO WS-ORD-MAX.                                        00036400
036500     ADD +1 TO NUM-ORDERS-READ.                                   00036500
036600     READ ORDER-MASTER-IN INTO WS-ORDER-ENTRY (WS-ORD-MAX + 1)    00036600
036700         AT END                                                   00036700
036800             SET ORDMSTI-EOF TO TRUE                              00036800
036900     END-READ.                                                    00036900
037000                                                                  00037000
037100 790-CLOSE-FILES.                                                 00037100
037200     CLOSE QUERY-PARM-FILE                                        00037200
037300           ORDER-MASTER-IN                                        00037300
037400           ORDER-RPT-FILE.                                        00037400
037500                                                                  00037500
037600***************************************************************** 00037600
037700* 800 SERIES -- REPORT HEADER.                                    00037700
037800***************************************************************** 00037800
037900 800-INIT-REPORT.                                                 00037900
038000     MOVE CURRENT-MONTH TO RPT-MM.                                00038000
038100     MOVE CURRENT-DAY   TO RPT-DD.                                00038100
038200     MOVE CURRENT-YEAR  TO RPT-YY.                                00038200
038300     MOVE RPT-HEADER1 TO RPT-RECORD.                              00038300
038400     WRITE RPT-RECORD.                                            00038400
