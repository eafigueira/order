000100*****************************************************************         
000200* COPYBOOK:  CUSTCOPY                                           *         
000300*                                                               *         
000400* CUSTOMER MASTER RECORD LAYOUT.  COPIED WHEREVER A CUSTOMER   *          
000500* RECORD IS HELD, WHETHER AS THE FD RECORD ON CUSTOMER-MASTER, *          
000600* AN ENTRY IN THE IN-MEMORY CUSTOMER TABLE (SEARCH ALL'D BY    *          
000700* :TAG:-ID), OR A WORKING COPY BUILT DURING A MAINTENANCE RUN. *          
000800* THE CALLING PROGRAM SUPPLIES ITS OWN PREFIX VIA REPLACING.   *          
000900*                                                               *         
001000* :TAG:-CONTACT-RESERVE AND :TAG:-ACCOUNT-RESERVE ARE CARRIED  *          
001100* AT FULL WIDTH BUT NOT YET ASSIGNED -- THE 11/96 ACCOUNT-     *          
001200* PROFILE PROJECT (SR0512) WAS SHELVED BEFORE IT REACHED THIS  *          
001300* RECORD, AND REBUILDING CUSTOMER-MASTER FOR A SHORTER RECORD  *          
001400* WAS JUDGED NOT WORTH THE CONVERSION RUN.  DO NOT REUSE THESE *          
001500* BYTES FOR SOMETHING ELSE WITHOUT CHECKING EVERY COPY POINT.  *          
001600*****************************************************************         
001700*                                                                         
001800 01  :TAG:-RECORD.                                                        
001900     05  :TAG:-KEY.                                                       
002000         10  :TAG:-ID            PIC 9(09).                               
002100     05  :TAG:-ID-ALPHA  REDEFINES :TAG:-KEY                              
002200                                   PIC X(09).                             
002300     05  :TAG:-NAME              PIC X(150).                              
002400     05  :TAG:-NAME-BROKEN-OUT  REDEFINES :TAG:-NAME.                     
002500         10  :TAG:-NAME-LINE-1  PIC X(075).                               
002600         10  :TAG:-NAME-LINE-2  PIC X(075).                               
002700     05  :TAG:-PHONE             PIC X(025).                              
002800     05  :TAG:-PHONE-BROKEN-OUT  REDEFINES :TAG:-PHONE.                   
002900         10  :TAG:-PHONE-AREA    PIC X(003).                              
003000         10  :TAG:-PHONE-EXCH    PIC X(003).                              
003100         10  :TAG:-PHONE-REST    PIC X(019).                              
003200     05  :TAG:-CONTACT-RESERVE.                                           
003300         10  :TAG:-CONTACT-DATA-1  PIC X(040).                            
003400         10  :TAG:-CONTACT-DATA-2  PIC X(040).                            
003500         10  :TAG:-CONTACT-DATA-3  PIC X(020).                            
003600     05  :TAG:-ACCOUNT-RESERVE.                                           
003700         10  :TAG:-ACCT-DATA-1     PIC X(030).                            
003800         10  :TAG:-ACCT-DATA-2     PIC X(030).                            
003900     05  FILLER                  PIC X(024).                              
