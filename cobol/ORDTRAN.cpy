000100*****************************************************************         
000200* COPYBOOK:  ORDTRAN                                           *          
000300*                                                               *         
000400* ORDER MAINTENANCE TRANSACTION RECORD.  ONE OF THESE PER      *          
000500* INPUT RECORD ON ORDER-TRANSACTION-FILE, READ AND APPLIED IN  *          
000600* THE ORDER THEY ARE PRESENTED BY ORDMAINT.                    *          
000700*****************************************************************         
000800*                                                                         
000900 01  :TAG:-RECORD.                                                        
001000     05  :TAG:-TYPE              PIC X(01).                               
001100         88  :TAG:-IS-CREATE             VALUE 'C'.                       
001200         88  :TAG:-IS-UPDATE             VALUE 'U'.                       
001300         88  :TAG:-IS-ADD-ITEM           VALUE 'A'.                       
001400         88  :TAG:-IS-UPD-ITEM           VALUE 'I'.                       
001500         88  :TAG:-IS-DEL-ITEM           VALUE 'D'.                       
001600         88  :TAG:-IS-DELETE             VALUE 'X'.                       
001700     05  :TAG:-ORD-ID            PIC 9(09).                               
001800     05  :TAG:-ORD-ID-ALPHA  REDEFINES :TAG:-ORD-ID                       
001900                                   PIC X(09).                             
002000     05  :TAG:-CUST-ID           PIC 9(09).                               
002100     05  :TAG:-CUST-ID-ALPHA REDEFINES :TAG:-CUST-ID                      
002200                                   PIC X(09).                             
002300     05  :TAG:-HAS-CUST-ID       PIC X(01).                               
002400         88  :TAG:-CUST-ID-PRESENT       VALUE 'Y'.                       
002500     05  :TAG:-DISCOUNT          PIC S9(8)V9(2)  COMP-3.                  
002600     05  :TAG:-HAS-DISCOUNT      PIC X(01).                               
002700         88  :TAG:-DISCOUNT-PRESENT      VALUE 'Y'.                       
002800     05  :TAG:-NEW-STATUS        PIC X(01).                               
002900     05  :TAG:-HAS-ITEMS         PIC X(01).                               
003000         88  :TAG:-ITEMS-PRESENT         VALUE 'Y'.                       
003100     05  :TAG:-ITEM-COUNT        PIC 9(04)  COMP-3.                       
003200     05  FILLER                  PIC X(010).                              
003300     05  :TAG:-ITEM-TAB  OCCURS 50 TIMES                                  
003400                         INDEXED BY :TAG:-ITEM-IDX.                       
003500         10  :TAG:-IT-PROD-ID    PIC 9(09).                               
003600         10  :TAG:-IT-PROD-ALPHA REDEFINES :TAG:-IT-PROD-ID               
003700                                   PIC X(09).                             
003800         10  :TAG:-IT-QTY        PIC 9(05).                               
003900         10  :TAG:-IT-PRICE      PIC S9(8)V9(2)  COMP-3.                  
004000         10  FILLER              PIC X(010).                              
