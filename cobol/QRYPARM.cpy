000100*****************************************************************         
000200* COPYBOOK:  QRYPARM                                           *          
000300*                                                               *         
000400* ORDER QUERY PARAMETER CARD.  ONE RECORD ON QUERY-PARM-FILE,   *         
000500* READ ONCE AT THE TOP OF ORDLIST.  EACH OF THE THREE FILTER    *         
000600* KEYS IS INDEPENDENTLY OPTIONAL -- AN ABSENT KEY CONTRIBUTES   *         
000700* TRUE TO THE AND-COMBINED SELECTION TEST IN ORDLIST.           *         
000800*****************************************************************         
000900*                                                                         
001000 01  :TAG:-RECORD.                                                        
001100     05  :TAG:-STATUS            PIC X(01).                               
001200     05  :TAG:-HAS-STATUS        PIC X(01).                               
001300         88  :TAG:-STATUS-PRESENT        VALUE 'Y'.                       
001400     05  :TAG:-CUST-ID           PIC 9(09).                               
001500     05  :TAG:-HAS-CUST-ID       PIC X(01).                               
001600         88  :TAG:-CUST-ID-PRESENT       VALUE 'Y'.                       
001700     05  :TAG:-PROD-ID           PIC 9(09).                               
001800     05  :TAG:-HAS-PROD-ID       PIC X(01).                               
001900         88  :TAG:-PROD-ID-PRESENT       VALUE 'Y'.                       
002000     05  FILLER                  PIC X(010).                              
