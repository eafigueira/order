000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF SYSTEMS GROUP                  00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    ORDMAINT.                                         00000600
000700 AUTHOR.        D. STOUT.                                         00000700
000800 INSTALLATION.  SYSTEMS GROUP.                                    00000800
000900 DATE-WRITTEN.  03/14/89.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200***************************************************************** 00001200
001300* PROGRAM:  ORDMAINT                                              00001300
001400*                                                                 00001400
001500* READS A SEQUENTIAL TRANSACTION FILE OF ORDER MAINTENANCE        00001500
001600* REQUESTS AND APPLIES EACH ONE AGAINST THE ORDER MASTER, THE     00001600
001700* CUSTOMER MASTER, AND THE PRODUCT MASTER.  THE CUSTOMER AND      00001700
001800* PRODUCT MASTERS ARE READ-ONLY HERE -- THIS JOB ONLY VALIDATES   00001800
001900* AGAINST THEM, IT DOES NOT MAINTAIN THEM (SEE CUSTMAINT AND      00001900
002000* PRODMAINT).  WRITES A NEW ORDER MASTER AND A TRANSACTION        00002000
002100* ACTIVITY REPORT.                                                00002100
002200*                                                                 00002200
002300* TRANSACTION TYPES (OT-TYPE):                                    00002300
002400*     C  CREATE ORDER             A  ADD LINE ITEM                00002400
002500*     U  UPDATE ORDER             I  UPDATE LINE ITEM             00002500
002600*     X  DELETE ORDER             D  DELETE LINE ITEM             00002600
002700*                                                                 00002700
002800* EACH ORDER'S TOTAL IS RECOMPUTED AFTER ANY TRANSACTION THAT     00002800
002900* CAN CHANGE ITEMS OR DISCOUNT.  IT IS NEVER ITSELF A STORED,     00002900
003000* INDEPENDENTLY-UPDATABLE FIELD.                                  00003000
003100***************************************************************** 00003100
003200*                        C H A N G E   L O G                      00003200
003300*                                                                 00003300
003400* DATE      BY   REQUEST    DESCRIPTION                           00003400
003500* --------  ---  ---------  ------------------------------------  00003500
003600* 03/14/89  DRS  INIT       INITIAL WRITE-UP, ORDER MAINTENANCE   00003600
003700*                           SPLIT OFF FROM THE OLD ONE-FILE       00003700
003800*                           ORDER/LINE JOB.                       00003800
003900* 07/02/89  DRS  SR0114     ADDED DUPLICATE-PRODUCT CHECK ON      00003900
004000*                           CREATE AND ADD-ITEM.                  00004000
004100* 11/30/89  JKM  SR0166     STATUS TRANSITION TABLE ADDED --      00004100
004200*                           PRIOR RELEASE ALLOWED ANY STATUS      00004200
004300*                           VALUE TO BE SET ON UPDATE.            00004300
004400* 02/19/90  JKM  SR0201     ORDER-IMMUTABLE-ONCE-PROCESSED RULE.  00004400
004500*                           ADD/UPDATE/DELETE ITEM AND DELETE     00004500
004600*                           ORDER NOW REJECT ONCE STATUS LEAVES   00004600
004700*                           CREATED.                              00004700
004800* 08/08/90  DRS  SR0244     FIX: TOTAL WAS GOING NEGATIVE ON A    00004800
004900*                           DISCOUNT LARGER THAN THE ITEM SUM.    00004900
005000*                           FLOOR AT ZERO IN 600-COMPUTE-TOTAL.   00005000
005100* 05/03/91  CNW  SR0299     UPDATE TRANSACTION NOW HONORS A       00005100
005200*                           STATUS-ONLY CHANGE ON A NON-CREATED   00005200
005300*                           ORDER, IGNORING ITEM/CUST/DISCOUNT    00005300
005400*                           PORTIONS OF THE SAME TRANSACTION      00005400
005500*                           RATHER THAN REJECTING THE WHOLE       00005500
005600*                           RECORD.  A NON-CREATED ORDER WITH NO  00005600
005700*                           STATUS CHANGE ON THE TRANSACTION IS   00005700
005800*                           STILL REJECTED WHOLE.                 00005800
005900* 01/22/93  CNW  SR0355     IN-MEMORY TABLE LOOKUP (SEARCH ALL)   00005900
006000*                           REPLACES THE OLD SORTED-MATCH LOGIC   00006000
006100*                           CARRIED OVER FROM SAM3ABND -- ORDER   00006100
006200*                           TRANSACTIONS NO LONGER ARRIVE SORTED  00006200
006300*                           BY ORDER ID SO THE BALANCED-LINE      00006300
006400*                           ALGORITHM NO LONGER APPLIED.          00006400
006500* 09/14/94  RTP  SR0410     DISCOUNT ON UPDATE MUST BE NEGATIVE   00006500
006600*                           PER REVISED EDIT SPEC FROM ANALYSIS   00006600
006700*                           (SEE 340-PROCESS-UPDATE-TRAN) -- YES  00006700
006800*                           THIS LOOKS BACKWARDS, CONFIRMED WITH  00006800
006900*                           ANALYST TWICE, CODING AS SPEC'D.      00006900
007000* 06/02/96  RTP  SR0477     RAISED ORDER AND ITEM TABLE SIZES,    00007000
007100*                           VOLUME GROWTH PROJECTIONS FROM        00007100
007200*                           FINANCE.                              00007200
007300* 11/18/98  LMK  Y2K-0012   DATE-WRITTEN/CHANGE LOG DATES REVIEWED00007300
007400*                           FOR CENTURY WINDOWING.  NO STORED     00007400
007500*                           DATE FIELDS IN THIS PROGRAM -- NO     00007500
007600*                           WINDOWING LOGIC REQUIRED.  CLOSED     00007600
007700*                           WITHOUT CODE CHANGE.                  00007700
007800* 03/09/99  LMK  Y2K-0012   FINAL Y2K SIGN-OFF, NO OPEN ITEMS.    00007800
007900* 07/19/00  RTP  SR0512     UPDATE TRANSACTION MAY NOW CARRY A    00007900
008000*                           NEW ITEM LIST.  WHEN PRESENT IT       00008000
008100*                           REPLACES THE ORDER'S LINE ITEMS       00008100
008200*                           ENTIRELY (NOT AN ADD-ITEM MERGE);     00008200
008300*                           DUPLICATE CHECK RUNS AGAINST THE NEW  00008300
008400*                           LIST ONLY, SAME AS CREATE.            00008400
008450* 02/11/03  RTP  SR0588     FIX: 600-COMPUTE-ORDER-TOTAL WAS      00008450
008460*                           ADDING THE DISCOUNT INTO THE TOTAL    00008460
008470*                           INSTEAD OF SUBTRACTING IT.  CHANGED   00008470
008480*                           + TO - ON THE COMPUTE STATEMENT.      00008480
008490*                           CAUGHT IN QA, NOT IN PRODUCTION --    00008490
008491*                           NO BACK-CORRECTION RUN REQUIRED.      00008491
008500***************************************************************** 00008500
008600                                                                  00008600
008700 ENVIRONMENT DIVISION.                                            00008700
008800                                                                  00008800
008900 CONFIGURATION SECTION.                                           00008900
009000                                                                  00009000
009100 SOURCE-COMPUTER.  IBM-390.                                       00009100
009200 OBJECT-COMPUTER.  IBM-390.                                       00009200
009300                                                                  00009300
009400 SPECIAL-NAMES.                                                   00009400
009500     C01 IS TOP-OF-FORM.                                          00009500
009600                                                                  00009600
009700 INPUT-OUTPUT SECTION.                                            00009700
009800                                                                  00009800
009900 FILE-CONTROL.                                                    00009900
010000                                                                  00010000
010100     SELECT ORDER-TRAN-FILE  ASSIGN TO ORDTRAN                    00010100
010200            ORGANIZATION IS LINE SEQUENTIAL                       00010200
010300            FILE STATUS  IS WS-ORDTRAN-STATUS.                    00010300
010400                                                                  00010400
010500     SELECT ORDER-MASTER-IN  ASSIGN TO ORDMSTI                    00010500
010600            ACCESS MODE  IS SEQUENTIAL                            00010600
010700            FILE STATUS  IS WS-ORDMSTI-STATUS.                    00010700
010800                                                                  00010800
010900     SELECT ORDER-MASTER-OUT ASSIGN TO ORDMSTO                    00010900
011000            ACCESS MODE  IS SEQUENTIAL                            00011000
011100            FILE STATUS  IS WS-ORDMSTO-STATUS.                    00011100
011200                                                                  00011200
011300     SELECT CUSTOMER-MASTER  ASSIGN TO CUSTMST                    00011300
011400            ACCESS MODE  IS SEQUENTIAL                            00011400
011500            FILE STATUS  IS WS-CUSTMST-STATUS.                    00011500
011600                                                                  00011600
011700     SELECT PRODUCT-MASTER   ASSIGN TO PRODMST                    00011700
011800            ACCESS MODE  IS SEQUENTIAL                            00011800
011900            FILE STATUS  IS WS-PRODMST-STATUS.                    00011900
012000                                                                  00012000
012100     SELECT ORDER-RPT-FILE   ASSIGN TO ORDRPT                     00012100
012200            ORGANIZATION IS LINE SEQUENTIAL                       00012200
012300            FILE STATUS  IS WS-ORDRPT-STATUS.                     00012300
012400                                                                  00012400
012500 DATA DIVISION.                                                   00012500
012600                                                                  00012600
012700 FILE SECTION.                                                    00012700
012800                                                                  00012800
012900 FD  ORDER-TRAN-FILE                                              00012900
013000     RECORDING MODE IS F.                                         00013000
013100 COPY ORDTRAN REPLACING ==:TAG:== BY ==OT==.                      00013100
013200                                                                  00013200
013300 FD  ORDER-MASTER-IN                                              00013300
013400     RECORDING MODE IS F.                                         00013400
013500 COPY ORDCOPY REPLACING ==:TAG:== BY ==OI==.                      00013500
013600                                                                  00013600
013700 FD  ORDER-MASTER-OUT                                             00013700
013800     RECORDING MODE IS F.                                         00013800
013900 COPY ORDCOPY REPLACING ==:TAG:== BY ==OO==.                      00013900
014000                                                                  00014000
014100 FD  CUSTOMER-MASTER                                              00014100
014200     RECORDING MODE IS F.                                         00014200
014300 COPY CUSTCOPY REPLACING ==:TAG:== BY ==CI==.                     00014300
014400                                                                  00014400
014500 FD  PRODUCT-MASTER                                               00014500
014600     RECORDING MODE IS F.                                         00014600
014700 COPY PRODCOPY REPLACING ==:TAG:== BY ==PI==.                     00014700
014800                                                                  00014800
014900 FD  ORDER-RPT-FILE                                               00014900
015000     RECORDING MODE IS F.                                         00015000
015100 01  RPT-RECORD                  PIC X(132).                      00015100
015200                                                                  00015200
015300 WORKING-STORAGE SECTION.                                         00015300
015400                                                                  00015400
015500 01  WS-FILE-STATUSES.                                            00015500
015600     05  WS-ORDTRAN-STATUS       PIC X(02)  VALUE SPACES.         00015600
015700     05  WS-ORDMSTI-STATUS       PIC X(02)  VALUE SPACES.         00015700
015800     05  WS-ORDMSTO-STATUS       PIC X(02)  VALUE SPACES.         00015800
015900     05  WS-CUSTMST-STATUS       PIC X(02)  VALUE SPACES.         00015900
016000     05  WS-PRODMST-STATUS       PIC X(02)  VALUE SPACES.         00016000
016100     05  WS-ORDRPT-STATUS        PIC X(02)  VALUE SPACES.         00016100
016200     05  FILLER                  PIC X(04)  VALUE SPACES.         00016200
016300                                                                  00016300
016400 01  SWITCHES.                                                    00016400
016500     05  WS-ORDTRAN-EOF-SW       PIC X      VALUE 'N'.            00016500
016600         88  ORDTRAN-EOF                    VALUE 'Y'.            00016600
016700     05  WS-ORDMSTI-EOF-SW       PIC X      VALUE 'N'.            00016700
016800         88  ORDMSTI-EOF                    VALUE 'Y'.            00016800
016900     05  WS-CUSTMST-EOF-SW       PIC X      VALUE 'N'.            00016900
017000         88  CUSTMST-EOF                    VALUE 'Y'.            00017000
017100     05  WS-PRODMST-EOF-SW       PIC X      VALUE 'N'.            00017100
017200         88  PRODMST-EOF                    VALUE 'Y'.            00017200
017300     05  WS-TRAN-OK-SW           PIC X      VALUE 'Y'.            00017300
017400         88  TRAN-OK                        VALUE 'Y'.            00017400
017500     05  WS-STATUS-CHANGED-SW    PIC X      VALUE 'N'.            00017500
017600         88  STATUS-CHANGED-THIS-TRAN       VALUE 'Y'.            00017600
017700     05  WS-DUP-FOUND-SW         PIC X      VALUE 'N'.            00017700
017800         88  DUP-PRODUCT-FOUND               VALUE 'Y'.           00017800
017900     05  WS-ITEM-FOUND-SW        PIC X      VALUE 'N'.            00017900
018000         88  TARGET-ITEM-FOUND               VALUE 'Y'.           00018000
018100     05  FILLER                  PIC X(04)  VALUE SPACES.         00018100
018200                                                                  00018200
018300 01  WS-SUBSCRIPTS-AND-COUNTERS.                                  00018300
018400     05  WS-ORD-MAX              PIC S9(4)  COMP  VALUE +0.       00018400
018500     05  WS-CUST-MAX             PIC S9(4)  COMP  VALUE +0.       00018500
018600     05  WS-PROD-MAX             PIC S9(4)  COMP  VALUE +0.       00018600
018700     05  WS-NEXT-ORDER-ID        PIC S9(9)  COMP  VALUE +0.       00018700
018750     05  FILLER                  PIC X(04)  VALUE SPACES.         00018750
018800*                                                                 00018800
018810* WS-SUB1 AND WS-SUB2 ARE CARRIED AS STANDALONE 77-LEVELS, NOT    00018810
018820* FOLDED INTO THE GROUP ABOVE -- THEY ARE THE TWO TABLE           00018820
018830* SUBSCRIPTS TOUCHED BY NEARLY EVERY PARAGRAPH IN THIS PROGRAM,   00018830
018840* AND THIS SHOP HAS ALWAYS KEPT ITS HOTTEST SCRATCH SUBSCRIPTS    00018840
018850* AT 77-LEVEL FOR QUICK REFERENCE ON A STORAGE MAP DUMP.          00018850
018900 77  WS-SUB1                     PIC S9(4)  COMP  VALUE +0.       00018900
018910 77  WS-SUB2                     PIC S9(4)  COMP  VALUE +0.       00018910
019000                                                                  00019000
019100                                                                  00019100
019200 01  REPORT-TOTALS.                                               00019200
019300     05  NUM-TRAN-RECS           PIC S9(9)  COMP-3  VALUE +0.     00019300
019400     05  NUM-TRAN-ERRORS         PIC S9(9)  COMP-3  VALUE +0.     00019400
019500     05  NUM-CREATE-REQUESTS     PIC S9(9)  COMP-3  VALUE +0.     00019500
019600     05  NUM-CREATE-PROCESSED    PIC S9(9)  COMP-3  VALUE +0.     00019600
019700     05  NUM-UPDATE-REQUESTS     PIC S9(9)  COMP-3  VALUE +0.     00019700
019800     05  NUM-UPDATE-PROCESSED    PIC S9(9)  COMP-3  VALUE +0.     00019800
019900     05  NUM-ADD-ITEM-REQUESTS   PIC S9(9)  COMP-3  VALUE +0.     00019900
020000     05  NUM-ADD-ITEM-PROCESSED  PIC S9(9)  COMP-3  VALUE +0.     00020000
020100     05  NUM-UPD-ITEM-REQUESTS   PIC S9(9)  COMP-3  VALUE +0.     00020100
020200     05  NUM-UPD-ITEM-PROCESSED  PIC S9(9)  COMP-3  VALUE +0.     00020200
020300     05  NUM-DEL-ITEM-REQUESTS   PIC S9(9)  COMP-3  VALUE +0.     00020300
020400     05  NUM-DEL-ITEM-PROCESSED  PIC S9(9)  COMP-3  VALUE +0.     00020400
020500     05  NUM-DELETE-REQUESTS     PIC S9(9)  COMP-3  VALUE +0.     00020500
020600     05  NUM-DELETE-PROCESSED    PIC S9(9)  COMP-3  VALUE +0.     00020600
020700     05  FILLER                  PIC X(04)  VALUE SPACES.         00020700
020800                                                                  00020800
020900***************************************************************** 00020900
021000* STATUS TRANSITION TABLE -- ONE ENTRY PER LEGAL (FROM, TO) PAIR. 00021000
021100* ANY (FROM, TO) COMBINATION NOT LISTED HERE IS ILLEGAL.  THIS    00021100
021200* IS THE ONLY STATUS-CHANGE RULE ENFORCED BY THIS PROGRAM.  AN    00021200
021300* EARLIER DESIGN CALLED FOR A SECOND, ORDINAL "NEW STATUS NOT     00021300
021400* LESS THAN OLD STATUS" CHECK ALONGSIDE THIS TABLE, BUT IT WAS    00021400
021500* NEVER WIRED INTO ANY TRANSACTION PATH HERE -- THE TRANSITION    00021500
021600* TABLE ALONE CARRIES THE RULE IN PRODUCTION.  WS-OH-STATUS-      00021600
021700* ORDINAL IN ORDCOPY REMAINS ONLY AS A RECORD OF WHERE THAT       00021700
021750* CHECK WOULD HAVE HOOKED IN, SHOULD IT EVER BE REVIVED.          00021750
021800***************************************************************** 00021800
021900 01  WS-STATUS-TRANSITION-TABLE.                                  00021900
022000     05  WS-TRANS-ENTRY          OCCURS 6 TIMES.                  00022000
022100         10  WS-TRANS-FROM       PIC X(01).                       00022100
022200         10  WS-TRANS-TO         PIC X(01).                       00022200
022300     05  FILLER                  PIC X(08).                       00022300
022400                                                                  00022400
022500 01  WS-TRANSITION-VALUES.                                        00022500
022600     05  FILLER PIC X(02) VALUE '12'.                             00022600
022700     05  FILLER PIC X(02) VALUE '15'.                             00022700
022800     05  FILLER PIC X(02) VALUE '23'.                             00022800
022900     05  FILLER PIC X(02) VALUE '34'.                             00022900
023000     05  FILLER PIC X(02) VALUE '  '.                             00023000
023100     05  FILLER PIC X(02) VALUE '  '.                             00023100
023200                                                                  00023200
023300 01  WS-TRANSITION-REDEF  REDEFINES WS-TRANSITION-VALUES.         00023300
023400     05  WS-TRANS-PAIR           PIC X(02)  OCCURS 6 TIMES.       00023400
023500                                                                  00023500
023600***************************************************************** 00023600
023700* READ-ONLY EXISTENCE TABLES -- BUILT ONCE AT PROGRAM START,      00023700
023800* SEARCH ALL'D BY ID.  THIS PROGRAM NEVER REWRITES CUSTOMER-      00023800
023900* MASTER OR PRODUCT-MASTER; SEE CUSTMAINT AND PRODMAINT.          00023900
024000***************************************************************** 00024000
024100 01  WS-CUST-TABLE.                                               00024100
024200     05  WS-CUST-ENTRY  OCCURS 2000 TIMES                         00024200
024300                        ASCENDING KEY IS WS-CI-ID                 00024300
024400                        INDEXED BY WS-CUST-IDX.                   00024400
024500     COPY CUSTCOPY REPLACING ==:TAG:== BY ==WS-CI==               00024500
024600                              ==01  WS-CI-RECORD.== BY == ==.     00024600
024700                                                                  00024700
024800 01  WS-PROD-TABLE.                                               00024800
024900     05  WS-PROD-ENTRY  OCCURS 2000 TIMES                         00024900
025000                        ASCENDING KEY IS WS-PI-ID                 00025000
025100                        INDEXED BY WS-PROD-IDX.                   00025100
025200     COPY PRODCOPY REPLACING ==:TAG:== BY ==WS-PI==               00025200
025300                              ==01  WS-PI-RECORD.== BY == ==.     00025300
025400                                                                  00025400
025500 01  WS-ORDER-TABLE.                                              00025500
025600     05  WS-ORDER-ENTRY  OCCURS 5000 TIMES                        00025600
025700                         ASCENDING KEY IS WS-OH-ID                00025700
025800                         INDEXED BY WS-ORD-IDX.                   00025800
025900     COPY ORDCOPY REPLACING ==:TAG:== BY ==WS-OH==                00025900
026000                             ==01  WS-OH-HEADER.== BY == ==.      00026000
026100         10  WS-OH-DELETED-SW    PIC X  VALUE 'N'.                00026100
026200             88  WS-OH-IS-DELETED       VALUE 'Y'.                00026200
026300                                                                  00026300
026400***************************************************************** 00026400
026500* ERROR-MESSAGE AND REPORT LINE LAYOUTS                           00026500
026600***************************************************************** 00026600
026700 01  ERR-MSG-BAD-TRAN.                                            00026700
026800     05  FILLER PIC X(31)                                         00026800
026900                  VALUE 'Error Processing Transaction. '.         00026900
027000     05  ERR-MSG-DATA1            PIC X(35)  VALUE SPACES.        00027000
027100     05  ERR-MSG-DATA2            PIC X(66)  VALUE SPACES.        00027100
027200 01  RPT-HEADER1.                                                 00027200
027300     05  FILLER                   PIC X(40)                       00027300
027400               VALUE 'ORDER MAINTENANCE RUN REPORT      DATE: '.  00027400
027500     05  RPT-MM                   PIC 99.                         00027500
027600     05  FILLER                   PIC X     VALUE '/'.            00027600
027700     05  RPT-DD                   PIC 99.                         00027700
027800     05  FILLER                   PIC X     VALUE '/'.            00027800
027900     05  RPT-YY                   PIC 99.                         00027900
028000     05  FILLER                   PIC X(60) VALUE SPACES.         00028000
028100 01  RPT-TRAN-DETAIL1.                                            00028100
028200     05  RPT-TRAN-MSG1            PIC X(31)                       00028200
028300                  VALUE '       Transaction processed: '.         00028300
028400     05  RPT-TRAN-TYPE            PIC X(01)  VALUE SPACES.        00028400
028500     05  FILLER                   PIC X(01)  VALUE SPACES.        00028500
028600     05  RPT-TRAN-ORD-ID          PIC 9(09)  VALUE ZEROS.         00028600
028700     05  FILLER                   PIC X(90)  VALUE SPACES.        00028700
028800 01  RPT-STATS-HDR1.                                              00028800
028900     05  FILLER PIC X(26) VALUE 'Transaction Totals:       '.     00028900
029000     05  FILLER PIC X(106) VALUE SPACES.                          00029000
029100 01  RPT-STATS-HDR2.                                              00029100
029200     05  FILLER PIC X(26) VALUE 'Transaction      Number of'.     00029200
029300     05  FILLER PIC X(28) VALUE '        Number        Number'.   00029300
029400     05  FILLER PIC X(78) VALUE SPACES.                           00029400
029500 01  RPT-STATS-HDR3.                                              00029500
029600     05  FILLER PIC X(26) VALUE 'Type          Transactions'.     00029600
029700     05  FILLER PIC X(28) VALUE '     Processed      In Error'.   00029700
029800     05  FILLER PIC X(78) VALUE SPACES.                           00029800
029900 01  RPT-STATS-DETAIL.                                            00029900
030000     05  RPT-TRAN             PIC X(10).                          00030000
030100     05  FILLER               PIC X(4)     VALUE SPACES.          00030100
030200     05  RPT-NUM-TRANS        PIC ZZZ,ZZZ,ZZ9.                    00030200
030300     05  FILLER               PIC X(3)     VALUE SPACES.          00030300
030400     05  RPT-NUM-TRAN-PROC    PIC ZZZ,ZZZ,ZZ9.                    00030400
030500     05  FILLER               PIC X(3)     VALUE SPACES.          00030500
030600     05  RPT-NUM-TRAN-ERR     PIC ZZZ,ZZZ,ZZ9.                    00030600
030700     05  FILLER               PIC X(79)   VALUE SPACES.           00030700
030800                                                                  00030800
030900 01  WS-WORK-FIELDS.                                              00030900
031000     05  WS-LINE-SUM             PIC S9(8)V9(2)  COMP-3.          00031000
031100     05  WS-CHECK-PROD-ID        PIC 9(09).                       00031100
031200     05  WS-CHECK-OLD-STATUS     PIC X(01).                       00031200
031300     05  WS-CHECK-NEW-STATUS     PIC X(01).                       00031300
031400     05  WS-TRANS-FOUND-SW       PIC X      VALUE 'N'.            00031400
031500         88  STATUS-TRANSITION-OK           VALUE 'Y'.            00031500
031600     05  FILLER                  PIC X(04)  VALUE SPACES.         00031600
031700                                                                  00031700
031800 01  CURRENT-DATE-AND-TIME.                                       00031800
031900     05  CURRENT-YEAR            PIC 9999.                        00031900
032000     05  CURRENT-MONTH           PIC 99.                          00032000
032100     05  CURRENT-DAY             PIC 99.                          00032100
032200     05  FILLER                  PIC X(13).                       00032200
032300                                                                  00032300
032400 PROCEDURE DIVISION.                                              00032400
032500                                                                  00032500
032600 000-MAIN.                                                        00032600
032700     ACCEPT CURRENT-DATE-AND-TIME FROM DATE YYYYMMDD.             00032700
032800     MOVE '12' TO WS-TRANS-PAIR(1).                               00032800
032900     MOVE '15' TO WS-TRANS-PAIR(2).                               00032900
033000     MOVE '23' TO WS-TRANS-PAIR(3).                               00033000
033100     MOVE '34' TO WS-TRANS-PAIR(4).                               00033100
033200                                                                  00033200
033300     PERFORM 700-OPEN-FILES.                                      00033300
033400     PERFORM 710-LOAD-CUST-TABLE.                                 00033400
033500     PERFORM 720-LOAD-PROD-TABLE.                                 00033500
033600     PERFORM 730-LOAD-ORDER-TABLE.                                00033600
033700     PERFORM 800-INIT-REPORT.                                     00033700
033800                                                                  00033800
033900     PERFORM 740-READ-TRAN-FILE.                                  00033900
034000     PERFORM 100-PROCESS-TRANSACTIONS                             00034000
034100             UNTIL ORDTRAN-EOF.                                   00034100
034200                                                                  00034200
034300     PERFORM 760-WRITE-ORDER-MASTER-OUT.                          00034300
034400     PERFORM 850-REPORT-TRAN-STATS.                               00034400
034500     PERFORM 790-CLOSE-FILES.                                     00034500
034600                                                                  00034600
034700     GOBACK.                                                      00034700
034800                                                                  00034800
034900 100-PROCESS-TRANSACTIONS.                                        00034900
035000     ADD +1 TO NUM-TRAN-RECS.                                     00035000
035100     MOVE 'Y' TO WS-TRAN-OK-SW.                                   00035100
035200     MOVE 'N' TO WS-STATUS-CHANGED-SW.                            00035200
035300                                                                  00035300
035400     EVALUATE TRUE                                                00035400
035500         WHEN OT-IS-CREATE                                        00035500
035600             ADD +1 TO NUM-CREATE-REQUESTS                        00035600
035700             PERFORM 300-PROCESS-CREATE-TRAN THRU 300-EXIT        00035700
035800         WHEN OT-IS-UPDATE                                        00035800
035900             ADD +1 TO NUM-UPDATE-REQUESTS                        00035900
036000             PERFORM 340-PROCESS-UPDATE-TRAN THRU 340-EXIT        00036000
036100         WHEN OT-IS-ADD-ITEM                                      00036100
036200             ADD +1 TO NUM-ADD-ITEM-REQUESTS                      00036200
036300             PERFORM 360-PROCESS-ADD-ITEM-TRAN THRU 360-EXIT      00036300
036400         WHEN OT-IS-UPD-ITEM                                      00036400
036500             ADD +1 TO NUM-UPD-ITEM-REQUESTS                      00036500
036600             PERFORM 370-PROCESS-UPDATE-ITEM-TRAN THRU 370-EXIT   00036600
036700         WHEN OT-IS-DEL-ITEM                                      00036700
036800             ADD +1 TO NUM-DEL-ITEM-REQUESTS                      00036800
036900             PERFORM 380-PROCESS-DELETE-ITEM-TRAN THRU 380-EXIT   00036900
037000         WHEN OT-IS-DELETE                                        00037000
037100             ADD +1 TO NUM-DELETE-REQUESTS                        00037100
037200             PERFORM 390-PROCESS-DELETE-ORDER-TRAN THRU 390-EXIT  00037200
037300         WHEN OTHER                                               00037300
037400             MOVE 'INVALID TRANSACTION TYPE:' TO ERR-MSG-DATA1    00037400
037500             MOVE OT-TYPE TO ERR-MSG-DATA2                        00037500
037600             PERFORM 299-REPORT-BAD-TRAN                          00037600
037700     END-EVALUATE.                                                00037700
037800                                                                  00037800
037900     IF TRAN-OK                                                   00037900
038000         PERFORM 830-REPORT-TRAN-PROCESSED                        00038000
038100     END-IF.                                                      00038100
038200                                                                  00038200
038300     PERFORM 740-READ-TRAN-FILE.                                  00038300
038400                                                                  00038400
038500***************************************************************** 00038500
038600* CREATE ORDER (OT-TYPE = 'C').  CUSTOMER IS MANDATORY.  ITEMS    00038600
038700* AND DISCOUNT ARE OPTIONAL ON THE CREATE TRANSACTION; IF ITEMS   00038700
038800* ARE OMITTED THE ORDER IS CREATED EMPTY.  NEW ORDER ALWAYS       00038800
038900* STARTS IN STATUS '1' (CREATED).                                 00038900
039000***************************************************************** 00039000
039100 300-PROCESS-CREATE-TRAN.                                         00039100
039200     IF NOT OT-CUST-ID-PRESENT                                    00039200
039300         MOVE 'CREATE MISSING CUSTOMER ID' TO ERR-MSG-DATA1       00039300
039400         PERFORM 299-REPORT-BAD-TRAN                              00039400
039500         GO TO 300-EXIT                                           00039500
039600     END-IF.                                                      00039600
039610*    04/99 MBM TICKET 7734 -- THE DUPLICATE-PRODUCT SCAN RUNS     00039610
039620*    AHEAD OF THE CUSTOMER LOOKUP SO A BAD CUSTOMER ID NEVER      00039620
039630*    MASKS A DUPLICATE-ITEM REJECT ON THE SAME TRANSACTION.       00039630
039640     IF OT-ITEMS-PRESENT                                          00039640
039650         PERFORM 622-CHECK-DUP-ITEMS-IN-TRAN                      00039650
039660         IF NOT TRAN-OK                                           00039660
039670             GO TO 300-EXIT                                       00039670
039680         END-IF                                                   00039680
039690     END-IF.                                                      00039690
039700                                                                  00039700
039800     PERFORM 640-VALIDATE-CUSTOMER-EXISTS.                        00039800
039900     IF NOT TRAN-OK                                               00039900
040000         GO TO 300-EXIT                                           00040000
040100     END-IF.                                                      00040100
040200                                                                  00040200
040300     IF OT-ITEMS-PRESENT                                          00040300
040400         PERFORM 650-VALIDATE-TRAN-ITEMS                          00040400
040500         IF NOT TRAN-OK                                           00040500
040600             GO TO 300-EXIT                                       00040600
040700         END-IF                                                   00040700
040800     END-IF.                                                      00040800
040900                                                                  00040900
041000     ADD +1 TO WS-ORD-MAX.                                        00041000
041100     SET WS-ORD-IDX TO WS-ORD-MAX.                                00041100
041200     MOVE WS-NEXT-ORDER-ID       TO WS-OH-ID (WS-ORD-IDX).        00041200
041300     ADD +1                      TO WS-NEXT-ORDER-ID.             00041300
041400     MOVE OT-CUST-ID             TO WS-OH-CUST-ID (WS-ORD-IDX).   00041400
041500     MOVE +0.00                  TO WS-OH-DISCOUNT (WS-ORD-IDX).  00041500
041600     IF OT-DISCOUNT-PRESENT                                       00041600
041700         MOVE OT-DISCOUNT        TO WS-OH-DISCOUNT (WS-ORD-IDX)   00041700
041800     END-IF.                                                      00041800
041900     MOVE '1'                    TO WS-OH-STATUS (WS-ORD-IDX).    00041900
042000     MOVE 'N'                    TO WS-OH-DELETED-SW (WS-ORD-IDX).00042000
042100     MOVE +0                     TO WS-OH-ITEM-COUNT (WS-ORD-IDX).00042100
042200                                                                  00042200
042300     IF OT-ITEMS-PRESENT                                          00042300
042400         PERFORM 310-COPY-CREATE-ITEMS VARYING WS-SUB1            00042400
042500                 FROM 1 BY 1 UNTIL WS-SUB1 > OT-ITEM-COUNT        00042500
042600         MOVE OT-ITEM-COUNT TO WS-OH-ITEM-COUNT (WS-ORD-IDX)      00042600
042700     END-IF.                                                      00042700
042800                                                                  00042800
042900     PERFORM 600-COMPUTE-ORDER-TOTAL.                             00042900
043000     ADD +1 TO NUM-CREATE-PROCESSED.                              00043000
043100 300-EXIT.                                                        00043100
043200     EXIT.                                                        00043200
043300                                                                  00043300
043400 310-COPY-CREATE-ITEMS.                                           00043400
043500     MOVE OT-IT-PROD-ID (WS-SUB1)                                 00043500
043600         TO WS-OH-IT-PROD-ID (WS-ORD-IDX, WS-SUB1).               00043600
043700     MOVE OT-IT-QTY (WS-SUB1)                                     00043700
043800         TO WS-OH-IT-QTY (WS-ORD-IDX, WS-SUB1).                   00043800
043900     MOVE OT-IT-PRICE (WS-SUB1)                                   00043900
044000         TO WS-OH-IT-PRICE (WS-ORD-IDX, WS-SUB1).                 00044000
044100                                                                  00044100
044200***************************************************************** 00044200
044300* UPDATE ORDER (OT-TYPE = 'U').  A STATUS CHANGE, IF REQUESTED,   00044300
044400* IS ALWAYS ATTEMPTED FIRST, AGAINST THE TRANSITION TABLE.        00044400
044500*                                                                 00044500
044600* WHAT HAPPENS NEXT DEPENDS ON THE ORDER'S STATUS ONCE THAT       00044600
044700* CHANGE (IF ANY) HAS BEEN APPLIED -- SEE SR0201, THE             00044700
044800* ORDER-IMMUTABLE-ONCE-PROCESSED RULE, AS REVISED BY SR0299:      00044800
044900*   - ORDER IS NOT '1' (CREATED) AND NO STATUS CHANGE WAS MADE    00044900
045000*     ON THIS TRANSACTION -- THE WHOLE TRANSACTION IS REJECTED.   00045000
045100*   - ORDER IS NOT CREATED BUT A STATUS CHANGE *WAS* MADE ON      00045100
045200*     THIS TRANSACTION -- THE STATUS CHANGE ALONE IS KEPT AND     00045200
045300*     ANY ITEM/CUSTOMER/DISCOUNT PORTION OF THE SAME TRANSACTION  00045300
045400*     IS SILENTLY IGNORED, NOT REJECTED.                          00045400
045500*   - ORDER IS (STILL, OR NOW) CREATED -- ITEM/CUSTOMER/DISCOUNT  00045500
045600*     CHANGES ARE APPLIED AS REQUESTED.                           00045600
045700*                                                                 00045700
045800* AN INCOMING ITEM LIST ON UPDATE REPLACES THE ORDER'S LINE       00045800
045900* ITEMS ENTIRELY -- SEE SR0512.  IT IS NOT MERGED WITH THE        00045900
046000* EXISTING LINES THE WAY ADD-ITEM IS; DUPLICATE-PRODUCT CHECKING  00046000
046100* IS DONE ACROSS THE NEW LIST ONLY, VIA THE SAME 650-VALIDATE-    00046100
046200* TRAN-ITEMS LOGIC CREATE USES.                                   00046200
046300*                                                                 00046300
046400* DISCOUNT EDIT ON UPDATE IS INTENTIONALLY THE OPPOSITE SENSE OF  00046400
046500* THE EDIT ON CREATE -- SEE SR0410 IN THE CHANGE LOG ABOVE.  A    00046500
046600* DISCOUNT THAT IS ZERO OR POSITIVE IS REJECTED HERE.  CONFIRMED  00046600
046700* TWICE WITH ANALYSIS, NOT A TYPO.                                00046700
046800***************************************************************** 00046800
046900 340-PROCESS-UPDATE-TRAN.                                         00046900
047000     PERFORM 660-FIND-ORDER-BY-ID.                                00047000
047100     IF NOT TRAN-OK                                               00047100
047200         GO TO 340-EXIT                                           00047200
047300     END-IF.                                                      00047300
047400                                                                  00047400
047500     IF OT-NEW-STATUS NOT = SPACE                                 00047500
047600         PERFORM 610-VALIDATE-STATUS-CHANGE                       00047600
047700         IF NOT TRAN-OK                                           00047700
047800             GO TO 340-EXIT                                       00047800
047900         END-IF                                                   00047900
048000         SET STATUS-CHANGED-THIS-TRAN TO TRUE                     00048000
048100         MOVE OT-NEW-STATUS TO WS-OH-STATUS (WS-ORD-IDX)          00048100
048200     END-IF.                                                      00048200
048300                                                                  00048300
048400     IF NOT WS-OH-ST-CREATED (WS-ORD-IDX)                         00048400
048500         IF NOT STATUS-CHANGED-THIS-TRAN                          00048500
048600             MOVE 'ORDER NOT IN CREATED STATUS' TO ERR-MSG-DATA1  00048600
048700             PERFORM 299-REPORT-BAD-TRAN                          00048700
048800             GO TO 340-EXIT                                       00048800
048900         END-IF                                                   00048900
049000     ELSE                                                         00049000
049100         IF OT-ITEMS-PRESENT                                      00049100
049200             PERFORM 650-VALIDATE-TRAN-ITEMS                      00049200
049300             IF NOT TRAN-OK                                       00049300
049400                 GO TO 340-EXIT                                   00049400
049500             END-IF                                               00049500
049600             PERFORM 310-COPY-CREATE-ITEMS VARYING WS-SUB1        00049600
049700                     FROM 1 BY 1 UNTIL WS-SUB1 > OT-ITEM-COUNT    00049700
049800             MOVE OT-ITEM-COUNT TO WS-OH-ITEM-COUNT (WS-ORD-IDX)  00049800
049900         END-IF                                                   00049900
050000                                                                  00050000
050100         IF OT-CUST-ID-PRESENT                                    00050100
050200             PERFORM 640-VALIDATE-CUSTOMER-EXISTS                 00050200
050300             IF NOT TRAN-OK                                       00050300
050400                 GO TO 340-EXIT                                   00050400
050500             END-IF                                               00050500
050600             MOVE OT-CUST-ID TO WS-OH-CUST-ID (WS-ORD-IDX)        00050600
050700         END-IF                                                   00050700
050800                                                                  00050800
050900         IF OT-DISCOUNT-PRESENT                                   00050900
051000             IF OT-DISCOUNT >= +0.00                              00051000
051100                 MOVE 'DISCOUNT MUST BE NEGATIVE' TO ERR-MSG-DATA100051100
051200                 PERFORM 299-REPORT-BAD-TRAN                      00051200
051300                 GO TO 340-EXIT                                   00051300
051400             END-IF                                               00051400
051500             MOVE OT-DISCOUNT TO WS-OH-DISCOUNT (WS-ORD-IDX)      00051500
051600         END-IF                                                   00051600
051700     END-IF.                                                      00051700
051800                                                                  00051800
051900     PERFORM 600-COMPUTE-ORDER-TOTAL.                             00051900
052000     ADD +1 TO NUM-UPDATE-PROCESSED.                              00052000
052100 340-EXIT.                                                        00052100
052200     EXIT.                                                        00052200
052300                                                                  00052300
052400***************************************************************** 00052400
052500* ADD LINE ITEM (OT-TYPE = 'A').  ORDER MUST STILL BE CREATED.    00052500
052600* NEW PRODUCT MAY NOT ALREADY APPEAR ON THE ORDER.                00052600
052700***************************************************************** 00052700
052800 360-PROCESS-ADD-ITEM-TRAN.                                       00052800
052900     PERFORM 660-FIND-ORDER-BY-ID.                                00052900
053000     IF NOT TRAN-OK                                               00053000
053100         GO TO 360-EXIT                                           00053100
053200     END-IF.                                                      00053200
053300                                                                  00053300
053400     IF NOT WS-OH-ST-CREATED (WS-ORD-IDX)                         00053400
053500         MOVE 'ORDER NOT IN CREATED STATUS' TO ERR-MSG-DATA1      00053500
053600         PERFORM 299-REPORT-BAD-TRAN                              00053600
053700         GO TO 360-EXIT                                           00053700
053800     END-IF.                                                      00053800
053900                                                                  00053900
053910*    04/99 MBM TICKET 7734 -- DUPLICATE-ON-ORDER IS TESTED AHEAD  00053910
053920*    OF THE PRODUCT-TABLE LOOKUP SO A REPEATED PROD-ID THAT ALSO  00053920
053930*    HAPPENS NOT TO EXIST STILL REPORTS AS A DUPLICATE.           00053930
053940     MOVE OT-IT-PROD-ID (1) TO WS-CHECK-PROD-ID.                  00053940
053950     PERFORM 620-CHECK-DUPLICATE-PRODUCTS.                        00053950
053960     IF DUP-PRODUCT-FOUND                                         00053960
053970         MOVE 'DUPLICATE PRODUCT ON ORDER' TO ERR-MSG-DATA1       00053970
053980         PERFORM 299-REPORT-BAD-TRAN                              00053980
053990         GO TO 360-EXIT                                           00053990
054000     END-IF.                                                      00054000
054100     SET WS-PROD-IDX TO +1.                                       00054100
054200     SEARCH ALL WS-PROD-ENTRY                                     00054200
054300         WHEN WS-PI-ID (WS-PROD-IDX) = OT-IT-PROD-ID (1)          00054300
054400             CONTINUE                                             00054400
054500         AT END                                                   00054500
054600             MOVE 'PRODUCT NOT FOUND' TO ERR-MSG-DATA1            00054600
054700             PERFORM 299-REPORT-BAD-TRAN                          00054700
054800             GO TO 360-EXIT                                       00054800
054900     END-SEARCH.                                                  00054900
054920     IF OT-IT-QTY (1) NOT > 0                                     00054920
054940         MOVE 'ITEM QUANTITY MUST BE POSITIVE' TO ERR-MSG-DATA1   00054940
054960         PERFORM 299-REPORT-BAD-TRAN                              00054960
054970         GO TO 360-EXIT                                           00054970
054980     END-IF.                                                      00054980
054985     IF OT-IT-PRICE (1) < +0.00                                   00054985
054990         MOVE 'ITEM PRICE MAY NOT BE NEGATIVE' TO ERR-MSG-DATA1   00054990
054995         PERFORM 299-REPORT-BAD-TRAN                              00054995
054998         GO TO 360-EXIT                                           00054998
054999     END-IF.                                                      00054999
055700                                                                  00055700
055800     ADD +1 TO WS-OH-ITEM-COUNT (WS-ORD-IDX).                     00055800
055900     MOVE WS-OH-ITEM-COUNT (WS-ORD-IDX) TO WS-SUB1.               00055900
056000     MOVE OT-IT-PROD-ID (1)                                       00056000
056100         TO WS-OH-IT-PROD-ID (WS-ORD-IDX, WS-SUB1).               00056100
056200     MOVE OT-IT-QTY (1)                                           00056200
056300         TO WS-OH-IT-QTY (WS-ORD-IDX, WS-SUB1).                   00056300
056400     MOVE OT-IT-PRICE (1)                                         00056400
056500         TO WS-OH-IT-PRICE (WS-ORD-IDX, WS-SUB1).                 00056500
056600                                                                  00056600
056700     PERFORM 600-COMPUTE-ORDER-TOTAL.                             00056700
056800     ADD +1 TO NUM-ADD-ITEM-PROCESSED.                            00056800
056900 360-EXIT.                                                        00056900
057000     EXIT.                                                        00057000
057100                                                                  00057100
057200***************************************************************** 00057200
057300* UPDATE LINE ITEM (OT-TYPE = 'I').  THE TARGET PRODUCT IS        00057300
057400* CARRIED IN OT-ITEM-TAB(1); QUANTITY AND/OR PRICE THERE ARE      00057400
057500* THE NEW VALUES.  ORDER MUST STILL BE CREATED.                   00057500
057600***************************************************************** 00057600
057700 370-PROCESS-UPDATE-ITEM-TRAN.                                    00057700
057800     PERFORM 660-FIND-ORDER-BY-ID.                                00057800
057900     IF NOT TRAN-OK                                               00057900
058000         GO TO 370-EXIT                                           00058000
058100     END-IF.                                                      00058100
058200                                                                  00058200
058300     IF NOT WS-OH-ST-CREATED (WS-ORD-IDX)                         00058300
058400         MOVE 'ORDER NOT IN CREATED STATUS' TO ERR-MSG-DATA1      00058400
058500         PERFORM 299-REPORT-BAD-TRAN                              00058500
058600         GO TO 370-EXIT                                           00058600
058700     END-IF.                                                      00058700
058800                                                                  00058800
058820     IF OT-IT-QTY (1) NOT > 0                                     00058820
058840         MOVE 'ITEM QUANTITY MUST BE POSITIVE' TO ERR-MSG-DATA1   00058840
058860         PERFORM 299-REPORT-BAD-TRAN                              00058860
058870         GO TO 370-EXIT                                           00058870
058880     END-IF.                                                      00058880
058885     IF OT-IT-PRICE (1) < +0.00                                   00058885
058890         MOVE 'ITEM PRICE MAY NOT BE NEGATIVE' TO ERR-MSG-DATA1   00058890
058895         PERFORM 299-REPORT-BAD-TRAN                              00058895
058898         GO TO 370-EXIT                                           00058898
058899     END-IF.                                                      00058899
058900     MOVE 'N' TO WS-ITEM-FOUND-SW.                                00058900
059000     PERFORM 375-FIND-AND-UPDATE-ITEM VARYING WS-SUB1             00059000
059100             FROM 1 BY 1                                          00059100
059200             UNTIL WS-SUB1 > WS-OH-ITEM-COUNT (WS-ORD-IDX).       00059200
059300                                                                  00059300
059400     IF NOT TARGET-ITEM-FOUND                                     00059400
059500         MOVE 'ITEM NOT ON ORDER' TO ERR-MSG-DATA1                00059500
059600         PERFORM 299-REPORT-BAD-TRAN                              00059600
059700         GO TO 370-EXIT                                           00059700
059800     END-IF.                                                      00059800
059900                                                                  00059900
060000     PERFORM 600-COMPUTE-ORDER-TOTAL.                             00060000
060100     ADD +1 TO NUM-UPD-ITEM-PROCESSED.                            00060100
060200 370-EXIT.                                                        00060200
060300     EXIT.                                                        00060300
060400                                                                  00060400
060500 375-FIND-AND-UPDATE-ITEM.                                        00060500
060600     IF WS-OH-IT-PROD-ID (WS-ORD-IDX, WS-SUB1) = OT-IT-PROD-ID (1)00060600
060700         MOVE 'Y' TO WS-ITEM-FOUND-SW                             00060700
060800         MOVE OT-IT-QTY (1)                                       00060800
060900             TO WS-OH-IT-QTY (WS-ORD-IDX, WS-SUB1)                00060900
061000         MOVE OT-IT-PRICE (1)                                     00061000
061100             TO WS-OH-IT-PRICE (WS-ORD-IDX, WS-SUB1)              00061100
061200     END-IF.                                                      00061200
061300                                                                  00061300
061400***************************************************************** 00061400
061500* DELETE LINE ITEM (OT-TYPE = 'D').  TARGET PRODUCT IS CARRIED    00061500
061600* IN OT-ITEM-TAB(1).  REMAINING ITEMS ARE CLOSED UP SO THE        00061600
061700* TABLE STAYS CONTIGUOUS FROM 1 TO THE NEW ITEM COUNT.            00061700
061800***************************************************************** 00061800
061900 380-PROCESS-DELETE-ITEM-TRAN.                                    00061900
062000     PERFORM 660-FIND-ORDER-BY-ID.                                00062000
062100     IF NOT TRAN-OK                                               00062100
062200         GO TO 380-EXIT                                           00062200
062300     END-IF.                                                      00062300
062400                                                                  00062400
062500     IF NOT WS-OH-ST-CREATED (WS-ORD-IDX)                         00062500
062600         MOVE 'ORDER NOT IN CREATED STATUS' TO ERR-MSG-DATA1      00062600
062700         PERFORM 299-REPORT-BAD-TRAN                              00062700
062800         GO TO 380-EXIT                                           00062800
062900     END-IF.                                                      00062900
063000                                                                  00063000
063100     MOVE 'N' TO WS-ITEM-FOUND-SW.                                00063100
063200     PERFORM 385-FIND-ITEM-TO-DELETE VARYING WS-SUB1              00063200
063300             FROM 1 BY 1                                          00063300
063400             UNTIL WS-SUB1 > WS-OH-ITEM-COUNT (WS-ORD-IDX).       00063400
063500                                                                  00063500
063600     IF NOT TARGET-ITEM-FOUND                                     00063600
063700         MOVE 'ITEM NOT ON ORDER' TO ERR-MSG-DATA1                00063700
063800         PERFORM 299-REPORT-BAD-TRAN                              00063800
063900         GO TO 380-EXIT                                           00063900
064000     END-IF.                                                      00064000
064100                                                                  00064100
064200     PERFORM 387-CLOSE-UP-ITEM-GAP VARYING WS-SUB1                00064200
064300             FROM WS-SUB2 BY 1                                    00064300
064400             UNTIL WS-SUB1 >= WS-OH-ITEM-COUNT (WS-ORD-IDX).      00064400
064500                                                                  00064500
064600     SUBTRACT 1 FROM WS-OH-ITEM-COUNT (WS-ORD-IDX).               00064600
064700                                                                  00064700
064800     PERFORM 600-COMPUTE-ORDER-TOTAL.                             00064800
064900     ADD +1 TO NUM-DEL-ITEM-PROCESSED.                            00064900
065000 380-EXIT.                                                        00065000
065100     EXIT.                                                        00065100
065200                                                                  00065200
065300 385-FIND-ITEM-TO-DELETE.                                         00065300
065400     IF WS-OH-IT-PROD-ID (WS-ORD-IDX, WS-SUB1) = OT-IT-PROD-ID (1)00065400
065500         MOVE 'Y' TO WS-ITEM-FOUND-SW                             00065500
065600         MOVE WS-SUB1 TO WS-SUB2                                  00065600
065700     END-IF.                                                      00065700
065800                                                                  00065800
065900 387-CLOSE-UP-ITEM-GAP.                                           00065900
066000     MOVE WS-OH-IT-PROD-ID (WS-ORD-IDX, WS-SUB1 + 1)              00066000
066100         TO WS-OH-IT-PROD-ID (WS-ORD-IDX, WS-SUB1).               00066100
066200     MOVE WS-OH-IT-QTY (WS-ORD-IDX, WS-SUB1 + 1)                  00066200
066300         TO WS-OH-IT-QTY (WS-ORD-IDX, WS-SUB1).                   00066300
066400     MOVE WS-OH-IT-PRICE (WS-ORD-IDX, WS-SUB1 + 1)                00066400
066500         TO WS-OH-IT-PRICE (WS-ORD-IDX, WS-SUB1).                 00066500
066600                                                                  00066600
066700***************************************************************** 00066700
066800* DELETE ORDER (OT-TYPE = 'X').  ORDER MUST STILL BE CREATED.     00066800
066900* NOTE THIS IS A LOGICAL DELETE -- THE ENTRY IS FLAGGED AND       00066900
067000* DROPPED WHEN 760-WRITE-ORDER-MASTER-OUT RUNS, NOT PHYSICALLY    00067000
067100* REMOVED FROM THE TABLE HERE.                                    00067100
067200***************************************************************** 00067200
067300 390-PROCESS-DELETE-ORDER-TRAN.                                   00067300
067400     PERFORM 660-FIND-ORDER-BY-ID.                                00067400
067500     IF NOT TRAN-OK                                               00067500
067600         GO TO 390-EXIT                                           00067600
067700     END-IF.                                                      00067700
067800                                                                  00067800
067900     IF NOT WS-OH-ST-CREATED (WS-ORD-IDX)                         00067900
068000         MOVE 'ORDER NOT IN CREATED STATUS' TO ERR-MSG-DATA1      00068000
068100         PERFORM 299-REPORT-BAD-TRAN                              00068100
068200         GO TO 390-EXIT                                           00068200
068300     END-IF.                                                      00068300
068400                                                                  00068400
068500     SET WS-OH-IS-DELETED (WS-ORD-IDX) TO TRUE.                   00068500
068600     ADD +1 TO NUM-DELETE-PROCESSED.                              00068600
068700 390-EXIT.                                                        00068700
068800     EXIT.                                                        00068800
068900                                                                  00068900
069000***************************************************************** 00069000
069100* 299-REPORT-BAD-TRAN -- MODELED ON THE BAD-TRANSACTION REPORTING 00069100
069200* PARAGRAPH IN SAM3ABND.  WRITES ONE LINE TO THE ACTIVITY REPORT  00069200
069300* AND MARKS THE TRANSACTION SWITCH SO THE CALLING PARAGRAPH DOES  00069300
069400* NOT FALL THROUGH TO A SUCCESSFUL-PROCESSING MESSAGE.            00069400
069500***************************************************************** 00069500
069600 299-REPORT-BAD-TRAN.                                             00069600
069700     MOVE 'N' TO WS-TRAN-OK-SW.                                   00069700
069800     ADD +1 TO NUM-TRAN-ERRORS.                                   00069800
069900     MOVE SPACES TO RPT-RECORD.                                   00069900
070000     STRING ERR-MSG-BAD-TRAN DELIMITED BY SIZE                    00070000
070100         INTO RPT-RECORD                                          00070100
070200     END-STRING.                                                  00070200
070300     WRITE RPT-RECORD.                                            00070300
070400                                                                  00070400
070500***************************************************************** 00070500
070600* 600-COMPUTE-ORDER-TOTAL -- SUM OF QTY * UNIT PRICE ACROSS ALL   00070600
070700* LINE ITEMS CURRENTLY ON WS-ORDER-ENTRY(WS-ORD-IDX), LESS THE    00070700
070800* ORDER'S DISCOUNT.  SEE SR0244 -- A DISCOUNT LARGER THAN THE     00070800
070900* ITEM SUM MAY NOT DRIVE THE TOTAL BELOW ZERO.                    00070900
071000***************************************************************** 00071000
071100 600-COMPUTE-ORDER-TOTAL.                                         00071100
071200     MOVE +0.00 TO WS-LINE-SUM.                                   00071200
071300     PERFORM 605-ADD-LINE-TO-SUM VARYING WS-SUB1                  00071300
071400             FROM 1 BY 1                                          00071400
071500             UNTIL WS-SUB1 > WS-OH-ITEM-COUNT (WS-ORD-IDX).       00071500
071600                                                                  00071600
071700     COMPUTE WS-OH-TOTAL (WS-ORD-IDX) ROUNDED =                   00071700
071800             WS-LINE-SUM - WS-OH-DISCOUNT (WS-ORD-IDX).           00071800
071900                                                                  00071900
072000     IF WS-OH-TOTAL (WS-ORD-IDX) < +0.00                          00072000
072100         MOVE +0.00 TO WS-OH-TOTAL (WS-ORD-IDX)                   00072100
072200     END-IF.                                                      00072200
072300                                                                  00072300
072400 605-ADD-LINE-TO-SUM.                                             00072400
072500     COMPUTE WS-LINE-SUM ROUNDED = WS-LINE-SUM +                  00072500
072600             (WS-OH-IT-QTY (WS-ORD-IDX, WS-SUB1) *                00072600
072700              WS-OH-IT-PRICE (WS-ORD-IDX, WS-SUB1)).              00072700
072800                                                                  00072800
072900***************************************************************** 00072900
073000* 610-VALIDATE-STATUS-CHANGE -- THE (OLD,NEW) PAIR MUST APPEAR    00073000
073100* IN WS-STATUS-TRANSITION-TABLE.  DELIVERED AND CANCELED HAVE     00073100
073200* NO OUTBOUND ENTRIES -- THEY ARE TERMINAL.                       00073200
073300***************************************************************** 00073300
073400 610-VALIDATE-STATUS-CHANGE.                                      00073400
073500     MOVE WS-OH-STATUS (WS-ORD-IDX) TO WS-CHECK-OLD-STATUS.       00073500
073600     MOVE OT-NEW-STATUS             TO WS-CHECK-NEW-STATUS.       00073600
073700     MOVE 'N' TO WS-TRANS-FOUND-SW.                               00073700
073800     PERFORM 615-TEST-ONE-TRANSITION VARYING WS-SUB2              00073800
073900             FROM 1 BY 1 UNTIL WS-SUB2 > 6.                       00073900
074000     IF NOT STATUS-TRANSITION-OK                                  00074000
074100         MOVE 'ILLEGAL STATUS TRANSITION' TO ERR-MSG-DATA1        00074100
074200         PERFORM 299-REPORT-BAD-TRAN                              00074200
074300     END-IF.                                                      00074300
074400                                                                  00074400
074500 615-TEST-ONE-TRANSITION.                                         00074500
074600     IF WS-TRANS-FROM (WS-SUB2) = WS-CHECK-OLD-STATUS             00074600
074700        AND WS-TRANS-TO (WS-SUB2) = WS-CHECK-NEW-STATUS           00074700
074800         MOVE 'Y' TO WS-TRANS-FOUND-SW                            00074800
074900     END-IF.                                                      00074900
075000                                                                  00075000
075100***************************************************************** 00075100
075200* 620-CHECK-DUPLICATE-PRODUCTS -- WS-CHECK-PROD-ID MUST NOT       00075200
075300* ALREADY APPEAR AMONG THE ITEMS ON WS-ORDER-ENTRY(WS-ORD-IDX).   00075300
075400***************************************************************** 00075400
075500 620-CHECK-DUPLICATE-PRODUCTS.                                    00075500
075600     MOVE 'N' TO WS-DUP-FOUND-SW.                                 00075600
075700     PERFORM 625-TEST-ONE-ITEM-FOR-DUP VARYING WS-SUB1            00075700
075800             FROM 1 BY 1                                          00075800
075900             UNTIL WS-SUB1 > WS-OH-ITEM-COUNT (WS-ORD-IDX).       00075900
076000                                                                  00076000
076100 625-TEST-ONE-ITEM-FOR-DUP.                                       00076100
076200     IF WS-OH-IT-PROD-ID (WS-ORD-IDX, WS-SUB1) = WS-CHECK-PROD-ID 00076200
076300         MOVE 'Y' TO WS-DUP-FOUND-SW                              00076300
076400     END-IF.                                                      00076400
076410                                                                  00076410
076420***************************************************************** 00076420
076430* 622-CHECK-DUP-ITEMS-IN-TRAN -- 04/99 MBM TICKET 7734.  WHOLE-   00076430
076440* LIST PASS OVER A CREATE TRANSACTION'S OWN ITEM LINES, BEFORE    00076440
076450* ANY ITEM IS LOOKED UP AGAINST THE PRODUCT TABLE.  ANY PROD-ID   00076450
076460* REPEATED WITHIN THE SAME TRANSACTION KILLS THE WHOLE THING.     00076460
076470***************************************************************** 00076470
076480 622-CHECK-DUP-ITEMS-IN-TRAN.                                     00076480
076490     IF OT-ITEM-COUNT > 1                                         00076490
076500         PERFORM 624-TEST-ONE-TRAN-ITEM-PAIR VARYING WS-SUB1      00076500
076510                 FROM 1 BY 1                                      00076510
076520                 UNTIL WS-SUB1 > OT-ITEM-COUNT OR NOT TRAN-OK     00076520
076530     END-IF.                                                      00076530
076540                                                                  00076540
076550 624-TEST-ONE-TRAN-ITEM-PAIR.                                     00076550
076560     PERFORM 626-TEST-ONE-TRAN-PAIR-INNER VARYING WS-SUB2         00076560
076570             FROM 1 BY 1                                          00076570
076580             UNTIL WS-SUB2 > OT-ITEM-COUNT OR NOT TRAN-OK.        00076580
076590                                                                  00076590
076600 626-TEST-ONE-TRAN-PAIR-INNER.                                    00076600
076610     IF WS-SUB2 NOT = WS-SUB1                                     00076610
076620        AND OT-IT-PROD-ID (WS-SUB2) = OT-IT-PROD-ID (WS-SUB1)     00076620
076630         MOVE 'N' TO WS-TRAN-OK-SW                                00076630
076640         MOVE 'DUPLICATE PRODUCT IN TRANSACTION' TO ERR-MSG-DATA1 00076640
076650         PERFORM 299-REPORT-BAD-TRAN                              00076650
076660     END-IF.                                                      00076660
076670                                                                  00076670
076680***************************************************************** 00076680
076700* 630-VALIDATE-PRODUCT-EXISTS -- WS-CHECK-PROD-ID MUST BE ON THE  00076700
076800* PRODUCT TABLE.                                                  00076800
076900***************************************************************** 00076900
077000 630-VALIDATE-PRODUCT-EXISTS.                                     00077000
077100     MOVE 'Y' TO WS-TRAN-OK-SW.                                   00077100
077200     SET WS-PROD-IDX TO +1.                                       00077200
077300     SEARCH ALL WS-PROD-ENTRY                                     00077300
077400         WHEN WS-PI-ID (WS-PROD-IDX) = WS-CHECK-PROD-ID           00077400
077500             CONTINUE                                             00077500
077600         AT END                                                   00077600
077700             MOVE 'PRODUCT NOT FOUND' TO ERR-MSG-DATA1            00077700
077800             PERFORM 299-REPORT-BAD-TRAN                          00077800
077900     END-SEARCH.                                                  00077900
078000                                                                  00078000
078100***************************************************************** 00078100
078200* 640-VALIDATE-CUSTOMER-EXISTS -- OT-CUST-ID MUST BE ON THE       00078200
078300* CUSTOMER TABLE.                                                 00078300
078400***************************************************************** 00078400
078500 640-VALIDATE-CUSTOMER-EXISTS.                                    00078500
078600     MOVE 'Y' TO WS-TRAN-OK-SW.                                   00078600
078700     SET WS-CUST-IDX TO +1.                                       00078700
078800     SEARCH ALL WS-CUST-ENTRY                                     00078800
078900         WHEN WS-CI-ID (WS-CUST-IDX) = OT-CUST-ID                 00078900
079000             CONTINUE                                             00079000
079100         AT END                                                   00079100
079200             MOVE 'CUSTOMER NOT FOUND' TO ERR-MSG-DATA1           00079200
079300             PERFORM 299-REPORT-BAD-TRAN                          00079300
079400     END-SEARCH.                                                  00079400
079500                                                                  00079500
079600***************************************************************** 00079600
079700* 650-VALIDATE-TRAN-ITEMS -- EVERY ITEM ON A CREATE TRANSACTION   00079700
079710* (OR A FULL-REPLACE UPDATE) MUST NAME AN EXISTING PRODUCT,       00079710
079720* CARRY A QUANTITY GREATER THAN ZERO AND A PRICE THAT IS NOT      00079720
079730* NEGATIVE, AND NO PRODUCT MAY REPEAT WITHIN THE SAME             00079730
079740* TRANSACTION.  04/99 MBM TICKET 7734 -- THE DUPLICATE-PRODUCT    00079740
079750* PAIR TEST RUNS BEFORE THE PRODUCT-TABLE LOOKUP SO A REPEATED    00079750
079760* PROD-ID THAT ALSO HAPPENS NOT TO EXIST STILL REPORTS AS A       00079760
079900* DUPLICATE, NOT AS PRODUCT NOT FOUND.                            00079900
080000***************************************************************** 00080000
080100 650-VALIDATE-TRAN-ITEMS.                                         00080100
080200     MOVE 'Y' TO WS-TRAN-OK-SW.                                   00080200
080300     PERFORM 655-VALIDATE-ONE-TRAN-ITEM VARYING WS-SUB1           00080300
080400             FROM 1 BY 1                                          00080400
080500             UNTIL WS-SUB1 > OT-ITEM-COUNT OR NOT TRAN-OK.        00080500
080600                                                                  00080600
080700 655-VALIDATE-ONE-TRAN-ITEM.                                      00080700
080800     MOVE OT-IT-PROD-ID (WS-SUB1) TO WS-CHECK-PROD-ID.            00080800
080850     PERFORM 658-TEST-ONE-ITEM-PAIR VARYING WS-SUB2               00080850
080860             FROM 1 BY 1                                          00080860
080870             UNTIL WS-SUB2 > OT-ITEM-COUNT OR NOT TRAN-OK.        00080870
080900     IF TRAN-OK                                                   00080900
080905         PERFORM 630-VALIDATE-PRODUCT-EXISTS                      00080905
080910     END-IF.                                                      00080910
080920     IF TRAN-OK                                                   00080920
080930         IF OT-IT-QTY (WS-SUB1) NOT > 0                           00080930
080940             MOVE 'ITEM QUANTITY MUST BE POSITIVE' TO             00080940
080945                 ERR-MSG-DATA1                                    00080945
080950             PERFORM 299-REPORT-BAD-TRAN                          00080950
080960         END-IF                                                   00080960
080970     END-IF.                                                      00080970
080980     IF TRAN-OK                                                   00080980
080990         IF OT-IT-PRICE (WS-SUB1) < +0.00                         00080990
081000             MOVE 'ITEM PRICE MAY NOT BE NEGATIVE' TO             00081000
081010                 ERR-MSG-DATA1                                    00081010
081020             PERFORM 299-REPORT-BAD-TRAN                          00081020
081030         END-IF                                                   00081030
081040     END-IF.                                                      00081040
081400                                                                  00081400
081500 658-TEST-ONE-ITEM-PAIR.                                          00081500
081600     IF WS-SUB2 NOT = WS-SUB1                                     00081600
081700        AND OT-IT-PROD-ID (WS-SUB2) = WS-CHECK-PROD-ID            00081700
081800         MOVE 'N' TO WS-TRAN-OK-SW                                00081800
081900         MOVE 'DUPLICATE PRODUCT IN TRANSACTION' TO ERR-MSG-DATA1 00081900
082000         PERFORM 299-REPORT-BAD-TRAN                              00082000
082100     END-IF.                                                      00082100
082200                                                                  00082200
082300***************************************************************** 00082300
082400* 660-FIND-ORDER-BY-ID -- LOOK UP OT-ORD-ID ON THE IN-MEMORY      00082400
082500* ORDER TABLE.  A LOGICALLY-DELETED ENTRY IS TREATED AS NOT       00082500
082600* FOUND.                                                          00082600
082700***************************************************************** 00082700
082800 660-FIND-ORDER-BY-ID.                                            00082800
082900     MOVE 'Y' TO WS-TRAN-OK-SW.                                   00082900
083000     SET WS-ORD-IDX TO +1.                                        00083000
083100     SEARCH ALL WS-ORDER-ENTRY                                    00083100
083200         WHEN WS-OH-ID (WS-ORD-IDX) = OT-ORD-ID                   00083200
083300             CONTINUE                                             00083300
083400         AT END                                                   00083400
083500             MOVE 'ORDER NOT FOUND' TO ERR-MSG-DATA1              00083500
083600             PERFORM 299-REPORT-BAD-TRAN                          00083600
083700     END-SEARCH.                                                  00083700
083800     IF TRAN-OK AND WS-OH-IS-DELETED (WS-ORD-IDX)                 00083800
083900         MOVE 'ORDER NOT FOUND' TO ERR-MSG-DATA1                  00083900
084000         PERFORM 299-REPORT-BAD-TRAN                              00084000
084100     END-IF.                                                      00084100
084200                                                                  00084200
084300***************************************************************** 00084300
084400* 700 SERIES -- OPEN, LOAD, READ, WRITE, CLOSE.                   00084400
084500***************************************************************** 00084500
084600 700-OPEN-FILES.                                                  00084600
084700     OPEN INPUT  ORDER-TRAN-FILE                                  00084700
084800          INPUT  ORDER-MASTER-IN                                  00084800
084900          INPUT  CUSTOMER-MASTER                                  00084900
085000          INPUT  PRODUCT-MASTER                                   00085000
085100          OUTPUT ORDER-MASTER-OUT                                 00085100
085200          OUTPUT ORDER-RPT-FILE.                                  00085200
085300     EVALUATE WS-ORDTRAN-STATUS                                   00085300
085400         WHEN '00' CONTINUE                                       00085400
085500         WHEN OTHER                                               00085500
085600             DISPLAY 'ORDMAINT - ORDTRAN OPEN ERROR '             00085600
085700                     WS-ORDTRAN-STATUS                            00085700
085800             MOVE 16 TO RETURN-CODE                               00085800
085900             GOBACK                                               00085900
086000     END-EVALUATE.                                                00086000
086100                                                                  00086100
086200 710-LOAD-CUST-TABLE.                                             00086200
086300     MOVE 'N' TO WS-CUSTMST-EOF-SW.                               00086300
086400     READ CUSTOMER-MASTER INTO WS-CUST-ENTRY (WS-CUST-MAX + 1)    00086400
086500         AT END MOVE 'Y' TO WS-CUSTMST-EOF-SW                     00086500
086600     END-READ.                                                    00086600
086700     PERFORM 715-LOAD-ONE-CUST UNTIL CUSTMST-EOF.                 00086700
086800                                                                  00086800
086900 715-LOAD-ONE-CUST.                                               00086900
087000     ADD +1 TO WS-CUST-MAX.                                       00087000
087100     READ CUSTOMER-MASTER INTO WS-CUST-ENTRY (WS-CUST-MAX + 1)    00087100
087200         AT END MOVE 'Y' TO WS-CUSTMST-EOF-SW                     00087200
087300     END-READ.                                                    00087300
087400                                                                  00087400
087500 720-LOAD-PROD-TABLE.                                             00087500
087600     MOVE 'N' TO WS-PRODMST-EOF-SW.                               00087600
087700     READ PRODUCT-MASTER INTO WS-PROD-ENTRY (WS-PROD-MAX + 1)     00087700
087800         AT END MOVE 'Y' TO WS-PRODMST-EOF-SW                     00087800
087900     END-READ.                                                    00087900
088000     PERFORM 725-LOAD-ONE-PROD UNTIL PRODMST-EOF.                 00088000
088100                                                                  00088100
088200 725-LOAD-ONE-PROD.                                               00088200
088300     ADD +1 TO WS-PROD-MAX.                                       00088300
088400     READ PRODUCT-MASTER INTO WS-PROD-ENTRY (WS-PROD-MAX + 1)     00088400
088500         AT END MOVE 'Y' TO WS-PRODMST-EOF-SW                     00088500
088600     END-READ.                                                    00088600
088700                                                                  00088700
088800 730-LOAD-ORDER-TABLE.                                            00088800
088900     MOVE 'N' TO WS-ORDMSTI-EOF-SW.                               00088900
089000     MOVE +1 TO WS-NEXT-ORDER-ID.                                 00089000
089100     READ ORDER-MASTER-IN INTO WS-ORDER-ENTRY (WS-ORD-MAX + 1)    00089100
089200         AT END MOVE 'Y' TO WS-ORDMSTI-EOF-SW                     00089200
089300     END-READ.                                                    00089300
089400     PERFORM 735-LOAD-ONE-ORDER UNTIL ORDMSTI-EOF.                00089400
089500                                                                  00089500
089600 735-LOAD-ONE-ORDER.                                              00089600
089700     ADD +1 TO WS-ORD-MAX.                                        00089700
089800     MOVE 'N' TO WS-OH-DELETED-SW (WS-ORD-MAX).                   00089800
089900     IF WS-OH-ID (WS-ORD-MAX) >= WS-NEXT-ORDER-ID                 00089900
090000         COMPUTE WS-NEXT-ORDER-ID = WS-OH-ID (WS-ORD-MAX) + 1     00090000
090100     END-IF.                                                      00090100
090200     READ ORDER-MASTER-IN INTO WS-ORDER-ENTRY (WS-ORD-MAX + 1)    00090200
090300         AT END MOVE 'Y' TO WS-ORDMSTI-EOF-SW                     00090300
090400     END-READ.                                                    00090400
090500                                                                  00090500
090600 740-READ-TRAN-FILE.                                              00090600
090700     READ ORDER-TRAN-FILE                                         00090700
090800         AT END MOVE 'Y' TO WS-ORDTRAN-EOF-SW                     00090800
090900     END-READ.                                                    00090900
091000                                                                  00091000
091100 760-WRITE-ORDER-MASTER-OUT.                                      00091100
091200     PERFORM 765-WRITE-ONE-ORDER VARYING WS-SUB1                  00091200
091300             FROM 1 BY 1 UNTIL WS-SUB1 > WS-ORD-MAX.              00091300
091400                                                                  00091400
091500 765-WRITE-ONE-ORDER.                                             00091500
091600     IF NOT WS-OH-IS-DELETED (WS-SUB1)                            00091600
091700         MOVE WS-ORDER-ENTRY (WS-SUB1) TO OO-HEADER               00091700
091800         WRITE OO-HEADER                                          00091800
091900     END-IF.                                                      00091900
092000                                                                  00092000
092100 790-CLOSE-FILES.                                                 00092100
092200     CLOSE ORDER-TRAN-FILE                                        00092200
092300           ORDER-MASTER-IN                                        00092300
092400           ORDER-MASTER-OUT                                       00092400
092500           CUSTOMER-MASTER                                        00092500
092600           PRODUCT-MASTER                                         00092600
092700           ORDER-RPT-FILE.                                        00092700
092800                                                                  00092800
092900***************************************************************** 00092900
093000* 800 SERIES -- ACTIVITY REPORT.                                  00093000
093100***************************************************************** 00093100
093200 800-INIT-REPORT.                                                 00093200
093300     MOVE CURRENT-MONTH TO RPT-MM.                                00093300
093400     MOVE CURRENT-DAY   TO RPT-DD.                                00093400
093500     MOVE CURRENT-YEAR  TO RPT-YY.                                00093500
093600     MOVE RPT-HEADER1 TO RPT-RECORD.                              00093600
093700     WRITE RPT-RECORD.                                            00093700
093800                                                                  00093800
093900 830-REPORT-TRAN-PROCESSED.                                       00093900
094000     MOVE SPACES TO RPT-RECORD.                                   00094000
094100     MOVE OT-TYPE   TO RPT-TRAN-TYPE.                             00094100
094200     MOVE OT-ORD-ID TO RPT-TRAN-ORD-ID.                           00094200
094300     MOVE RPT-TRAN-DETAIL1 TO RPT-RECORD.                         00094300
094400     WRITE RPT-RECORD.                                            00094400
094500                                                                  00094500
094600 850-REPORT-TRAN-STATS.                                           00094600
094700     MOVE RPT-STATS-HDR1 TO RPT-RECORD.  WRITE RPT-RECORD.        00094700
094800     MOVE RPT-STATS-HDR2 TO RPT-RECORD.  WRITE RPT-RECORD.        00094800
094900     MOVE RPT-STATS-HDR3 TO RPT-RECORD.  WRITE RPT-RECORD.        00094900
095000                                                                  00095000
095100     MOVE 'CREATE'     TO RPT-TRAN.                               00095100
095200     MOVE NUM-CREATE-REQUESTS    TO RPT-NUM-TRANS.                00095200
095300     MOVE NUM-CREATE-PROCESSED   TO RPT-NUM-TRAN-PROC.            00095300
095400     COMPUTE RPT-NUM-TRAN-ERR =                                   00095400
095500         NUM-CREATE-REQUESTS - NUM-CREATE-PROCESSED.              00095500
095600     MOVE RPT-STATS-DETAIL TO RPT-RECORD.  WRITE RPT-RECORD.      00095600
095700                                                                  00095700
095800     MOVE 'UPDATE'     TO RPT-TRAN.                               00095800
095900     MOVE NUM-UPDATE-REQUESTS    TO RPT-NUM-TRANS.                00095900
096000     MOVE NUM-UPDATE-PROCESSED   TO RPT-NUM-TRAN-PROC.            00096000
096100     COMPUTE RPT-NUM-TRAN-ERR =                                   00096100
096200         NUM-UPDATE-REQUESTS - NUM-UPDATE-PROCESSED.              00096200
096300     MOVE RPT-STATS-DETAIL TO RPT-RECORD.  WRITE RPT-RECORD.      00096300
096400                                                                  00096400
096500     MOVE 'ADD ITEM'   TO RPT-TRAN.                               00096500
096600     MOVE NUM-ADD-ITEM-REQUESTS  TO RPT-NUM-TRANS.                00096600
096700     MOVE NUM-ADD-ITEM-PROCESSED TO RPT-NUM-TRAN-PROC.            00096700
096800     COMPUTE RPT-NUM-TRAN-ERR =                                   00096800
096900         NUM-ADD-ITEM-REQUESTS - NUM-ADD-ITEM-PROCESSED.          00096900
097000     MOVE RPT-STATS-DETAIL TO RPT-RECORD.  WRITE RPT-RECORD.      00097000
097100                                                                  00097100
097200     MOVE 'UPD ITEM'   TO RPT-TRAN.                               00097200
097300     MOVE NUM-UPD-ITEM-REQUESTS  TO RPT-NUM-TRANS.                00097300
097400     MOVE NUM-UPD-ITEM-PROCESSED TO RPT-NUM-TRAN-PROC.            00097400
097500     COMPUTE RPT-NUM-TRAN-ERR =                                   00097500
097600         NUM-UPD-ITEM-REQUESTS - NUM-UPD-ITEM-PROCESSED.          00097600
097700     MOVE RPT-STATS-DETAIL TO RPT-RECORD.  WRITE RPT-RECORD.      00097700
097800                                                                  00097800
097900     MOVE 'DEL ITEM'   TO RPT-TRAN.                               00097900
098000     MOVE NUM-DEL-ITEM-REQUESTS  TO RPT-NUM-TRANS.                00098000
098100     MOVE NUM-DEL-ITEM-PROCESSED TO RPT-NUM-TRAN-PROC.            00098100
098200     COMPUTE RPT-NUM-TRAN-ERR =                                   00098200
098300         NUM-DEL-ITEM-REQUESTS - NUM-DEL-ITEM-PROCESSED.          00098300
098400     MOVE RPT-STATS-DETAIL TO RPT-RECORD.  WRITE RPT-RECORD.      00098400
098500                                                                  00098500
098600     MOVE 'DELETE ORD' TO RPT-TRAN.                               00098600
098700     MOVE NUM-DELETE-REQUESTS    TO RPT-NUM-TRANS.                00098700
098800     MOVE NUM-DELETE-PROCESSED   TO RPT-NUM-TRAN-PROC.            00098800
098900     COMPUTE RPT-NUM-TRAN-ERR =                                   00098900
099000         NUM-DELETE-REQUESTS - NUM-DELETE-PROCESSED.              00099000
099100     MOVE RPT-STATS-DETAIL TO RPT-RECORD.  WRITE RPT-RECORD.      00099100
