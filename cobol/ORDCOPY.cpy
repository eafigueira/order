000100*****************************************************************         
000200* COPYBOOK:  ORDCOPY                                           *          
000300*                                                               *         
000400* ORDER HEADER RECORD, WITH ITS LINE-ITEM GROUP CARRIED AS AN  *          
000500* OCCURS TABLE RIGHT ON THE HEADER.  THIS IS THE RECORD AS IT  *          
000600* SITS ON ORDER-MASTER AND AS IT SITS IN THE IN-MEMORY ORDER   *          
000700* TABLE BUILT BY ORDMAINT AND READ (READ-ONLY) BY ORDLIST.     *          
000800* MAXIMUM OF 50 LINE ITEMS PER ORDER, PER THE 04/94 CAPACITY   *          
000900* REVIEW (SR0477) -- A FIXED TABLE HAS TO STOP SOMEWHERE AND   *          
001000* NO ORDER ON FILE HAS EVER CARRIED MORE THAN A DOZEN LINES.   *          
001100*                                                               *         
001200* :TAG:-STATUS-ORDINAL IS CARRIED FOR A NUMERIC-SEQUENCE CHECK *          
001300* ON STATUS (1=CREATED THROUGH 5=CANCELED) THAT ANALYSIS ONCE  *          
001400* SPECIFIED ALONGSIDE THE TRANSITION TABLE BELOW, BUT THIS     *          
001500* SHOP NEVER WIRED IT INTO ORDMAINT -- THE TRANSITION TABLE    *          
001600* COVERS EVERY LEGAL MOVE ON ITS OWN.  ONLY                    *          
001700* :TAG:-STATUS-TRANS-OK (SEE ORDMAINT WORKING-STORAGE)         *          
001800* GOVERNS A STATUS CHANGE TODAY.                               *          
001900*****************************************************************         
002000*                                                                         
002100 01  :TAG:-HEADER.                                                        
002200     05  :TAG:-KEY.                                                       
002300         10  :TAG:-ID            PIC 9(09).                               
002400     05  :TAG:-ID-ALPHA  REDEFINES :TAG:-KEY                              
002500                                   PIC X(09).                             
002600     05  :TAG:-CUST-ID           PIC 9(09).                               
002700     05  :TAG:-DISCOUNT          PIC S9(8)V9(2)  COMP-3.                  
002800     05  :TAG:-STATUS            PIC X(01).                               
002900         88  :TAG:-ST-CREATED            VALUE '1'.                       
003000         88  :TAG:-ST-PROCESSING         VALUE '2'.                       
003100         88  :TAG:-ST-SHIPPED            VALUE '3'.                       
003200         88  :TAG:-ST-DELIVERED          VALUE '4'.                       
003300         88  :TAG:-ST-CANCELED           VALUE '5'.                       
003400     05  :TAG:-STATUS-ORDINAL  REDEFINES :TAG:-STATUS                     
003500                                   PIC 9(01).                             
003600     05  :TAG:-TOTAL             PIC S9(8)V9(2)  COMP-3.                  
003700     05  :TAG:-ITEM-COUNT        PIC 9(04)  COMP-3.                       
003800     05  FILLER                  PIC X(016).                              
003900     05  :TAG:-ITEM-TAB  OCCURS 50 TIMES                                  
004000                         INDEXED BY :TAG:-ITEM-IDX.                       
004100         10  :TAG:-IT-PROD-ID    PIC 9(09).                               
004200         10  :TAG:-IT-PROD-ALPHA REDEFINES :TAG:-IT-PROD-ID               
004300                                   PIC X(09).                             
004400         10  :TAG:-IT-QTY        PIC 9(05).                               
004500         10  :TAG:-IT-PRICE      PIC S9(8)V9(2)  COMP-3.                  
004600         10  FILLER              PIC X(010).                              
