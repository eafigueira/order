000100*****************************************************************         
000200* COPYBOOK:  CUSTTRN                                           *          
000300*                                                               *         
000400* CUSTOMER MAINTENANCE TRANSACTION RECORD.  ONE PER INPUT      *          
000500* RECORD ON CUSTOMER-TRANSACTION-FILE, READ BY CUSTMAINT.      *          
000600* THE 'S' (SEARCH) FUNCTION IS NOT A MUTATION -- IT DRIVES THE *          
000700* NAME-CONTAINS LISTING ONLY, NO MASTER RECORD IS TOUCHED.     *          
000800*****************************************************************         
000900*                                                                         
001000 01  :TAG:-RECORD.                                                        
001100     05  :TAG:-TYPE              PIC X(01).                               
001200         88  :TAG:-IS-ADD                VALUE 'A'.                       
001300         88  :TAG:-IS-UPDATE             VALUE 'U'.                       
001400         88  :TAG:-IS-DELETE             VALUE 'D'.                       
001500         88  :TAG:-IS-SEARCH             VALUE 'S'.                       
001600     05  :TAG:-CUST-ID           PIC 9(09).                               
001700     05  :TAG:-CUST-ID-ALPHA REDEFINES :TAG:-CUST-ID                      
001800                                   PIC X(09).                             
001900     05  :TAG:-NAME              PIC X(150).                              
002000     05  :TAG:-HAS-NAME          PIC X(01).                               
002100         88  :TAG:-NAME-PRESENT          VALUE 'Y'.                       
002200     05  :TAG:-PHONE             PIC X(025).                              
002300     05  :TAG:-HAS-PHONE         PIC X(01).                               
002400         88  :TAG:-PHONE-PRESENT         VALUE 'Y'.                       
002500     05  :TAG:-SEARCH-STRING     PIC X(150).                              
002600     05  :TAG:-TRAN-RESERVE.                                              
002700         10  :TAG:-TRAN-DATA-1    PIC X(020).                             
002800         10  :TAG:-TRAN-DATA-2    PIC X(020).                             
002900     05  FILLER                  PIC X(010).                              
