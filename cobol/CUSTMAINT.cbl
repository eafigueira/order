000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF SYSTEMS GROUP                  00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    CUSTMAINT.                                        00000600
000700 AUTHOR.        D. STOUT.                                         00000700
000800 INSTALLATION.  SYSTEMS GROUP.                                    00000800
000900 DATE-WRITTEN.  03/21/89.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200***************************************************************** 00001200
001300* PROGRAM:  CUSTMAINT                                             00001300
001400*                                                                 00001400
001500* READS A SEQUENTIAL TRANSACTION FILE OF CUSTOMER MAINTENANCE     00001500
001600* REQUESTS AND APPLIES EACH ONE AGAINST THE CUSTOMER MASTER.      00001600
001700* WRITES A NEW CUSTOMER MASTER AND AN ACTIVITY REPORT.  ORDMAINT  00001700
001800* READS THIS SAME MASTER READ-ONLY FOR ITS CUSTOMER-ID EXISTENCE  00001800
001900* CHECK -- THIS IS THE ONLY PROGRAM THAT MAY WRITE IT.            00001900
002000*                                                                 00002000
002100* TRANSACTION TYPES (CT-TYPE):                                    00002100
002200*     A  ADD (CREATE) CUSTOMER    D  DELETE CUSTOMER              00002200
002300*     U  UPDATE CUSTOMER          S  SEARCH BY NAME (NO MUTATION) 00002300
002400*                                                                 00002400
002500* UPDATE IS A PARTIAL-FIELD MERGE -- ONLY THE FIELDS PRESENT ON   00002500
002600* THE TRANSACTION ARE CHANGED.  THERE IS NO UNIQUENESS RULE ON    00002600
002700* NAME OR PHONE, AND DELETE DOES NOT CHECK FOR EXISTING ORDERS    00002700
002800* AGAINST THE CUSTOMER -- BOTH PER ANALYSIS, NOT OVERSIGHTS.      00002800
002900***************************************************************** 00002900
003000*                        C H A N G E   L O G                      00003000
003100*                                                                 00003100
003200* DATE      BY   REQUEST    DESCRIPTION                           00003200
003300* --------  ---  ---------  ------------------------------------  00003300
003400* 03/21/89  DRS  INIT       INITIAL WRITE-UP, CUSTOMER MASTER     00003400
003500*                           SPLIT OUT OF ORDMAINT SO THE ORDER    00003500
003600*                           JOB NO LONGER OWNS CUSTOMER DATA.     00003600
003700* 09/19/89  DRS  SR0140     ADD-TRANSACTION NOW ASSIGNS THE NEXT  00003700
003800*                           SURROGATE ID ITSELF RATHER THAN       00003800
003900*                           REQUIRING THE FEED TO SUPPLY ONE.     00003900
004000* 04/02/91  CNW  SR0296     SEARCH (TYPE S) TRANSACTION ADDED --  00004000
004100*                           NAME-CONTAINS LISTING FOR CUSTOMER    00004100
004200*                           SERVICE, READ-ONLY, NO MASTER WRITE.  00004200
004300* 01/22/93  CNW  SR0355     IN-MEMORY TABLE LOOKUP (SEARCH ALL)   00004300
004400*                           REPLACES THE OLD SORTED-MATCH LOGIC   00004400
004500*                           CARRIED OVER FROM SAM1 -- TRANSACTIONS00004500
004600*                           NO LONGER ARRIVE SORTED BY CUST ID.   00004600
004700* 06/02/96  RTP  SR0477     RAISED CUSTOMER TABLE SIZE, VOLUME    00004700
004800*                           GROWTH PROJECTIONS FROM FINANCE.      00004800
004900* 11/18/98  LMK  Y2K-0012   DATE-WRITTEN/CHANGE LOG DATES REVIEWED00004900
005000*                           FOR CENTURY WINDOWING.  NO STORED     00005000
005100*                           DATE FIELDS IN THIS PROGRAM -- NO     00005100
005200*                           WINDOWING LOGIC REQUIRED.  CLOSED     00005200
005300*                           WITHOUT CODE CHANGE.                  00005300
005400* 03/09/99  LMK  Y2K-0012   FINAL Y2K SIGN-OFF, NO OPEN ITEMS.    00005400
005500***************************************************************** 00005500
005600                                                                  00005600
005700 ENVIRONMENT DIVISION.                                            00005700
005800                                                                  00005800
005900 CONFIGURATION SECTION.                                           00005900
006000                                                                  00006000
006100 SOURCE-COMPUTER.  IBM-390.                                       00006100
006200 OBJECT-COMPUTER.  IBM-390.                                       00006200
006300                                                                  00006300
006400 SPECIAL-NAMES.                                                   00006400
006500     C01 IS TOP-OF-FORM.                                          00006500
006600                                                                  00006600
006700 INPUT-OUTPUT SECTION.                                            00006700
006800                                                                  00006800
006900 FILE-CONTROL.                                                    00006900
007000                                                                  00007000
007100     SELECT CUSTOMER-TRAN-FILE  ASSIGN TO CUSTTRAN                00007100
007200            ORGANIZATION IS LINE SEQUENTIAL                       00007200
007300            FILE STATUS  IS WS-CUSTTRAN-STATUS.                   00007300
007400                                                                  00007400
007500     SELECT CUSTOMER-MASTER-IN  ASSIGN TO CUSTMSTI                00007500
007600            ACCESS MODE  IS SEQUENTIAL                            00007600
007700            FILE STATUS  IS WS-CUSTMSTI-STATUS.                   00007700
007800                                                                  00007800
007900     SELECT CUSTOMER-MASTER-OUT ASSIGN TO CUSTMSTO                00007900
008000            ACCESS MODE  IS SEQUENTIAL                            00008000
008100            FILE STATUS  IS WS-CUSTMSTO-STATUS.                   00008100
008200                                                                  00008200
008300     SELECT CUSTOMER-RPT-FILE   ASSIGN TO CUSTRPT                 00008300
008400            ORGANIZATION IS LINE SEQUENTIAL                       00008400
008500            FILE STATUS  IS WS-CUSTRPT-STATUS.                    00008500
008600                                                                  00008600
008700 DATA DIVISION.                                                   00008700
008800                                                                  00008800
008900 FILE SECTION.                                                    00008900
009000                                                                  00009000
009100 FD  CUSTOMER-TRAN-FILE                                           00009100
009200     RECORDING MODE IS F.                                         00009200
009300 COPY CUSTTRN REPLACING ==:TAG:== BY ==CT==.                      00009300
009400                                                                  00009400
009500 FD  CUSTOMER-MASTER-IN                                           00009500
009600     RECORDING MODE IS F.                                         00009600
009700 COPY CUSTCOPY REPLACING ==:TAG:== BY ==CI==.                     00009700
009800                                                                  00009800
009900 FD  CUSTOMER-MASTER-OUT                                          00009900
010000     RECORDING MODE IS F.                                         00010000
010100 COPY CUSTCOPY REPLACING ==:TAG:== BY ==CO==.                     00010100
010200                                                                  00010200
010300 FD  CUSTOMER-RPT-FILE                                            00010300
010400     RECORDING MODE IS F.                                         00010400
010500 01  RPT-RECORD                  PIC X(132).                      00010500
010600                                                                  00010600
010700 WORKING-STORAGE SECTION.                                         00010700
010800                                                                  00010800
010900 01  WS-FILE-STATUSES.                                            00010900
011000     05  WS-CUSTTRAN-STATUS      PIC X(02)  VALUE SPACES.         00011000
011100     05  WS-CUSTMSTI-STATUS      PIC X(02)  VALUE SPACES.         00011100
011200     05  WS-CUSTMSTO-STATUS      PIC X(02)  VALUE SPACES.         00011200
011300     05  WS-CUSTRPT-STATUS       PIC X(02)  VALUE SPACES.         00011300
011400     05  FILLER                  PIC X(04)  VALUE SPACES.         00011400
011500                                                                  00011500
011600 01  SWITCHES.                                                    00011600
011700     05  WS-CUSTTRAN-EOF-SW      PIC X      VALUE 'N'.            00011700
011800         88  CUSTTRAN-EOF                   VALUE 'Y'.            00011800
011900     05  WS-CUSTMSTI-EOF-SW      PIC X      VALUE 'N'.            00011900
012000         88  CUSTMSTI-EOF                   VALUE 'Y'.            00012000
012100     05  WS-TRAN-OK-SW           PIC X      VALUE 'Y'.            00012100
012200         88  TRAN-OK                        VALUE 'Y'.            00012200
012300     05  WS-MATCH-FOUND-SW       PIC X      VALUE 'N'.            00012300
012400         88  MATCH-FOUND                    VALUE 'Y'.            00012400
012500     05  FILLER                  PIC X(04)  VALUE SPACES.         00012500
012600                                                                  00012600
012700 01  WS-SUBSCRIPTS-AND-COUNTERS.                                  00012700
012800     05  WS-CUST-MAX             PIC S9(4)  COMP  VALUE +0.       00012800
012900     05  WS-NEXT-CUST-ID         PIC S9(9)  COMP  VALUE +0.       00012900
013000     05  WS-SUB1                 PIC S9(4)  COMP  VALUE +0.       00013000
013100     05  WS-NAME-LEN             PIC S9(4)  COMP  VALUE +0.       00013100
013200     05  WS-STR-LEN              PIC S9(4)  COMP  VALUE +0.       00013200
013300     05  WS-MAX-START            PIC S9(4)  COMP  VALUE +0.       00013300
013400     05  WS-TRY-POS              PIC S9(4)  COMP  VALUE +0.       00013400
013500     05  FILLER                  PIC X(04)  VALUE SPACES.         00013500
013600                                                                  00013600
013700 01  REPORT-TOTALS.                                               00013700
013800     05  NUM-TRAN-RECS           PIC S9(9)  COMP-3  VALUE +0.     00013800
013900     05  NUM-TRAN-ERRORS         PIC S9(9)  COMP-3  VALUE +0.     00013900
014000     05  NUM-ADD-REQUESTS        PIC S9(9)  COMP-3  VALUE +0.     00014000
014100     05  NUM-ADD-PROCESSED       PIC S9(9)  COMP-3  VALUE +0.     00014100
014200     05  NUM-UPDATE-REQUESTS     PIC S9(9)  COMP-3  VALUE +0.     00014200
014300     05  NUM-UPDATE-PROCESSED    PIC S9(9)  COMP-3  VALUE +0.     00014300
014400     05  NUM-DELETE-REQUESTS     PIC S9(9)  COMP-3  VALUE +0.     00014400
014500     05  NUM-DELETE-PROCESSED    PIC S9(9)  COMP-3  VALUE +0.     00014500
014600     05  NUM-SEARCH-REQUESTS     PIC S9(9)  COMP-3  VALUE +0.     00014600
014700     05  NUM-SEARCH-MATCHES      PIC S9(9)  COMP-3  VALUE +0.     00014700
014800     05  FILLER                  PIC X(04)  VALUE SPACES.         00014800
014900                                                                  00014900
015000***************************************************************** 00015000
015100* CUSTOMER MASTER TABLE -- BUILT ONCE AT PROGRAM START, SEARCH    00015100
015200* ALL'D BY ID.  REWRITTEN IN FULL AT PROGRAM END, LOGICALLY-      00015200
015300* DELETED ENTRIES DROPPED ON THE WAY OUT -- SAME SHAPE AS THE     00015300
015400* ORDER MASTER REWRITE IN ORDMAINT.                               00015400
015500***************************************************************** 00015500
015600 01  WS-CUST-TABLE.                                               00015600
015700     05  WS-CUST-ENTRY  OCCURS 5000 TIMES                         00015700
015800                        ASCENDING KEY IS WS-CI-ID                 00015800
015900                        INDEXED BY WS-CUST-IDX.                   00015900
016000     COPY CUSTCOPY REPLACING ==:TAG:== BY ==WS-CI==               00016000
016100                              ==01  WS-CI-RECORD.== BY == ==.     00016100
016200         10  WS-CI-DELETED-SW    PIC X  VALUE 'N'.                00016200
016300             88  WS-CI-IS-DELETED       VALUE 'Y'.                00016300
016400                                                                  00016400
016500***************************************************************** 00016500
016600* SUBSTRING-SEARCH WORK AREA -- THE NAME-CONTAINS TEST UPPER-     00016600
016700* CASES BOTH SIDES AND SCANS FOR THE SEARCH STRING AT EVERY       00016700
016800* STARTING POSITION.  NO INTRINSIC FUNCTIONS, PER HOUSE STANDARD. 00016800
016900***************************************************************** 00016900
017000 01  WS-SEARCH-WORK.                                              00017000
017100     05  WS-UC-NAME              PIC X(150).                      00017100
017200     05  WS-UC-SEARCH            PIC X(150).                      00017200
017300     05  FILLER                  PIC X(004)  VALUE SPACES.        00017300
017400                                                                  00017400
017500***************************************************************** 00017500
017600* ERROR-MESSAGE AND REPORT LINE LAYOUTS                           00017600
017700***************************************************************** 00017700
017800 01  ERR-MSG-BAD-TRAN.                                            00017800
017900     05  FILLER PIC X(31)                                         00017900
018000                  VALUE 'Error Processing Transaction. '.         00018000
018100     05  ERR-MSG-DATA1            PIC X(35)  VALUE SPACES.        00018100
018200     05  ERR-MSG-DATA2            PIC X(66)  VALUE SPACES.        00018200
018300 01  RPT-HEADER1.                                                 00018300
018400     05  FILLER                   PIC X(40)                       00018400
018500               VALUE 'CUSTOMER MAINTENANCE RUN REPORT   DATE: '.  00018500
018600     05  RPT-MM                   PIC 99.                         00018600
018700     05  FILLER                   PIC X     VALUE '/'.            00018700
018800     05  RPT-DD                   PIC 99.                         00018800
018900     05  FILLER                   PIC X     VALUE '/'.            00018900
019000     05  RPT-YY                   PIC 99.                         00019000
019100     05  FILLER                   PIC X(60) VALUE SPACES.         00019100
019200 01  RPT-TRAN-DETAIL1.                                            00019200
019300     05  RPT-TRAN-MSG1            PIC X(31)                       00019300
019400                  VALUE '       Transaction processed: '.         00019400
019500     05  RPT-TRAN-TYPE            PIC X(01)  VALUE SPACES.        00019500
019600     05  FILLER                   PIC X(01)  VALUE SPACES.        00019600
019700     05  RPT-TRAN-CUST-ID         PIC 9(09)  VALUE ZEROS.         00019700
019800     05  FILLER                   PIC X(90)  VALUE SPACES.        00019800
019900 01  RPT-SEARCH-HDR1.                                             00019900
020000     05  FILLER  PIC X(23) VALUE '  Customer ID   Name  '.        00020000
020100     05  FILLER  PIC X(109) VALUE SPACES.                         00020100
020200 01  RPT-SEARCH-DETAIL1.                                          00020200
020300     05  RPT-SRCH-CUST-ID         PIC ZZZZZZZZ9.                  00020300
020400     05  FILLER                   PIC X(03)  VALUE SPACES.        00020400
020500     05  RPT-SRCH-NAME            PIC X(120).                     00020500
020600 01  RPT-STATS-HDR1.                                              00020600
020700     05  FILLER PIC X(26) VALUE 'Transaction Totals:       '.     00020700
020800     05  FILLER PIC X(106) VALUE SPACES.                          00020800
020900 01  RPT-STATS-HDR2.                                              00020900
021000     05  FILLER PIC X(26) VALUE 'Transaction      Number of'.     00021000
021100     05  FILLER PIC X(28) VALUE '        Number        Number'.   00021100
021200     05  FILLER PIC X(78) VALUE SPACES.                           00021200
021300 01  RPT-STATS-HDR3.                                              00021300
021400     05  FILLER PIC X(26) VALUE 'Type          Transactions'.     00021400
021500     05  FILLER PIC X(28) VALUE '     Processed      In Error'.   00021500
021600     05  FILLER PIC X(78) VALUE SPACES.                           00021600
021700 01  RPT-STATS-DETAIL.                                            00021700
021800     05  RPT-TRAN             PIC X(10).                          00021800
021900     05  FILLER               PIC X(4)     VALUE SPACES.          00021900
022000     05  RPT-NUM-TRANS        PIC ZZZ,ZZZ,ZZ9.                    00022000
022100     05  FILLER               PIC X(3)     VALUE SPACES.          00022100
022200     05  RPT-NUM-TRAN-PROC    PIC ZZZ,ZZZ,ZZ9.                    00022200
022300     05  FILLER               PIC X(3)     VALUE SPACES.          00022300
022400     05  RPT-NUM-TRAN-ERR     PIC ZZZ,ZZZ,ZZ9.                    00022400
022500     05  FILLER               PIC X(79)   VALUE SPACES.           00022500
022600                                                                  00022600
022700 01  CURRENT-DATE-AND-TIME.                                       00022700
022800     05  CURRENT-YEAR            PIC 9999.                        00022800
022900     05  CURRENT-MONTH           PIC 99.                          00022900
023000     05  CURRENT-DAY             PIC 99.                          00023000
023100     05  FILLER                  PIC X(13).                       00023100
023200                                                                  00023200
023300 PROCEDURE DIVISION.                                              00023300
023400                                                                  00023400
023500 000-MAIN.                                                        00023500
023600     ACCEPT CURRENT-DATE-AND-TIME FROM DATE YYYYMMDD.             00023600
023700                                                                  00023700
023800     PERFORM 700-OPEN-FILES.                                      00023800
023900     PERFORM 710-LOAD-CUST-TABLE.                                 00023900
024000     PERFORM 800-INIT-REPORT.                                     00024000
024100                                                                  00024100
024200     PERFORM 740-READ-TRAN-FILE.                                  00024200
024300     PERFORM 100-PROCESS-TRANSACTIONS                             00024300
024400             UNTIL CUSTTRAN-EOF.                                  00024400
024500                                                                  00024500
024600     PERFORM 760-WRITE-CUSTOMER-MASTER-OUT.                       00024600
024700     PERFORM 850-REPORT-TRAN-STATS.                               00024700
024800     PERFORM 790-CLOSE-FILES.                                     00024800
024900                                                                  00024900
025000     GOBACK.                                                      00025000
025100                                                                  00025100
025200 100-PROCESS-TRANSACTIONS.                                        00025200
025300     ADD +1 TO NUM-TRAN-RECS.                                     00025300
025400     MOVE 'Y' TO WS-TRAN-OK-SW.                                   00025400
025500                                                                  00025500
025600     EVALUATE TRUE                                                00025600
025700         WHEN CT-IS-ADD                                           00025700
025800             ADD +1 TO NUM-ADD-REQUESTS                           00025800
025900             PERFORM 210-PROCESS-ADD-TRAN THRU 210-EXIT           00025900
026000         WHEN CT-IS-UPDATE                                        00026000
026100             ADD +1 TO NUM-UPDATE-REQUESTS                        00026100
026200             PERFORM 220-PROCESS-UPDATE-TRAN THRU 220-EXIT        00026200
026300         WHEN CT-IS-DELETE                                        00026300
026400             ADD +1 TO NUM-DELETE-REQUESTS                        00026400
026500             PERFORM 230-PROCESS-DELETE-TRAN THRU 230-EXIT        00026500
026600         WHEN CT-IS-SEARCH                                        00026600
026700             ADD +1 TO NUM-SEARCH-REQUESTS                        00026700
026800             PERFORM 240-PROCESS-SEARCH-TRAN                      00026800
026900         WHEN OTHER                                               00026900
027000             MOVE 'INVALID TRANSACTION TYPE:' TO ERR-MSG-DATA1    00027000
027100             MOVE CT-TYPE TO ERR-MSG-DATA2                        00027100
027200             PERFORM 299-REPORT-BAD-TRAN                          00027200
027300     END-EVALUATE.                                                00027300
027400                                                                  00027400
027500     IF TRAN-OK AND NOT CT-IS-SEARCH                              00027500
027600         PERFORM 830-REPORT-TRAN-PROCESSED                        00027600
027700     END-IF.                                                      00027700
027800                                                                  00027800
027900     PERFORM 740-READ-TRAN-FILE.                                  00027900
028000                                                                  00028000
028100***************************************************************** 00028100
028200* ADD (CREATE) CUSTOMER (CT-TYPE = 'A').  NAME AND PHONE ARE      00028200
028300* BOTH REQUIRED -- THE ONLY EDIT ON EITHER FIELD IS "NOT BLANK",  00028300
028400* NO FORMAT OR DUPLICATE CHECK.  SEE SR0140 FOR THE SURROGATE-ID  00028400
028500* ASSIGNMENT.                                                     00028500
028600***************************************************************** 00028600
028700 210-PROCESS-ADD-TRAN.                                            00028700
028800     IF CT-NAME = SPACES                                          00028800
028900         MOVE 'CUSTOMER NAME REQUIRED' TO ERR-MSG-DATA1           00028900
029000         PERFORM 299-REPORT-BAD-TRAN                              00029000
029100         GO TO 210-EXIT                                           00029100
029200     END-IF.                                                      00029200
029300                                                                  00029300
029400     IF CT-PHONE = SPACES                                         00029400
029500         MOVE 'CUSTOMER PHONE REQUIRED' TO ERR-MSG-DATA1          00029500
029600         PERFORM 299-REPORT-BAD-TRAN                              00029600
029700         GO TO 210-EXIT                                           00029700
029800     END-IF.                                                      00029800
029900                                                                  00029900
030000     ADD +1 TO WS-CUST-MAX.                                       00030000
030100     SET WS-CUST-IDX TO WS-CUST-MAX.                              00030100
030200     MOVE WS-NEXT-CUST-ID        TO WS-CI-ID (WS-CUST-IDX).       00030200
030300     ADD +1                      TO WS-NEXT-CUST-ID.              00030300
030400     MOVE CT-NAME                TO WS-CI-NAME (WS-CUST-IDX).     00030400
030500     MOVE CT-PHONE               TO WS-CI-PHONE (WS-CUST-IDX).    00030500
030600     MOVE 'N'             TO WS-CI-DELETED-SW (WS-CUST-IDX).      00030600
030700                                                                  00030700
030800     MOVE WS-CI-ID (WS-CUST-IDX) TO RPT-TRAN-CUST-ID.             00030800
030900     ADD +1 TO NUM-ADD-PROCESSED.                                 00030900
031000 210-EXIT.                                                        00031000
031100     EXIT.                                                        00031100
031200                                                                  00031200
031300***************************************************************** 00031300
031400* UPDATE CUSTOMER (CT-TYPE = 'U').  A PARTIAL-FIELD MERGE --      00031400
031500* ONLY THE FIELDS FLAGGED PRESENT ON THE TRANSACTION ARE CHANGED. 00031500
031600* THE SAME "NOT BLANK" EDIT APPLIES TO ANY FIELD SUPPLIED.        00031600
031700***************************************************************** 00031700
031800 220-PROCESS-UPDATE-TRAN.                                         00031800
031900     PERFORM 660-FIND-CUSTOMER-BY-ID.                             00031900
032000     IF NOT TRAN-OK                                               00032000
032100         GO TO 220-EXIT                                           00032100
032200     END-IF.                                                      00032200
032300                                                                  00032300
032400     IF CT-NAME-PRESENT                                           00032400
032500         IF CT-NAME = SPACES                                      00032500
032600             MOVE 'CUSTOMER NAME REQUIRED' TO ERR-MSG-DATA1       00032600
032700             PERFORM 299-REPORT-BAD-TRAN                          00032700
032800             GO TO 220-EXIT                                       00032800
032900         END-IF                                                   00032900
033000         MOVE CT-NAME TO WS-CI-NAME (WS-CUST-IDX)                 00033000
033100     END-IF.                                                      00033100
033200                                                                  00033200
033300     IF CT-PHONE-PRESENT                                          00033300
033400         IF CT-PHONE = SPACES                                     00033400
033500             MOVE 'CUSTOMER PHONE REQUIRED' TO ERR-MSG-DATA1      00033500
033600             PERFORM 299-REPORT-BAD-TRAN                          00033600
033700             GO TO 220-EXIT                                       00033700
033800         END-IF                                                   00033800
033900         MOVE CT-PHONE TO WS-CI-PHONE (WS-CUST-IDX)               00033900
034000     END-IF.                                                      00034000
034100                                                                  00034100
034200     MOVE CT-CUST-ID TO RPT-TRAN-CUST-ID.                         00034200
034300     ADD +1 TO NUM-UPDATE-PROCESSED.                              00034300
034400 220-EXIT.                                                        00034400
034500     EXIT.                                                        00034500
034600                                                                  00034600
034700***************************************************************** 00034700
034800* DELETE CUSTOMER (CT-TYPE = 'D').  UNCONDITIONAL ONCE FOUND --   00034800
034900* NO CHECK THAT THE CUSTOMER HAS ORDERS ON THE ORDER MASTER.      00034900
035000* A LOGICAL DELETE, DROPPED WHEN 760-WRITE-CUSTOMER-MASTER-OUT    00035000
035100* RUNS, SAME AS ORDMAINT'S DELETE-ORDER TREATMENT.                00035100
035200***************************************************************** 00035200
035300 230-PROCESS-DELETE-TRAN.                                         00035300
035400     PERFORM 660-FIND-CUSTOMER-BY-ID.                             00035400
035500     IF NOT TRAN-OK                                               00035500
035600         GO TO 230-EXIT                                           00035600
035700     END-IF.                                                      00035700
035800                                                                  00035800
035900     SET WS-CI-IS-DELETED (WS-CUST-IDX) TO TRUE.                  00035900
036000     MOVE CT-CUST-ID TO RPT-TRAN-CUST-ID.                         00036000
036100     ADD +1 TO NUM-DELETE-PROCESSED.                              00036100
036200 230-EXIT.                                                        00036200
036300     EXIT.                                                        00036300
036400                                                                  00036400
036500***************************************************************** 00036500
036600* SEARCH CUSTOMERS BY NAME (CT-TYPE = 'S').  NAME-CONTAINS,       00036600
036700* CASE-INSENSITIVE, AGAINST EVERY NON-DELETED ENTRY ON THE        00036700
036800* TABLE -- SEE SR0296.  READ-ONLY; WRITES ONE DETAIL LINE PER     00036800
036900* MATCH TO THE ACTIVITY REPORT, NO PAGE-SIZE WINDOW.              00036900
037000***************************************************************** 00037000
037100 240-PROCESS-SEARCH-TRAN.                                         00037100
037200     MOVE RPT-SEARCH-HDR1 TO RPT-RECORD.                          00037200
037300     WRITE RPT-RECORD.                                            00037300
037400                                                                  00037400
037500     PERFORM 243-SEARCH-ONE-CUSTOMER VARYING WS-SUB1              00037500
037600             FROM 1 BY 1 UNTIL WS-SUB1 > WS-CUST-MAX.             00037600
037700                                                                  00037700
037800 243-SEARCH-ONE-CUSTOMER.                                         00037800
037900     IF WS-CI-IS-DELETED (WS-SUB1)                                00037900
038000         GO TO 243-EXIT                                           00038000
038100     END-IF.                                                      00038100
038200                                                                  00038200
038300     MOVE WS-CI-NAME (WS-SUB1) TO WS-UC-NAME.                     00038300
038400     MOVE CT-SEARCH-STRING     TO WS-UC-SEARCH.                   00038400
038500     PERFORM 270-NAME-CONTAINS-SEARCH.                            00038500
038600                                                                  00038600
038700     IF MATCH-FOUND                                               00038700
038800         ADD +1 TO NUM-SEARCH-MATCHES                             00038800
038900         MOVE WS-CI-ID (WS-SUB1)   TO RPT-SRCH-CUST-ID            00038900
039000         MOVE WS-CI-NAME (WS-SUB1) TO RPT-SRCH-NAME               00039000
039100         MOVE RPT-SEARCH-DETAIL1   TO RPT-RECORD                  00039100
039200         WRITE RPT-RECORD                                         00039200
039300     END-IF.                                                      00039300
039400 243-EXIT.                                                        00039400
039500     EXIT.                                                        00039500
039600                                                                  00039600
039700***************************************************************** 00039700
039800* 270-NAME-CONTAINS-SEARCH -- IS WS-UC-SEARCH (TRIMMED) A         00039800
039900* SUBSTRING OF WS-UC-NAME (TRIMMED), CASE-INSENSITIVE?  AN EMPTY  00039900
040000* SEARCH STRING MATCHES EVERYTHING.  NO INTRINSIC FUNCTIONS USED  00040000
040100* -- TRAILING-SPACE LENGTH IS FOUND BY BACKWARD SCAN, THEN EVERY  00040100
040200* STARTING POSITION IS TRIED IN TURN.                             00040200
040300***************************************************************** 00040300
040400 270-NAME-CONTAINS-SEARCH.                                        00040400
040500     INSPECT WS-UC-NAME   CONVERTING                              00040500
040600         'abcdefghijklmnopqrstuvwxyz' TO                          00040600
040700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00040700
040800     INSPECT WS-UC-SEARCH CONVERTING                              00040800
040900         'abcdefghijklmnopqrstuvwxyz' TO                          00040900
041000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00041000
041100                                                                  00041100
041200     MOVE 'N' TO WS-MATCH-FOUND-SW.                               00041200
041300     MOVE 150 TO WS-NAME-LEN.                                     00041300
041400     PERFORM 275-SHRINK-NAME-LEN UNTIL WS-NAME-LEN = 0.           00041400
041500     MOVE 150 TO WS-STR-LEN.                                      00041500
041600     PERFORM 277-SHRINK-STR-LEN UNTIL WS-STR-LEN = 0.             00041600
041700                                                                  00041700
041800     IF WS-STR-LEN = 0                                            00041800
041900         MOVE 'Y' TO WS-MATCH-FOUND-SW                            00041900
042000         GO TO 270-EXIT                                           00042000
042100     END-IF.                                                      00042100
042200                                                                  00042200
042300     IF WS-STR-LEN > WS-NAME-LEN                                  00042300
042400         GO TO 270-EXIT                                           00042400
042500     END-IF.                                                      00042500
042600                                                                  00042600
042700     COMPUTE WS-MAX-START = WS-NAME-LEN - WS-STR-LEN + 1.         00042700
042800     PERFORM 279-TRY-ONE-START VARYING WS-TRY-POS FROM 1 BY 1     00042800
042900             UNTIL WS-TRY-POS > WS-MAX-START OR MATCH-FOUND.      00042900
043000 270-EXIT.                                                        00043000
043100     EXIT.                                                        00043100
043200                                                                  00043200
043300 275-SHRINK-NAME-LEN.                                             00043300
043400     IF WS-UC-NAME (WS-NAME-LEN:1) NOT = SPACE                    00043400
043500         GO TO 275-EXIT                                           00043500
043600     END-IF.                                                      00043600
043700     SUBTRACT 1 FROM WS-NAME-LEN.                                 00043700
043800 275-EXIT.                                                        00043800
043900     EXIT.                                                        00043900
044000                                                                  00044000
044100 277-SHRINK-STR-LEN.                                              00044100
044200     IF WS-UC-SEARCH (WS-STR-LEN:1) NOT = SPACE                   00044200
044300         GO TO 277-EXIT                                           00044300
044400     END-IF.                                                      00044400
044500     SUBTRACT 1 FROM WS-STR-LEN.                                  00044500
044600 277-EXIT.                                                        00044600
044700     EXIT.                                                        00044700
044800                                                                  00044800
044900 279-TRY-ONE-START.                                               00044900
045000     IF WS-UC-NAME (WS-TRY-POS:WS-STR-LEN) =                      00045000
045100                WS-UC-SEARCH (1:WS-STR-LEN)                       00045100
045200         MOVE 'Y' TO WS-MATCH-FOUND-SW                            00045200
045300     END-IF.                                                      00045300
045400                                                                  00045400
045500***************************************************************** 00045500
045600* 299-REPORT-BAD-TRAN -- MODELED ON THE BAD-TRANSACTION REPORTING 00045600
045700* PARAGRAPH IN ORDMAINT/SAM3ABND.                                 00045700
045800***************************************************************** 00045800
045900 299-REPORT-BAD-TRAN.                                             00045900
046000     MOVE 'N' TO WS-TRAN-OK-SW.                                   00046000
046100     ADD +1 TO NUM-TRAN-ERRORS.                                   00046100
046200     MOVE SPACES TO RPT-RECORD.                                   00046200
046300     STRING ERR-MSG-BAD-TRAN DELIMITED BY SIZE                    00046300
046400         INTO RPT-RECORD                                          00046400
046500     END-STRING.                                                  00046500
046600     WRITE RPT-RECORD.                                            00046600
046700                                                                  00046700
046800***************************************************************** 00046800
046900* 660-FIND-CUSTOMER-BY-ID -- LOOK UP CT-CUST-ID ON THE IN-MEMORY  00046900
047000* CUSTOMER TABLE.  A LOGICALLY-DELETED ENTRY IS TREATED AS NOT    00047000
047100* FOUND.                                                          00047100
047200***************************************************************** 00047200
047300 660-FIND-CUSTOMER-BY-ID.                                         00047300
047400     MOVE 'Y' TO WS-TRAN-OK-SW.                                   00047400
047500     SET WS-CUST-IDX TO +1.                                       00047500
047600     SEARCH ALL WS-CUST-ENTRY                                     00047600
047700         WHEN WS-CI-ID (WS-CUST-IDX) = CT-CUST-ID                 00047700
047800             CONTINUE                                             00047800
047900         AT END                                                   00047900
048000             MOVE 'CUSTOMER NOT FOUND' TO ERR-MSG-DATA1           00048000
048100             PERFORM 299-REPORT-BAD-TRAN                          00048100
048200     END-SEARCH.                                                  00048200
048300     IF TRAN-OK AND WS-CI-IS-DELETED (WS-CUST-IDX)                00048300
048400         MOVE 'CUSTOMER NOT FOUND' TO ERR-MSG-DATA1               00048400
048500         PERFORM 299-REPORT-BAD-TRAN                              00048500
048600     END-IF.                                                      00048600
048700                                                                  00048700
048800***************************************************************** 00048800
048900* 700 SERIES -- OPEN, LOAD, READ, WRITE, CLOSE.                   00048900
049000***************************************************************** 00049000
049100 700-OPEN-FILES.                                                  00049100
049200     OPEN INPUT  CUSTOMER-TRAN-FILE                               00049200
049300          INPUT  CUSTOMER-MASTER-IN                               00049300
049400          OUTPUT CUSTOMER-MASTER-OUT                              00049400
049500          OUTPUT CUSTOMER-RPT-FILE.                               00049500
049600     EVALUATE WS-CUSTTRAN-STATUS                                  00049600
049700         WHEN '00' CONTINUE                                       00049700
049800         WHEN OTHER                                               00049800
049900             DISPLAY 'CUSTMAINT - CUSTTRAN OPEN ERROR '           00049900
050000                     WS-CUSTTRAN-STATUS                           00050000
050100             MOVE 16 TO RETURN-CODE                               00050100
050200             GOBACK                                               00050200
050300     END-EVALUATE.                                                00050300
050400                                                                  00050400
050500 710-LOAD-CUST-TABLE.                                             00050500
050600     MOVE 'N' TO WS-CUSTMSTI-EOF-SW.                              00050600
050700     MOVE +1 TO WS-NEXT-CUST-ID.                                  00050700
050800     READ CUSTOMER-MASTER-IN INTO WS-CUST-ENTRY (WS-CUST-MAX + 1) 00050800
050900         AT END MOVE 'Y' TO WS-CUSTMSTI-EOF-SW                    00050900
051000     END-READ.                                                    00051000
051100     PERFORM 715-LOAD-ONE-CUST UNTIL CUSTMSTI-EOF.                00051100
051200                                                                  00051200
051300 715-LOAD-ONE-CUST.                                               00051300
051400     ADD +1 TO WS-CUST-MAX.                                       00051400
051500     MOVE 'N' TO WS-CI-DELETED-SW (WS-CUST-MAX).                  00051500
051600     IF WS-CI-ID (WS-CUST-MAX) >= WS-NEXT-CUST-ID                 00051600
051700         COMPUTE WS-NEXT-CUST-ID = WS-CI-ID (WS-CUST-MAX) + 1     00051700
051800     END-IF.                                                      00051800
051900     READ CUSTOMER-MASTER-IN INTO WS-CUST-ENTRY (WS-CUST-MAX + 1) 00051900
052000         AT END MOVE 'Y' TO WS-CUSTMSTI-EOF-SW                    00052000
052100     END-READ.                                                    00052100
052200                                                                  00052200
052300 740-READ-TRAN-FILE.                                              00052300
052400     READ CUSTOMER-TRAN-FILE                                      00052400
052500         AT END MOVE 'Y' TO WS-CUSTTRAN-EOF-SW                    00052500
052600     END-READ.                                                    00052600
052700                                                                  00052700
052800 760-WRITE-CUSTOMER-MASTER-OUT.                                   00052800
052900     PERFORM 765-WRITE-ONE-CUSTOMER VARYING WS-SUB1               00052900
053000             FROM 1 BY 1 UNTIL WS-SUB1 > WS-CUST-MAX.             00053000
053100                                                                  00053100
053200 765-WRITE-ONE-CUSTOMER.                                          00053200
053300     IF NOT WS-CI-IS-DELETED (WS-SUB1)                            00053300
053400         MOVE WS-CUST-ENTRY (WS-SUB1) TO CO-RECORD                00053400
053500         WRITE CO-RECORD                                          00053500
053600     END-IF.                                                      00053600
053700                                                                  00053700
053800 790-CLOSE-FILES.                                                 00053800
053900     CLOSE CUSTOMER-TRAN-FILE                                     00053900
054000           CUSTOMER-MASTER-IN                                     00054000
054100           CUSTOMER-MASTER-OUT                                    00054100
054200           CUSTOMER-RPT-FILE.                                     00054200
054300                                                                  00054300
054400***************************************************************** 00054400
054500* 800 SERIES -- ACTIVITY REPORT.                                  00054500
054600***************************************************************** 00054600
054700 800-INIT-REPORT.                                                 00054700
054800     MOVE CURRENT-MONTH TO RPT-MM.                                00054800
054900     MOVE CURRENT-DAY   TO RPT-DD.                                00054900
055000     MOVE CURRENT-YEAR  TO RPT-YY.                                00055000
055100     MOVE RPT-HEADER1 TO RPT-RECORD.                              00055100
055200     WRITE RPT-RECORD.                                            00055200
055300                                                                  00055300
055400 830-REPORT-TRAN-PROCESSED.                                       00055400
055500     MOVE SPACES TO RPT-RECORD.                                   00055500
055600     MOVE CT-TYPE         TO RPT-TRAN-TYPE.                       00055600
055700     MOVE RPT-TRAN-DETAIL1 TO RPT-RECORD.                         00055700
055800     WRITE RPT-RECORD.                                            00055800
055900                                                                  00055900
056000 850-REPORT-TRAN-STATS.                                           00056000
056100     MOVE RPT-STATS-HDR1 TO RPT-RECORD.  WRITE RPT-RECORD.        00056100
056200     MOVE RPT-STATS-HDR2 TO RPT-RECORD.  WRITE RPT-RECORD.        00056200
056300     MOVE RPT-STATS-HDR3 TO RPT-RECORD.  WRITE RPT-RECORD.        00056300
056400                                                                  00056400
056500     MOVE 'ADD'        TO RPT-TRAN.                               00056500
056600     MOVE NUM-ADD-REQUESTS     TO RPT-NUM-TRANS.                  00056600
056700     MOVE NUM-ADD-PROCESSED    TO RPT-NUM-TRAN-PROC.              00056700
056800     COMPUTE RPT-NUM-TRAN-ERR =                                   00056800
056900         NUM-ADD-REQUESTS - NUM-ADD-PROCESSED.                    00056900
057000     MOVE RPT-STATS-DETAIL TO RPT-RECORD.  WRITE RPT-RECORD.      00057000
057100                                                                  00057100
057200     MOVE 'UPDATE'     TO RPT-TRAN.                               00057200
057300     MOVE NUM-UPDATE-REQUESTS  TO RPT-NUM-TRANS.                  00057300
057400     MOVE NUM-UPDATE-PROCESSED TO RPT-NUM-TRAN-PROC.              00057400
057500     COMPUTE RPT-NUM-TRAN-ERR =                                   00057500
057600         NUM-UPDATE-REQUESTS - NUM-UPDATE-PROCESSED.              00057600
057700     MOVE RPT-STATS-DETAIL TO RPT-RECORD.  WRITE RPT-RECORD.      00057700
057800                                                                  00057800
057900     MOVE 'DELETE'     TO RPT-TRAN.                               00057900
058000     MOVE NUM-DELETE-REQUESTS  TO RPT-NUM-TRANS.                  00058000
058100     MOVE NUM-DELETE-PROCESSED TO RPT-NUM-TRAN-PROC.              00058100
058200     COMPUTE RPT-NUM-TRAN-ERR =                                   00058200
058300         NUM-DELETE-REQUESTS - NUM-DELETE-PROCESSED.              00058300
058400     MOVE RPT-STATS-DETAIL TO RPT-RECORD.  WRITE RPT-RECORD.      00058400
058500                                                                  00058500
058600     MOVE 'SEARCH'     TO RPT-TRAN.                               00058600
058700     MOVE NUM-SEARCH-REQUESTS  TO RPT-NUM-TRANS.                  00058700
058800     MOVE NUM-SEARCH-MATCHES   TO RPT-NUM-TRAN-PROC.              00058800
058900     MOVE ZERO                TO RPT-NUM-TRAN-ERR.                00058900
059000     MOVE RPT-STATS-DETAIL TO RPT-RECORD.  WRITE RPT-RECORD.      00059000
