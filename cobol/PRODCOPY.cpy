000100*****************************************************************         
000200* COPYBOOK:  PRODCOPY                                          *          
000300*                                                               *         
000400* PRODUCT MASTER RECORD LAYOUT.  COPIED ON THE FD RECORD FOR   *          
000500* PRODUCT-MASTER, ON THE IN-MEMORY PRODUCT TABLE ENTRY         *          
000600* (SEARCH ALL'D BY :TAG:-ID), AND ON THE READ-ONLY EXISTENCE   *          
000700* TABLE BUILT BY ORDMAINT FOR ITS PRODUCT-ID VALIDATION.       *          
000800*                                                               *         
000900* :TAG:-CATALOG-RESERVE AND :TAG:-VENDOR-RESERVE CAME IN WITH  *          
001000* THE SAME 11/96 PROJECT THAT WIDENED CUSTCOPY (SR0512) AND    *          
001100* ARE CARRIED HERE FOR THE SAME REASON -- PLANNED, NEVER       *          
001200* POPULATED, LEFT IN PLACE RATHER THAN REBUILT OUT.            *          
001300*****************************************************************         
001400*                                                                         
001500 01  :TAG:-RECORD.                                                        
001600     05  :TAG:-KEY.                                                       
001700         10  :TAG:-ID            PIC 9(09).                               
001800     05  :TAG:-ID-ALPHA  REDEFINES :TAG:-KEY                              
001900                                   PIC X(09).                             
002000     05  :TAG:-SKU               PIC X(050).                              
002100     05  :TAG:-SKU-BROKEN-OUT    REDEFINES :TAG:-SKU.                     
002200         10  :TAG:-SKU-PREFIX    PIC X(010).                              
002300         10  :TAG:-SKU-SUFFIX    PIC X(040).                              
002400     05  :TAG:-NAME              PIC X(150).                              
002500     05  :TAG:-NAME-BROKEN-OUT  REDEFINES :TAG:-NAME.                     
002600         10  :TAG:-NAME-LINE-1  PIC X(075).                               
002700         10  :TAG:-NAME-LINE-2  PIC X(075).                               
002800     05  :TAG:-PRICE             PIC S9(8)V9(2)  COMP-3.                  
002900     05  :TAG:-CATALOG-RESERVE.                                           
003000         10  :TAG:-CAT-DATA-1     PIC X(040).                             
003100         10  :TAG:-CAT-DATA-2     PIC X(040).                             
003200         10  :TAG:-CAT-DATA-3     PIC X(020).                             
003300     05  :TAG:-VENDOR-RESERVE.                                            
003400         10  :TAG:-VEND-DATA-1    PIC X(030).                             
003500         10  :TAG:-VEND-DATA-2    PIC X(030).                             
003600     05  FILLER                  PIC X(020).                              
